000100*****************************************************************
000200*                                                               *
000300*                O U T P U T   V A L I D A T O R                *
000400*                                                               *
000500*   Re-reads each yearly Kryptosekken CSV ck040 wrote, checks its
000600**
000700*   structure, applies the Handel/Inntekt/Overføring/balance
000800**
000900*   business rules, and prints the validation report.            *
001000*****************************************************************
001100*
001200  IDENTIFICATION DIVISION.
001300*===============================
001400*
001500  PROGRAM-ID.          ck050.
001600  AUTHOR.              V B COEN.
001700  INSTALLATION.        APPLEWOOD COMPUTERS.
001800  DATE-WRITTEN.        03/02/87.
001900  DATE-COMPILED.
002000  SECURITY.            COPYRIGHT (C) 1987-2026 AND LATER, VINCENT
002100             BRYAN COEN.
002200                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002300             LICENSE.
002400                        SEE THE FILE COPYING FOR DETAILS.
002500*
002600*    Remarks.          Was the FX ledger's post-write audit
002700*    register; now proves each yearly CSV this run produced is fit
002800*    to hand to the accountant / Kryptosekken.
002900*    
003000*    Called modules.   None.
003100*    Files used.       CK-YEARLY-IN (re-read, one year at a time),
003200*    CK-VALID-RPT (validation report).
003300*
003400* Changes:
003500* 03/02/87 vbc -        Created - post-print audit register for
003600*   the FX ledger job.
003700* 24/03/1999 vbc -   .01 Y2K - date-span check widened to accept 4
003800*   digit years either side of the century.
003900* 09/12/25 vbc - 2.00   Reworked for Kryptosekken - structure
004000*   check plus the five business-rule groups added.
004100* 18/12/25 vbc -    .01 Balance-carry rule (negative LP token)
004200*   added after ticket CK-114
004300*   (client's pool exit showed a small negative balance and nobody
004400*   had said why).
004500* 02/01/26 vbc -    .02 High Handel fee-percent warning threshold
004600*   moved to the parameter file (was hard-coded 5%).
004700* 30/07/26 vbc -    .03 WS-Valid-Type-Table had
004800*   "Utenlandsk-Kildeskatt" and "Ukjent" instead of "Mining" and
004900*   "Forvaltningskostnad" - every Forvaltningskostnad row ck040
005000*   wrote (fees, the SINGLE fallback) failed the type-membership
005100*   check. Both this table and
005200*   C030-RULE-OVERFORING's literals were also missing the o slash
005300*   on Overføring-Inn/Ut, so that rule never fired on a
005400*   correctly-spelled row either.  Both fixed to match ck010 and
005500*   the client's export - CK-108.
005600*
005700******************************************************************
005800*********
005900*
006000* Copyright Notice.
006100* ****************
006200*
006300* This notice supersedes all prior copyright notices & was updated
006400*    2024-04-16.
006500*
006600* These files and programs are part of the Applewood Computers
006700*    Accounting
006800* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
006900*
007000* This program is now free software; you can redistribute it
007100*    and/or modify it
007200* under the terms listed here and of the GNU General Public
007300*    License as
007400* published by the Free Software Foundation; version 3 and later
007500*    as revised
007600* for PERSONAL USAGE ONLY and that includes for use within a
007700*    business but
007800* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
007900*
008000* ACAS is distributed in the hope that it will be useful, but
008100*    WITHOUT
008200* ANY WARRANTY; without even the implied warranty of
008300*    MERCHANTABILITY or
008400* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
008500*    License
008600* for more details. If it breaks, you own both pieces but I will
008700*    endeavour
008800* to fix it, providing you tell me about the problem.
008900*
009000* You should have received a copy of the GNU General Public
009100*    License along
009200* with ACAS; see the file COPYING.  If not, write to the Free
009300*    Software
009400* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307
009500*    USA.
009600*
009700******************************************************************
009800*********
009900*
010000  ENVIRONMENT DIVISION.
010100*===============================
010200*
010300  CONFIGURATION SECTION.
010400  SOURCE-COMPUTER.     GENERIC.
010500  OBJECT-COMPUTER.     GENERIC.
010600  SPECIAL-NAMES.
010700      C01 IS TOP-OF-FORM
010800      CLASS CK-NUMERIC-CLASS IS "0" THRU "9".
010900*
011000  INPUT-OUTPUT SECTION.
011100  FILE-CONTROL.
011200      SELECT  CK-YEARLY-IN     ASSIGN TO  WS-Yearly-In-Assign
011300              ORGANIZATION     LINE SEQUENTIAL
011400              FILE STATUS      WS-Yearly-In-Status.
011500      SELECT  CK-VALID-RPT     ASSIGN TO  CKVALIDRPT
011600              ORGANIZATION     LINE SEQUENTIAL
011700              FILE STATUS      WS-Rpt-Status.
011800*
011900  DATA DIVISION.
012000*===============================
012100*
012200  FILE SECTION.
012300*
012400  FD  CK-YEARLY-IN
012500      RECORD CONTAINS 300 CHARACTERS
012600      LABEL RECORDS ARE STANDARD.
012700  01  CK-YEARLY-IN-RECORD          pic x(300).
012800*
012900  FD  CK-VALID-RPT
013000      RECORD CONTAINS 132 CHARACTERS
013100      LABEL RECORDS ARE STANDARD.
013200  01  CK-VALID-RPT-RECORD          pic x(132).
013300*
013400  WORKING-STORAGE SECTION.
013500*-----------------------
013600*
013700  77  Prog-Name              pic x(15)    value "CK050 (2.02)".
013800  77  WS-Yearly-In-Status    pic xx       value spaces.
013900      88  WS-Yearly-In-Ok                 value "00".
014000      88  WS-Yearly-In-Eof                value "10".
014100  77  WS-Rpt-Status          pic xx       value spaces.
014200      88  WS-Rpt-Ok                       value "00".
014300  77  WS-Yearly-In-Assign    pic x(64)    value spaces.
014400*
014500*   Canonical header, compared verbatim against line 1 of every
014600*    file.
014700*
014800  01  WS-Canon-Header    pic x(120)  value
014900      "Tidspunkt,Type,Inn,Inn-Valuta,Ut,Ut-Valuta,Gebyr,Gebyr-Valu
015000             ta,Marked,Notat".
015100  01  WS-Canon-Header-Alt  redefines  WS-Canon-Header.
015200      03  filler                    pic x(120).
015300*
015400*   One parsed CSV row, unstrung fresh from CK-YEARLY-IN-RECORD -
015500*    a
015600*   working copy of the shape ck040 wrote, kept local to this
015700*    program
015800*   since ck050 never CALLs ck040 for it.
015900*
016000  01  WS-Row-Ws.
016100      03  WS-Row-Tidspunkt       pic x(19).
016200      03  WS-Row-Type            pic x(20).
016300      03  WS-Row-Inn-Text        pic x(26).
016400      03  WS-Row-Inn-Valuta      pic x(16).
016500      03  WS-Row-Ut-Text         pic x(26).
016600      03  WS-Row-Ut-Valuta       pic x(16).
016700      03  WS-Row-Gebyr-Text      pic x(26).
016800      03  WS-Row-Gebyr-Valuta    pic x(16).
016900      03  WS-Row-Marked          pic x(20).
017000      03  WS-Row-Notat           pic x(80).
017100      03  filler                 pic x(1).
017200  01  WS-Row-Ws-Alt  redefines  WS-Row-Ws.
017300      03  filler                 pic x(266).
017400*
017500  01  WS-Row-Amt-Ws.
017600      03  WS-Row-Inn             pic s9(13)v9(8)  comp-3.
017700      03  WS-Row-Ut              pic s9(13)v9(8)  comp-3.
017800      03  WS-Row-Gebyr           pic s9(13)v9(8)  comp-3.
017900      03  filler                 pic x(4).
018000*
018100*   Table of the 13 valid Kryptosekken type names, walked by
018200*   B040-TEST-KNOWN-TYPE the same way
018300*    ck040's type-count table walks.
018400*
018500  01  WS-Valid-Type-Table.
018600      03  filler  pic x(20)  value "Handel".
018700      03  filler  pic x(20)  value "Erverv".
018800      03  filler  pic x(20)  value "Mining".
018900      03  filler  pic x(20)  value "Inntekt".
019000      03  filler  pic x(20)  value "Tap".
019100      03  filler  pic x(20)  value "Forbruk".
019200      03  filler  pic x(20)  value "Renteinntekt".
019300      03  filler  pic x(20)  value "Overføring-Inn".
019400      03  filler  pic x(20)  value "Overføring-Ut".
019500      03  filler  pic x(20)  value "Gave-Inn".
019600      03  filler  pic x(20)  value "Gave-Ut".
019700      03  filler  pic x(20)  value "Tap-Uten-Fradrag".
019800      03  filler  pic x(20)  value "Forvaltningskostnad".
019900  01  WS-Valid-Type-Redef  redefines  WS-Valid-Type-Table.
020000      03  WS-Valid-Type-Name  pic x(20)  occurs 13.
020100*
020200*   Per-currency running balance, held for the file being
020300*    validated -
020400*   mirrors the shop's balance-check habit from the old ledger's
020500*   cross-cast routine.
020600*
020700  01  WS-Curr-Table.
020800      03  WS-Curr-Count          pic 99      comp.
020900      03  filler                 pic x(2).
021000      03  WS-Curr-Entry  occurs 1 to 60 times depending on
021100             WS-Curr-Count
021200                           indexed by WS-Curr-Idx.
021300          05  Curr-Code              pic x(16).
021400          05  Curr-Balance           pic s9(13)v9(8)  comp-3.
021500          05  Curr-Went-Negative     pic x        value "N".
021600              88  Curr-Was-Negative               value "Y".
021700*
021800  01  WS-Date-Range-Ws.
021900      03  WS-First-Date          pic x(19)  value high-values.
022000      03  WS-Last-Date           pic x(19)  value low-values.
022100      03  filler                 pic x(6).
022200*
022300  01  WS-Counters.
022400      03  WS-Rows-Read           pic 9(7)    comp.
022500      03  WS-Handel-Count        pic 9(7)    comp.
022600      03  WS-Income-Count        pic 9(7)    comp.
022700      03  WS-High-Fee-Count      pic 9(7)    comp.
022800      03  WS-Zero-Amount-Count   pic 9(7)    comp.
022900      03  filler                 pic x(4).
023000*
023100  01  WS-Fee-Pct-Ws             pic s9(3)v99    comp-3.
023200  01  WS-I                      pic 9(5)    comp.
023300  01  WS-Curr-Search            pic x(16).
023400  01  WS-Curr-Delta             pic s9(13)v9(8)  comp-3.
023500  01  WS-Inner-Done             pic x       value "N".
023600      88  WS-Inner-Done-Flag                 value "Y".
023700  01  WS-First-Call             pic x       value "Y".
023800      88  WS-Is-First-Call                   value "Y".
023900*
024000*   Approximate day-serial fields for the date-span warning - this
024100*   shop's dialect carries no intrinsic date functions, so the
024200*   span check works off a rough 360-day-year serial the way the
024300*   old ledger's aging routine did.
024400*
024500  01  WS-Span-Ws.
024600      03  WS-First-Serial        pic 9(7)    comp.
024700      03  WS-Last-Serial         pic 9(7)    comp.
024800      03  WS-Span-Days           pic s9(7)   comp.
024900      03  WS-Span-Yr             pic 9(4).
025000      03  WS-Span-Mo             pic 99.
025100      03  WS-Span-Dy             pic 99.
025200      03  filler                 pic x(4).
025300*
025400  01  WS-Report-Ws.
025500      03  WS-Rpt-Line            pic x(132).
025600      03  WS-Rpt-Number-Edit     pic z(6)9.
025700      03  WS-Rpt-Balance-Edit    pic -(11)9.99999999.
025800      03  filler                 pic x(4).
025900*
026000*   Free text staged here by every C0xx/B0xx rule before it calls
026100*    one
026200*   of the C9xx loggers below - keeps the loggers themselves
026300*    generic.
026400*
026500  01  WS-Issue-Text              pic x(160)  value spaces.
026600  01  WS-Lp-Hyphen-Count         pic 9       comp.
026700  01  WS-Msg-Print-Count         pic 9       comp.
026800  01  WS-Msg-Level-Filter        pic x(7)    value spaces.
026900*
027000*   Handel |Inn/Ut| ratio work fields - sign stripped the same way
027100*    as
027200*   the fee-percent test above.
027300*
027400  01  WS-Ratio-Ws.
027500      03  WS-Ratio-Inn           pic s9(13)v9(8)  comp-3.
027600      03  WS-Ratio-Ut            pic s9(13)v9(8)  comp-3.
027700      03  WS-Ratio-Result        pic s9(12)v9(6)  comp-3.
027800      03  filler                 pic x(4).
027900*
028000*   Row TYPE membership test and per-type counts for the Info
028100*    section of
028200*   the validation report - walks WS-Valid-Type-Table the same way
028300*   ck040's type-count table walks its own copy.
028400*
028500  01  WS-Type-Idx                pic 99      comp.
028600  01  WS-Type-Match              pic x       value "N".
028700      88  WS-Type-Was-Matched                value "Y".
028800  01  WS-Type-Counts.
028900      03  WS-Type-Count-Tbl  occurs 13 times          pic 9(7)
029000             comp.
029100      03  filler                 pic x(4).
029200  01  WS-Dust-Amt                pic s9(13)v9(8)  comp-3.
029300  01  WS-Dust-Count              pic 9(7)    comp.
029400  01  WS-Large-Trade-Count       pic 9(7)    comp.
029500*
029600  LINKAGE SECTION.
029700*--------------
029800*
029900  COPY "wscklnk.cob".
030000  COPY "wsckparm.cob".
030100  COPY "wsckissu.cob".
030200*
030300  01  CK050-Input.
030400      03  Ck050-Year             pic 9(4).
030500      03  filler                 pic x(4).
030600*
030700  01  CK050-Result.
030800      03  Ck050-Rows-Checked     pic 9(7)    comp.
030900      03  filler                 pic x(4).
031000*
031100  PROCEDURE DIVISION  USING  CK-Calling-Data
031200                              CK-Parameter-Record
031300                              CK-Issue-Table
031400                              CK050-Input
031500                              CK050-Result.
031600*========================================
031700*
031800  MAIN-MODULE.
031900      move     zero  to  WS-Rows-Read WS-Handel-Count
032000             WS-Income-Count
032100                          WS-High-Fee-Count WS-Zero-Amount-Count
032200                          WS-Dust-Count WS-Large-Trade-Count
032300                          WS-Curr-Count.
032400      perform  B005-ZERO-TYPE-COUNT  thru  B005-ZERO-TYPE-COUNT-EX
032500               varying  WS-Type-Idx  from 1 by 1
032600               until  WS-Type-Idx  >  13.
032700      string   Parm-Output-Prefix  delimited by space
032800               "_kryptosekken_"    delimited by size
032900               Ck050-Year          delimited by size
033000               ".csv"              delimited by size
033100               into  WS-Yearly-In-Assign.
033200      open     input  CK-YEARLY-IN.
033300      if       not WS-Yearly-In-Ok
033400               go to  MAIN-MODULE-EX.
033500      read     CK-YEARLY-IN  into  WS-Canon-Header-Alt
033600               at end  set  WS-Yearly-In-Eof  to  true.
033700      perform  B000-VALIDATE-STRUCTURE  thru
033800             B099-VALIDATE-STRUCTURE-EX.
033900      perform  A000-READ-ALL-ROWS       thru
034000             A099-READ-ALL-ROWS-EX.
034100      perform  C050-RULE-WARNINGS       thru
034200             C099-RULE-WARNINGS-EX.
034300      perform  C060-CHECK-BALANCES      thru
034400             C069-CHECK-BALANCES-EX
034500               varying  WS-Curr-Idx  from 1 by 1
034600               until  WS-Curr-Idx  >  WS-Curr-Count.
034700      close    CK-YEARLY-IN.
034800      move     WS-Rows-Read  to  Ck050-Rows-Checked.
034900      perform  D000-VALIDATION-REPORT   thru
035000             D099-VALIDATION-REPORT-EX.
035100  MAIN-MODULE-EX.
035200      set      Ck-Return-Ok    to  true.
035300      go to    Z999-END-PROGRAM-EX.
035400*
035500*=================================================================
035600**
035700*  B - STRUCTURE CHECKS
035800**
035900*=================================================================
036000**
036100  B005-ZERO-TYPE-COUNT.
036200      move     zero  to  WS-Type-Count-Tbl (WS-Type-Idx).
036300  B005-ZERO-TYPE-COUNT-EX.
036400      exit.
036500*
036600  B000-VALIDATE-STRUCTURE.
036700      if       WS-Canon-Header-Alt (1: 120)  not =
036800             WS-Canon-Header
036900               perform  B900-LOG-ERROR  thru  B900-LOG-ERROR-EX.
037000  B099-VALIDATE-STRUCTURE-EX.
037100      exit.
037200*
037300  B900-LOG-ERROR.
037400      set      Issu-Idx  to  Issu-Table-Count.
037500      set      Issu-Table-Count  up by 1.
037600      set      Issu-Idx          up by 1.
037700      move     "ERROR  "  to  Issu-Tbl-Level (Issu-Idx).
037800      move
037900             "yearly file header does not match canonical cols"
038000                           to  Issu-Tbl-Message (Issu-Idx).
038100      move     zero  to  Issu-Tbl-Row-Num (Issu-Idx).
038200      add      1  to  Issu-Error-Count.
038300  B900-LOG-ERROR-EX.
038400      exit.
038500*
038600*   Row TYPE must be one of the 13 Kryptosekken types ck040 can
038700*   ever write - also drives the per-type counts on the Info
038800*   section of the report.
038900*
039000  B040-TEST-KNOWN-TYPE.
039100      move     "N"  to  WS-Type-Match.
039200      perform  B042-TEST-ONE-TYPE  thru  B042-TEST-ONE-TYPE-EX
039300               varying  WS-Type-Idx  from 1 by 1
039400               until  WS-Type-Idx  >  13
039500             or WS-Type-Was-Matched.
039600      if       not WS-Type-Was-Matched
039700               move  "row TYPE is not one of the 13 known types"
039800                                    to  WS-Issue-Text
039900               perform  C910-LOG-ERROR  thru  C910-LOG-ERROR-EX.
040000  B049-TEST-KNOWN-TYPE-EX.
040100      exit.
040200*
040300  B042-TEST-ONE-TYPE.
040400      if       WS-Row-Type  =  WS-Valid-Type-Name (WS-Type-Idx)
040500               move  "Y"  to  WS-Type-Match
040600               add   1  to  WS-Type-Count-Tbl (WS-Type-Idx).
040700  B042-TEST-ONE-TYPE-EX.
040800      exit.
040900*
041000*=================================================================
041100**
041200*  A - READ AND PER-ROW BUSINESS RULES
041300**
041400*=================================================================
041500**
041600  A000-READ-ALL-ROWS.
041700      perform  A010-READ-ONE-ROW  thru  A010-READ-ONE-ROW-EX
041800               until  WS-Yearly-In-Eof.
041900  A099-READ-ALL-ROWS-EX.
042000      exit.
042100*
042200  A010-READ-ONE-ROW.
042300      read     CK-YEARLY-IN
042400               at end  set  WS-Yearly-In-Eof  to  true
042500                       go to  A010-READ-ONE-ROW-EX.
042600      add      1  to  WS-Rows-Read.
042700      perform  A020-PARSE-ROW           thru  A020-PARSE-ROW-EX.
042800      perform  B040-TEST-KNOWN-TYPE     thru
042900             B049-TEST-KNOWN-TYPE-EX.
043000      perform  A035-CHECK-DUST-AMOUNTS  thru
043100             A035-CHECK-DUST-AMOUNTS-EX.
043200      perform  C010-RULE-HANDEL         thru  C019-RULE-HANDEL-EX.
043300      perform  C020-RULE-INNTEKT        thru
043400             C029-RULE-INNTEKT-EX.
043500      perform  C030-RULE-OVERFORING     thru
043600             C039-RULE-OVERFORING-EX.
043700      perform  C040-RULE-BALANCE        thru
043800             C049-RULE-BALANCE-EX.
043900      perform  A030-TRACK-DATE-RANGE    thru
044000             A030-TRACK-DATE-RANGE-EX.
044100  A010-READ-ONE-ROW-EX.
044200      exit.
044300*
044400*   UNSTRING is not safe against embedded commas in Notat (free
044500*    text
044600*   could carry one), so this parses the first eight
044700*    comma-delimited
044800*   fields only and takes the remainder of the line as Notat.
044900*
045000  A020-PARSE-ROW.
045100      move     spaces  to  WS-Row-Ws.
045200      unstring CK-YEARLY-IN-RECORD  delimited by  ","
045300               into  WS-Row-Tidspunkt  WS-Row-Type
045400                     WS-Row-Inn-Text   WS-Row-Inn-Valuta
045500                     WS-Row-Ut-Text    WS-Row-Ut-Valuta
045600                     WS-Row-Gebyr-Text WS-Row-Gebyr-Valuta
045700                     WS-Row-Marked     WS-Row-Notat.
045800      move     WS-Row-Inn-Text    to  WS-Row-Inn.
045900      move     WS-Row-Ut-Text     to  WS-Row-Ut.
046000      move     WS-Row-Gebyr-Text  to  WS-Row-Gebyr.
046100  A020-PARSE-ROW-EX.
046200      exit.
046300*
046400*   Dust amounts - any present Inn/Ut/Gebyr whose absolute value
046500*   is under the dust tolerance, counted for the Info section.
046600*
046700  A035-CHECK-DUST-AMOUNTS.
046800      if       WS-Row-Inn  not =  zero
046900               move  WS-Row-Inn  to  WS-Dust-Amt
047000               perform  A036-TEST-DUST-AMT  thru
047100             A036-TEST-DUST-AMT-EX.
047200      if       WS-Row-Ut  not =  zero
047300               move  WS-Row-Ut  to  WS-Dust-Amt
047400               perform  A036-TEST-DUST-AMT  thru
047500             A036-TEST-DUST-AMT-EX.
047600      if       WS-Row-Gebyr  not =  zero
047700               move  WS-Row-Gebyr  to  WS-Dust-Amt
047800               perform  A036-TEST-DUST-AMT  thru
047900             A036-TEST-DUST-AMT-EX.
048000  A035-CHECK-DUST-AMOUNTS-EX.
048100      exit.
048200*
048300  A036-TEST-DUST-AMT.
048400      if       WS-Dust-Amt  <  zero
048500               multiply  -1  by  WS-Dust-Amt.
048600      if       WS-Dust-Amt  <  Parm-Tol-Dust
048700               add     1  to  WS-Dust-Count.
048800  A036-TEST-DUST-AMT-EX.
048900      exit.
049000*
049100  A030-TRACK-DATE-RANGE.
049200      if       WS-Row-Tidspunkt  <  WS-First-Date
049300               move  WS-Row-Tidspunkt  to  WS-First-Date.
049400      if       WS-Row-Tidspunkt  >  WS-Last-Date
049500               move  WS-Row-Tidspunkt  to  WS-Last-Date.
049600  A030-TRACK-DATE-RANGE-EX.
049700      exit.
049800*
049900*=================================================================
050000**
050100*  C - BUSINESS RULES
050200**
050300*=================================================================
050400**
050500  C010-RULE-HANDEL.
050600      if       WS-Row-Type  not =  "Handel"
050700               go to  C019-RULE-HANDEL-EX.
050800      add      1  to  WS-Handel-Count.
050900      if       WS-Row-Inn-Text  =  spaces
051000               or WS-Row-Ut-Text  =  spaces
051100               move  "Handel row is missing an Inn or Ut"
051200                                    to  WS-Issue-Text
051300               perform  C900-LOG-WARNING  thru
051400             C900-LOG-WARNING-EX.
051500      if       WS-Row-Gebyr-Text  not =  spaces
051600               and WS-Row-Ut  not =  zero
051700               divide  WS-Row-Gebyr  by  WS-Row-Ut  giving
051800             WS-Fee-Pct-Ws
051900               if     WS-Fee-Pct-Ws  <  zero
052000                      multiply  -1  by  WS-Fee-Pct-Ws
052100               end-if
052200               multiply  100  by  WS-Fee-Pct-Ws
052300               if     WS-Fee-Pct-Ws  >  Parm-Tol-High-Fee-Pcent
052400                      add     1  to  WS-High-Fee-Count
052500                      move  "Handel fee percent exceeds tolerance"
052600                                    to  WS-Issue-Text
052700                      perform C900-LOG-WARNING thru
052800             C900-LOG-WARNING-EX.
052900      if       WS-Row-Ut  not =  zero
053000               move  WS-Row-Inn  to  WS-Ratio-Inn
053100               move  WS-Row-Ut   to  WS-Ratio-Ut
053200               if     WS-Ratio-Inn  <  zero
053300                      multiply  -1  by  WS-Ratio-Inn
053400               end-if
053500               if     WS-Ratio-Ut  <  zero
053600                      multiply  -1  by  WS-Ratio-Ut
053700               end-if
053800               compute WS-Ratio-Result  =  WS-Ratio-Inn /
053900             WS-Ratio-Ut
054000               if     WS-Ratio-Result  >  1000000
054100                      or WS-Ratio-Result  <  0.000001
054200                      move  "Handel Inn/Ut ratio looks suspicious"
054300                                    to  WS-Issue-Text
054400                      perform C900-LOG-WARNING thru
054500             C900-LOG-WARNING-EX.
054600      if       WS-Row-Ut-Valuta (1:3)  =  "NOK"
054700               and WS-Row-Ut  >  1000000
054800               add   1  to  WS-Large-Trade-Count
054900               move  "large Handel trade - Ut over 1,000,000 NOK"
055000                                    to  WS-Issue-Text
055100               perform  C920-LOG-INFO  thru  C920-LOG-INFO-EX.
055200  C019-RULE-HANDEL-EX.
055300      exit.
055400*
055500  C020-RULE-INNTEKT.
055600      if       WS-Row-Type  not =  "Inntekt"
055700               go to  C029-RULE-INNTEKT-EX.
055800      add      1  to  WS-Income-Count.
055900      perform  C022-TEST-NOK-NOTE  thru  C022-TEST-NOK-NOTE-EX.
056000  C029-RULE-INNTEKT-EX.
056100      exit.
056200*
056300  C022-TEST-NOK-NOTE.
056400      move     zero  to  WS-I.
056500  C024-SCAN-LOOP.
056600      add      1  to  WS-I.
056700      if       WS-I  >  71
056800               move  "Inntekt row has no NOK value: note"
056900                                    to  WS-Issue-Text
057000               perform  C900-LOG-WARNING  thru
057100             C900-LOG-WARNING-EX
057200               go to  C022-TEST-NOK-NOTE-EX.
057300      if       WS-Row-Notat (WS-I: 10)  =  "NOK value:"
057400               go to  C022-TEST-NOK-NOTE-EX.
057500      go to    C024-SCAN-LOOP.
057600  C022-TEST-NOK-NOTE-EX.
057700      exit.
057800*
057900  C030-RULE-OVERFORING.
058000      if       WS-Row-Type  not =  "Overføring-Inn"
058100               and WS-Row-Type  not =  "Overføring-Ut"
058200               go to  C039-RULE-OVERFORING-EX.
058300      if       WS-Row-Type  =  "Overføring-Inn"
058400               and WS-Row-Inn-Text  =  spaces
058500               move  "Overføring-Inn row has a blank Inn amount"
058600                                    to  WS-Issue-Text
058700               perform  C900-LOG-WARNING  thru
058800             C900-LOG-WARNING-EX.
058900      if       WS-Row-Type  =  "Overføring-Ut"
059000               and WS-Row-Ut-Text  =  spaces
059100               move  "Overføring-Ut row has a blank Ut amount"
059200                                    to  WS-Issue-Text
059300               perform  C900-LOG-WARNING  thru
059400             C900-LOG-WARNING-EX.
059500  C039-RULE-OVERFORING-EX.
059600      exit.
059700*
059800  C040-RULE-BALANCE.
059900      if       WS-Row-Inn-Text  =  spaces
060000               and WS-Row-Ut-Text  =  spaces
060100               go to  C049-RULE-BALANCE-EX.
060200      if       WS-Row-Inn  =  zero  and  WS-Row-Ut  =  zero
060300               add  1  to  WS-Zero-Amount-Count.
060400      if       WS-Row-Inn-Text  not =  spaces
060500               move    WS-Row-Inn-Valuta  to  WS-Curr-Search
060600               move    WS-Row-Inn         to  WS-Curr-Delta
060700               perform B010-APPLY-BALANCE thru
060800             B019-APPLY-BALANCE-EX.
060900      if       WS-Row-Ut-Text  not =  spaces
061000               move    WS-Row-Ut-Valuta   to  WS-Curr-Search
061100               compute WS-Curr-Delta  =  WS-Row-Ut  *  -1
061200               perform B010-APPLY-BALANCE thru
061300             B019-APPLY-BALANCE-EX.
061400  C049-RULE-BALANCE-EX.
061500      exit.
061600*
061700*   Finds (or creates) the
061800*    currency's running-balance entry and posts
061900*   the delta - the balance itself is tested against the client's
062000*    tolerances once, after the file, by C060-CHECK-BALANCES - see
062100*   ticket CK-114.
062200*
062300  B010-APPLY-BALANCE.
062400      move     "N"  to  WS-Inner-Done.
062500      perform  B012-TEST-ONE-CURR  thru  B012-TEST-ONE-CURR-EX
062600               varying  WS-Curr-Idx  from 1 by 1
062700               until  WS-Curr-Idx  >  WS-Curr-Count  or
062800             WS-Inner-Done-Flag.
062900      if       not WS-Inner-Done-Flag
063000               add    1  to  WS-Curr-Count
063100               set    WS-Curr-Idx  to  WS-Curr-Count
063200               move   WS-Curr-Search  to  Curr-Code (WS-Curr-Idx)
063300               move   WS-Curr-Delta   to  Curr-Balance
063400             (WS-Curr-Idx).
063500  B019-APPLY-BALANCE-EX.
063600      exit.
063700*
063800  B012-TEST-ONE-CURR.
063900      if       Curr-Code (WS-Curr-Idx)  =  WS-Curr-Search
064000               add    WS-Curr-Delta  to  Curr-Balance
064100             (WS-Curr-Idx)
064200               move   "Y"  to  WS-Inner-Done.
064300  B012-TEST-ONE-CURR-EX.
064400      exit.
064500*
064600*   Final per-currency balance sweep, run once after every row in
064700*    the year has posted its delta - liquidity-pool tokens (code
064800*   carries a hyphen and is not NOK/USD/EUR) are expected to sit
064900*    negative
065000*   across a year end, so that is only a warning; any other
065100*    currency
065200*   whose net balance (Inn less Ut less Gebyr) is short by more
065300*    than
065400*   Parm-Tol-Balance is a genuine mismatch and is raised as an
065500*    error.
065600*   Every currency, negative or not, gets an Info line for the
065700*    balance
065800*   summary on the validation report - ticket CK-121.
065900*
066000  C060-CHECK-BALANCES.
066100      move     zero  to  WS-Lp-Hyphen-Count.
066200      inspect   Curr-Code (WS-Curr-Idx)  tallying
066300             WS-Lp-Hyphen-Count  for all "-".
066400      if       WS-Lp-Hyphen-Count  >  zero
066500               and Curr-Code (WS-Curr-Idx)  not =  "NOK"
066600               and Curr-Code (WS-Curr-Idx)  not =  "USD"
066700               and Curr-Code (WS-Curr-Idx)  not =  "EUR"
066800               perform  C062-CHECK-LP-CURR      thru
066900             C062-CHECK-LP-CURR-EX
067000          else
067100               perform  C064-CHECK-PLAIN-CURR   thru
067200             C064-CHECK-PLAIN-CURR-EX.
067300      move     Curr-Balance (WS-Curr-Idx)  to
067400             WS-Rpt-Balance-Edit.
067500      string   "closing balance for "         delimited by size
067600               Curr-Code (WS-Curr-Idx)         delimited by size
067700               " is "                          delimited by size
067800               WS-Rpt-Balance-Edit             delimited by size
067900               into  WS-Issue-Text.
068000      perform  C920-LOG-INFO  thru  C920-LOG-INFO-EX.
068100  C069-CHECK-BALANCES-EX.
068200      exit.
068300*
068400  C062-CHECK-LP-CURR.
068500      if       Curr-Balance (WS-Curr-Idx)  <  zero
068600               move  "Y"  to  Curr-Went-Negative (WS-Curr-Idx)
068700               string  "LP-token currency "        delimited by
068800             size
068900               Curr-Code (WS-Curr-Idx)              delimited by
069000             size
069100               " has a negative net balance - expected at year"
069200             delimited by size
069300               " end"                                delimited
069400             by size
069500               into  WS-Issue-Text
069600               perform  C900-LOG-WARNING  thru
069700             C900-LOG-WARNING-EX.
069800  C062-CHECK-LP-CURR-EX.
069900      exit.
070000*
070100  C064-CHECK-PLAIN-CURR.
070200      if       Curr-Balance (WS-Curr-Idx)  <  Parm-Tol-Balance
070300               move  "Y"  to  Curr-Went-Negative (WS-Curr-Idx)
070400               string  "currency "                  delimited by
070500             size
070600               Curr-Code (WS-Curr-Idx)               delimited by
070700             size
070800               " net balance is short - Inn less Ut less Gebyr"
070900             delimited by size
071000               " does not balance"                    delimited
071100             by size
071200               into  WS-Issue-Text
071300               perform  C910-LOG-ERROR  thru
071400             C910-LOG-ERROR-EX.
071500  C064-CHECK-PLAIN-CURR-EX.
071600      exit.
071700*
071800  C050-RULE-WARNINGS.
071900      if       WS-First-Date  =  high-values
072000               go to  C099-RULE-WARNINGS-EX.
072100      if       WS-Last-Date (1:10)  >  WS-First-Date (1:10)
072200               perform  C052-TEST-SPAN  thru  C052-TEST-SPAN-EX.
072300  C099-RULE-WARNINGS-EX.
072400      exit.
072500*
072600*   Date-span check - flags a file whose first and last rows are
072700*    more
072800*   than a year apart, tolerating the odd leap year (370 days
072900*    rather
073000*   than 365).  TIDSPUNKT layout is yyyy-mm-dd hh:mm:ss.
073100*
073200  C052-TEST-SPAN.
073300      move     WS-First-Date (1:4)  to  WS-Span-Yr.
073400      move     WS-First-Date (6:2)  to  WS-Span-Mo.
073500      move     WS-First-Date (9:2)  to  WS-Span-Dy.
073600      compute  WS-First-Serial  =  (WS-Span-Yr * 360) +
073700             (WS-Span-Mo * 30)
073800                                    + WS-Span-Dy.
073900      move     WS-Last-Date (1:4)   to  WS-Span-Yr.
074000      move     WS-Last-Date (6:2)   to  WS-Span-Mo.
074100      move     WS-Last-Date (9:2)   to  WS-Span-Dy.
074200      compute  WS-Last-Serial  =  (WS-Span-Yr * 360) + (WS-Span-Mo
074300             * 30)
074400                                    + WS-Span-Dy.
074500      compute  WS-Span-Days  =  WS-Last-Serial  -
074600             WS-First-Serial.
074700      if       WS-Span-Days  >  370
074800               move  "file spans over a year first row to last"
074900                                    to  WS-Issue-Text
075000               perform  C900-LOG-WARNING  thru
075100             C900-LOG-WARNING-EX.
075200  C052-TEST-SPAN-EX.
075300      exit.
075400*
075500  C900-LOG-WARNING.
075600      set      Issu-Idx  to  Issu-Table-Count.
075700      set      Issu-Table-Count  up by 1.
075800      set      Issu-Idx          up by 1.
075900      move     "WARNING"  to  Issu-Tbl-Level (Issu-Idx).
076000      move     WS-Issue-Text
076100                           to  Issu-Tbl-Message (Issu-Idx).
076200      move     WS-Rows-Read  to  Issu-Tbl-Row-Num (Issu-Idx).
076300      add      1  to  Issu-Warning-Count.
076400  C900-LOG-WARNING-EX.
076500      exit.
076600*
076700  C910-LOG-ERROR.
076800      set      Issu-Idx  to  Issu-Table-Count.
076900      set      Issu-Table-Count  up by 1.
077000      set      Issu-Idx          up by 1.
077100      move     "ERROR  "  to  Issu-Tbl-Level (Issu-Idx).
077200      move     WS-Issue-Text
077300                           to  Issu-Tbl-Message (Issu-Idx).
077400      move     WS-Rows-Read  to  Issu-Tbl-Row-Num (Issu-Idx).
077500      add      1  to  Issu-Error-Count.
077600  C910-LOG-ERROR-EX.
077700      exit.
077800*
077900  C920-LOG-INFO.
078000      set      Issu-Idx  to  Issu-Table-Count.
078100      set      Issu-Table-Count  up by 1.
078200      set      Issu-Idx          up by 1.
078300      move     "INFO   "  to  Issu-Tbl-Level (Issu-Idx).
078400      move     WS-Issue-Text
078500                           to  Issu-Tbl-Message (Issu-Idx).
078600      move     WS-Rows-Read  to  Issu-Tbl-Row-Num (Issu-Idx).
078700      add      1  to  Issu-Info-Count.
078800  C920-LOG-INFO-EX.
078900      exit.
079000*
079100*=================================================================
079200**
079300*  D - VALIDATION REPORT
079400**
079500*=================================================================
079600**
079700  D000-VALIDATION-REPORT.
079800      if       WS-Is-First-Call
079900               open  output  CK-VALID-RPT
080000               move  "N"  to  WS-First-Call
080100      else
080200               open  extend  CK-VALID-RPT.
080300      move     spaces  to  WS-Rpt-Line.
080400      move     Ck050-Year  to  WS-Rpt-Number-Edit.
080500      string   "VALIDATION - YEAR "  delimited by size
080600               WS-Rpt-Number-Edit    delimited by size
080700               into  WS-Rpt-Line.
080800      move     WS-Rpt-Line  to  CK-VALID-RPT-RECORD.
080900      write    CK-VALID-RPT-RECORD.
081000      move     WS-Rows-Read  to  WS-Rpt-Number-Edit.
081100      move     spaces  to  WS-Rpt-Line.
081200      string   "  Rows in file .......... "  delimited by size
081300               WS-Rpt-Number-Edit            delimited by size
081400               into  WS-Rpt-Line.
081500      move     WS-Rpt-Line  to  CK-VALID-RPT-RECORD.
081600      write    CK-VALID-RPT-RECORD.
081700      move     Issu-Error-Count    to  WS-Rpt-Number-Edit.
081800      move     spaces  to  WS-Rpt-Line.
081900      string   "  Errors ................ "  delimited by size
082000               WS-Rpt-Number-Edit             delimited by size
082100               into  WS-Rpt-Line.
082200      move     WS-Rpt-Line  to  CK-VALID-RPT-RECORD.
082300      write    CK-VALID-RPT-RECORD.
082400      move     Issu-Warning-Count  to  WS-Rpt-Number-Edit.
082500      move     spaces  to  WS-Rpt-Line.
082600      string   "  Warnings .............. "  delimited by size
082700               WS-Rpt-Number-Edit             delimited by size
082800               into  WS-Rpt-Line.
082900      move     WS-Rpt-Line  to  CK-VALID-RPT-RECORD.
083000      write    CK-VALID-RPT-RECORD.
083100      move     Issu-Info-Count  to  WS-Rpt-Number-Edit.
083200      move     spaces  to  WS-Rpt-Line.
083300      string   "  Info items ............ "  delimited by size
083400               WS-Rpt-Number-Edit             delimited by size
083500               into  WS-Rpt-Line.
083600      move     WS-Rpt-Line  to  CK-VALID-RPT-RECORD.
083700      write    CK-VALID-RPT-RECORD.
083800      move     spaces  to  WS-Rpt-Line.
083900      string   "  Date range ........... "  delimited by size
084000               WS-First-Date (1:10)          delimited by size
084100               " to "                        delimited by size
084200               WS-Last-Date (1:10)           delimited by size
084300               into  WS-Rpt-Line.
084400      move     WS-Rpt-Line  to  CK-VALID-RPT-RECORD.
084500      write    CK-VALID-RPT-RECORD.
084600      move     WS-Handel-Count  to  WS-Rpt-Number-Edit.
084700      move     spaces  to  WS-Rpt-Line.
084800      string   "  Handel rows ........... "  delimited by size
084900               WS-Rpt-Number-Edit             delimited by size
085000               into  WS-Rpt-Line.
085100      move     WS-Rpt-Line  to  CK-VALID-RPT-RECORD.
085200      write    CK-VALID-RPT-RECORD.
085300      move     WS-Income-Count  to  WS-Rpt-Number-Edit.
085400      move     spaces  to  WS-Rpt-Line.
085500      string   "  Inntekt rows .......... "  delimited by size
085600               WS-Rpt-Number-Edit             delimited by size
085700               into  WS-Rpt-Line.
085800      move     WS-Rpt-Line  to  CK-VALID-RPT-RECORD.
085900      write    CK-VALID-RPT-RECORD.
086000      move     "ERROR  "  to  WS-Msg-Level-Filter.
086100      move     zero      to  WS-Msg-Print-Count.
086200      perform  D010-PRINT-ONE-ISSUE   thru
086300             D019-PRINT-ONE-ISSUE-EX
086400               varying  Issu-Idx  from 1 by 1
086500               until    Issu-Idx  >  Issu-Table-Count
086600               or       WS-Msg-Print-Count  >  5.
086700      move     "WARNING"  to  WS-Msg-Level-Filter.
086800      move     zero      to  WS-Msg-Print-Count.
086900      perform  D010-PRINT-ONE-ISSUE   thru
087000             D019-PRINT-ONE-ISSUE-EX
087100               varying  Issu-Idx  from 1 by 1
087200               until    Issu-Idx  >  Issu-Table-Count
087300               or       WS-Msg-Print-Count  >  5.
087400      move     "INFO   "  to  WS-Msg-Level-Filter.
087500      move     zero      to  WS-Msg-Print-Count.
087600      perform  D010-PRINT-ONE-ISSUE   thru
087700             D019-PRINT-ONE-ISSUE-EX
087800               varying  Issu-Idx  from 1 by 1
087900               until    Issu-Idx  >  Issu-Table-Count
088000               or       WS-Msg-Print-Count  >  5.
088100      perform  D020-PRINT-BALANCE-LINE thru
088200             D029-PRINT-BALANCE-LINE-EX
088300               varying  WS-Curr-Idx  from 1 by 1
088400               until    WS-Curr-Idx  >  WS-Curr-Count.
088500      perform  D030-PRINT-TYPE-LINE    thru
088600             D039-PRINT-TYPE-LINE-EX
088700               varying  WS-Type-Idx  from 1 by 1
088800               until    WS-Type-Idx  >  13.
088900      close    CK-VALID-RPT.
089000  D099-VALIDATION-REPORT-EX.
089100      exit.
089200*
089300  D010-PRINT-ONE-ISSUE.
089400      if       Issu-Tbl-Level (Issu-Idx)  not =
089500             WS-Msg-Level-Filter
089600               go to  D019-PRINT-ONE-ISSUE-EX.
089700      add      1  to  WS-Msg-Print-Count.
089800      move     Issu-Tbl-Row-Num (Issu-Idx)  to
089900             WS-Rpt-Number-Edit.
090000      move     spaces  to  WS-Rpt-Line.
090100      string   "  "                      delimited by size
090200               WS-Msg-Level-Filter        delimited by size
090300               " row "                    delimited by size
090400               WS-Rpt-Number-Edit         delimited by size
090500               ": "                       delimited by size
090600               Issu-Tbl-Message (Issu-Idx)  delimited by size
090700               into  WS-Rpt-Line.
090800      move     WS-Rpt-Line  to  CK-VALID-RPT-RECORD.
090900      write    CK-VALID-RPT-RECORD.
091000  D019-PRINT-ONE-ISSUE-EX.
091100      exit.
091200*
091300  D020-PRINT-BALANCE-LINE.
091400      move     Curr-Balance (WS-Curr-Idx)  to
091500             WS-Rpt-Balance-Edit.
091600      move     spaces  to  WS-Rpt-Line.
091700      string   "  Balance "                delimited by size
091800               Curr-Code (WS-Curr-Idx)      delimited by size
091900               " = "                        delimited by size
092000               WS-Rpt-Balance-Edit          delimited by size
092100               into  WS-Rpt-Line.
092200      move     WS-Rpt-Line  to  CK-VALID-RPT-RECORD.
092300      write    CK-VALID-RPT-RECORD.
092400  D029-PRINT-BALANCE-LINE-EX.
092500      exit.
092600*
092700  D030-PRINT-TYPE-LINE.
092800      move     WS-Type-Count-Tbl (WS-Type-Idx)  to
092900             WS-Rpt-Number-Edit.
093000      move     spaces  to  WS-Rpt-Line.
093100      string   "  "                                delimited by
093200             size
093300               WS-Valid-Type-Name (WS-Type-Idx)     delimited by
093400             size
093500               " .......... "                       delimited by
093600             size
093700               WS-Rpt-Number-Edit                   delimited by
093800             size
093900               into  WS-Rpt-Line.
094000      move     WS-Rpt-Line  to  CK-VALID-RPT-RECORD.
094100      write    CK-VALID-RPT-RECORD.
094200  D039-PRINT-TYPE-LINE-EX.
094300      exit.
094400*
094500*=================================================================
094600**
094700*  Z - COMMON EXIT
094800**
094900*=================================================================
095000**
095100  Z999-END-PROGRAM-EX.
095200      exit program.
