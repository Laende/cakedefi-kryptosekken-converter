000100********************************************
000200*                                          *
000300*  Record Definition For The Kryptosekken *
000400*       Import Row (Output)               *
000500*     Written comma delimited, 10 cols    *
000600********************************************
000700*  File size 258 bytes packed working form, CSV line is variable.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 14/01/87 vbc - Created for the FX ledger conversion batch (was
001200*   OFile-Record).
001300* 11/03/1999 vbc - Y2K: widened Kryp-Tidspunkt to full 4 digit
001400*   year form.
001500* 06/11/25 vbc - Renamed fields to the Norwegian Kryptosekken
001600*   column names.
001700* 25/11/25 vbc - Added the -Present flags, easier than testing
001800*   spaces everywhere in ck040/ck050.
002000* 03/12/25 vbc - Kryp-Marked & Kryp-Notat widths fixed to match
002100*   the 13 types table in ck010.
002300*
002400  01  CK-Kryp-Record.
002450*       Kryp-Tidspunkt - yyyy-mm-dd hh:mm:ss, required every row.
002500      03  Kryp-Tidspunkt               pic x(19).
002550*       Kryp-Type - one of the 13 types, see ck010.
002700      03  Kryp-Type                    pic x(20).
002900      03  Kryp-Inn-Present             pic x.
003000          88  Kryp-Has-Inn                         value "Y".
003100          88  Kryp-No-Inn                          value "N".
003200      03  Kryp-Inn                     pic s9(13)v9(8)  comp-3.
003300      03  Kryp-Inn-Valuta              pic x(16).
003400      03  Kryp-Ut-Present              pic x.
003500          88  Kryp-Has-Ut                          value "Y".
003600          88  Kryp-No-Ut                           value "N".
003700      03  Kryp-Ut                      pic s9(13)v9(8)  comp-3.
003800      03  Kryp-Ut-Valuta               pic x(16).
003900      03  Kryp-Gebyr-Present           pic x.
004000          88  Kryp-Has-Gebyr                       value "Y".
004100          88  Kryp-No-Gebyr                        value "N".
004200      03  Kryp-Gebyr                   pic s9(13)v9(8)  comp-3.
004300      03  Kryp-Gebyr-Valuta            pic x(16).
004350*       Kryp-Marked always carries "CakeDeFi".
004400      03  Kryp-Marked                  pic x(20).
004450*       Kryp-Notat - free text, carries the NOK value note.
004600      03  Kryp-Notat                   pic x(80).
004800      03  filler                       pic x(20).
004900*
005000*   Flat character view of the three -Present flags, used to blank
005100*    the
005200*   lot in one move rather than three (see ck030
005300*    K000-CONVERT-GROUP-EX).
005400*
005500  01  CK-Kryp-Flags-Alt  redefines  CK-Kryp-Record.
005600      03  filler                       pic x(39).
005700      03  Kryp-Flags-3                 pic xxx.
005800      03  filler                       pic x(196).
005900*
006000*   Per run totals, carried through
006100*    ck040's summary report - mirrors the
006200*   old Chk-Hdr-Record header/detail pairing.
006300*
006400  01  CK-Kryp-Totals-Record.
006500      03  Totals-Input-Count           pic 9(7)    comp.
006600      03  Totals-Grouped-Count         pic 9(7)    comp.
006700      03  Totals-Output-Count          pic 9(7)    comp.
006800      03  Totals-Proc-Error-Count      pic 9(7)    comp.
006900      03  Totals-Valid-Error-Count     pic 9(7)    comp.
007000      03  Totals-Skipped-Count         pic 9(7)    comp.
007100      03  Totals-Type-Counts.
007200          05  Totals-Type-Count        pic 9(7)    comp   occurs
007300             13.
007400      03  filler                       pic x(24).
