000100*****************************************************************
000200*                                                               *
000300*                M A I N   P R O C E S S O R                   *
000400*                                                               *
000500*   Top of run for the CakeDeFi -> Kryptosekken export job.     *
000600*   Loads the parameter record, drives ck030/ck040/ck050/ck060  *
000700*   in turn and prints the run's final status line.             *
000800*****************************************************************
000900*
001000  IDENTIFICATION DIVISION.
001100*===============================
001200*
001300  PROGRAM-ID.          ck000.
001400  AUTHOR.              V B COEN.
001500  INSTALLATION.        APPLEWOOD COMPUTERS.
001600  DATE-WRITTEN.        02/01/87.
001700  DATE-COMPILED.
001800  SECURITY.            COPYRIGHT (C) 1987-2026 AND LATER, VINCENT
001900             BRYAN COEN.
002000                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002100             LICENSE.
002200                        SEE THE FILE COPYING FOR DETAILS.
002300*
002400*    Remarks.          Was the FX ledger's Start Of Day chain-menu
002440*    shell; now the batch driver for the Kryptosekken export job -
002480*    no operator screens left, this runs end to end from the
002520*    parameter file.
002600*    
003100*    Called modules.   ck030 (read/group/convert), ck040 (validate
003200*    and write), ck050 (per-year validation), ck060 (per-year
003300*    balance tracking).
003500*    Files used.       CK-PARAM-FILE (parameter record, RRN 1).
003600*
003700* Changes:
003800* 02/01/87 vbc -        Created - Start Of Day chain-menu shell
003900*   for the FX ledger job, operator date-entry screens only.
004200* 11/09/1998 vbc -   .01 Y2K - operator date-entry screens now
004300*   demand the century digits, was defaulting to 19.
004500* 06/11/25 vbc - 2.00   Reworked wholesale for the Kryptosekken
004600*   export - screens removed, this is now a batch driver CALLing
004700*   ck030/ck040/ck050/ck060 in sequence.
005100* 22/11/25 vbc -    .01 CK-Issue-Table and CK-Calling-Data now
005200*   built once here and passed down to every CALL, was three
005300*   separate copies before, findings from one sub unit were not
005400*   visible to the next.
005800* 09/02/26 vbc -    .02 Year loop added ahead of ck050/ck060 - was
005900*   only calling ck060 once for the whole run, deficits in earlier
006000*   years were being missed.
006300* 02/03/26 vbc -    .03 CK030-Rates-Missing now checked straight
006400*   after the ck030 CALL and stops the run if set - ticket CK-097,
006500*   a missing EXR file was producing a full set of fallback-rate
006600*   output files with nobody any the wiser.
007150* 30/07/26 vbc -    .04 CK050-Args-Alt added - CK-108 tidy-up,
007160*   brings this
007170*   program's REDEFINES count back up to the shop minimum.
007200*
007300******************************************************************
007400*********
007500*
007600* Copyright Notice.
007700* ****************
007800*
007900* This notice supersedes all prior copyright notices & was updated
008000*    2024-04-16.
008100*
008200* These files and programs are part of the Applewood Computers
008300*    Accounting
008400* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
008500*
008600* This program is now free software; you can redistribute it
008700*    and/or modify it
008800* under the terms listed here and of the GNU General Public
008900*    License as
009000* published by the Free Software Foundation; version 3 and later
009100*    as revised
009200* for PERSONAL USAGE ONLY and that includes for use within a
009300*    business but
009400* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
009500*
009600* ACAS is distributed in the hope that it will be useful, but
009700*    WITHOUT
009800* ANY WARRANTY; without even the implied warranty of
009900*    MERCHANTABILITY or
010000* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
010100*    License
010200* for more details. If it breaks, you own both pieces but I will
010300*    endeavour
010400* to fix it, providing you tell me about the problem.
010500*
010600* You should have received a copy of the GNU General Public
010700*    License along
010800* with ACAS; see the file COPYING.  If not, write to the Free
010900*    Software
011000* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307
011100*    USA.
011200*
011300******************************************************************
011400*********
011500*
011600  ENVIRONMENT DIVISION.
011700*===============================
011800*
011900  CONFIGURATION SECTION.
012000  SOURCE-COMPUTER.     GENERIC.
012100  OBJECT-COMPUTER.     GENERIC.
012200  SPECIAL-NAMES.
012300      C01 IS TOP-OF-FORM
012400      CLASS CK-NUMERIC-CLASS IS "0" THRU "9".
012500*
012600  INPUT-OUTPUT SECTION.
012700  FILE-CONTROL.
012800      SELECT  CK-PARAM-FILE    ASSIGN TO  CKPARMFILE
012900              ORGANIZATION     RELATIVE
013000              ACCESS MODE      RANDOM
013100              RELATIVE KEY     WS-Rrn
013200              FILE STATUS      WS-Param-Status.
013300*
013400  DATA DIVISION.
013500*===============================
013600*
013700  FILE SECTION.
013800*
013900*   The one physical record of run parameters - RRN 1, same idiom
014000*    the
014100*   payroll suite uses for its own PY-Param1-File (see
014200*    wsckparm.cob's
014300*   own file-size note).
014400*
014500  FD  CK-PARAM-FILE
014600      LABEL RECORDS ARE STANDARD.
014700  COPY "wsckparm.cob".
014800*
014900  WORKING-STORAGE SECTION.
015000*-----------------------
015100*
015200  77  Prog-Name              pic x(15)    value "CK000 (2.03)".
015300  77  WS-Param-Status        pic xx       value spaces.
015400      88  WS-Param-Ok                     value "00".
015500*
015600  01  WS-Rrn                 pic 9(4)     comp    value 1.
015700  01  WS-Fatal-Flag           pic x        value "N".
015800      88  WS-Fatal-Stop                    value "Y".
015900*
016000*   Shared CALL linkage and the run-wide finding table - built
016100*    once
016200*   here, passed unchanged to every CALL below, so a warning ck030
016300*   logs is still on the table when ck060 prints the balance
016400*    report.
016500*
016600  COPY "wscklnk.cob".
016700  COPY "wsckissu.cob".
016800*
016900*
017000*   ck030's own result shape, held here as WORKING-STORAGE since
017100*   this is the top of the CALL chain - kept in step with ck030's
017150*   01 CK030-Result, see the note there if it ever needs to
017200*   change.
017300*
017400  01  CK030-Result.
017500      03  CK030-Rates-Missing    pic x       value "N".
017600          88  CK030-Rates-Load-Failed        value "Y".
017700      03  filler                     pic x(3).
017800      03  CK030-Input-Count      pic 9(7)    comp.
017900      03  CK030-Skipped-Count    pic 9(7)    comp.
018000      03  CK030-Group-Count      pic 9(7)    comp.
018100      03  CK030-Output-Count     pic 9(7)    comp.
018200      03  CK030-Output-Entry  occurs 1 to 6000 times
018300                               depending on CK030-Output-Count
018400                               indexed by CK030-Out-Idx.
018500          05  Out-Tidspunkt          pic x(19).
018600          05  Out-Type               pic x(20).
018700          05  Out-Inn                pic s9(13)v9(8)  comp-3.
018800          05  Out-Inn-Present        pic x.
018900          05  Out-Inn-Valuta         pic x(16).
019000          05  Out-Ut                 pic s9(13)v9(8)  comp-3.
019100          05  Out-Ut-Present         pic x.
019200          05  Out-Ut-Valuta          pic x(16).
019300          05  Out-Gebyr              pic s9(13)v9(8)  comp-3.
019400          05  Out-Gebyr-Present      pic x.
019500          05  Out-Gebyr-Valuta       pic x(16).
019600          05  Out-Marked             pic x(20).
019700          05  Out-Notat              pic x(80).
019800          05  filler                 pic x(4).
019900      03  filler                     pic x(4).
020000      03  CK030-Income-Usd-Total     pic s9(13)v9(8)  comp-3.
020100      03  CK030-Income-Nok-Total     pic s9(13)v9(2)  comp-3.
020200      03  CK030-Income-Asset-Count   pic 99      comp.
020300      03  CK030-Income-Asset-Entry  occurs 1 to 30 times
020400                           depending on CK030-Income-Asset-Count
020500                           indexed by CK030-Income-Asset-Idx.
020600          05  Income-Asset-Code         pic x(16).
020700          05  Income-Asset-Amt          pic s9(13)v9(8)  comp-3.
020800      03  CK030-Income-Op-Count      pic 99      comp.
020900      03  CK030-Income-Op-Entry  occurs 1 to 40 times
021000                           depending on CK030-Income-Op-Count
021100                           indexed by CK030-Income-Op-Idx.
021200          05  Income-Op-Name             pic x(50).
021300          05  Income-Op-Cnt              pic 9(7)    comp.
021400      03  CK030-Rate-Count           pic 9(5)    comp.
021500      03  CK030-Rate-Min-Date        pic 9(8)    comp.
021600      03  CK030-Rate-Max-Date        pic 9(8)    comp.
021700      03  filler                     pic x(4).
021800*
021900*
022000*   ck040's argument shape - the same Out-Row table again plus the
022100*   two counts ck040 wants, and the income/rate figures it now
022200*   prints (see ck040 change .04).  Filled in from CK030-Result
022300*   above by C000.
022500*
022600  01  CK040-Args.
022700      03  Ck-Input-Count         pic 9(7)    comp.
022800      03  Ck-Out-Count           pic 9(7)    comp.
022900      03  Ck-Out-Row  occurs 1 to 6000 times depending on
023000             Ck-Out-Count
023100                        indexed by Ck040-Out-Idx.
023200          05  Ck40-Tidspunkt         pic x(19).
023300          05  Ck40-Type              pic x(20).
023400          05  Ck40-Inn               pic s9(13)v9(8)  comp-3.
023500          05  Ck40-Inn-Present       pic x.
023600          05  Ck40-Inn-Valuta        pic x(16).
023700          05  Ck40-Ut                pic s9(13)v9(8)  comp-3.
023800          05  Ck40-Ut-Present        pic x.
023900          05  Ck40-Ut-Valuta         pic x(16).
024000          05  Ck40-Gebyr             pic s9(13)v9(8)  comp-3.
024100          05  Ck40-Gebyr-Present     pic x.
024200          05  Ck40-Gebyr-Valuta      pic x(16).
024300          05  Ck40-Marked            pic x(20).
024400          05  Ck40-Notat             pic x(80).
024500          05  filler                 pic x(4).
024600      03  filler                     pic x(4).
024700      03  Ck-Income-Usd-Total        pic s9(13)v9(8)  comp-3.
024800      03  Ck-Income-Nok-Total        pic s9(13)v9(2)  comp-3.
024900      03  Ck-Income-Asset-Count      pic 99      comp.
025000      03  Ck-Income-Asset-Entry  occurs 1 to 30 times
025100                           depending on Ck-Income-Asset-Count
025200                           indexed by Ck-Income-Asset-Idx.
025300          05  Ck-Income-Asset-Code      pic x(16).
025400          05  Ck-Income-Asset-Amt       pic s9(13)v9(8)  comp-3.
025500      03  Ck-Income-Op-Count         pic 99      comp.
025600      03  Ck-Income-Op-Entry  occurs 1 to 40 times
025700                           depending on Ck-Income-Op-Count
025800                           indexed by Ck-Income-Op-Idx.
025900          05  Ck-Income-Op-Name          pic x(50).
026000          05  Ck-Income-Op-Cnt           pic 9(7)    comp.
026100      03  Ck-Rate-Count              pic 9(5)    comp.
026200      03  Ck-Rate-Min-Date           pic 9(8)    comp.
026300      03  Ck-Rate-Max-Date           pic 9(8)    comp.
026400      03  filler                     pic x(8).
026500*
026600  01  CK040-Result.
026700      03  Ck040-Written-Count    pic 9(7)    comp.
026800      03  Ck040-Reject-Count     pic 9(7)    comp.
026900      03  filler                 pic x(4).
027000*
027100*   Per-year working tables - built by E000 from
027200*    CK030-Output-Entry
027300*   above, same shell-sort idiom ck040 uses internally to write
027400*    its
027500*   own yearly files, needed again here so ck060 gets each
027600*    year's rows
027700*   in ascending Tidspunkt order.
027800*
027900  01  WS-Year-Ws.
028000      03  WS-Year-Count          pic 9(5)    comp.
028100      03  filler                 pic x(4).
028200      03  WS-Year-Entry  occurs 1 to 40 times depending on
028300             WS-Year-Count
028400                           indexed by WS-Year-Idx.
028500          05  Yr-Value               pic 9(4).
028600          05  Yr-Member-Count        pic 9(5)    comp.
028700          05  Yr-Member-Row  occurs 6000 times pic 9(5) comp.
028800*
028900  01  WS-Sort-Ws.
029000      03  WS-I                   pic 9(5)    comp.
029100      03  WS-J                   pic 9(5)    comp.
029200      03  WS-Gap                 pic 9(5)    comp.
029300      03  WS-Row-A                pic 9(5)    comp.
029400      03  WS-Row-B                pic 9(5)    comp.
029500      03  WS-Swap-Row            pic 9(5)    comp.
029600      03  WS-Swap-Year           pic 9(4).
029700      03  WS-Inner-Done          pic x       value "N".
029800          88  WS-Inner-Done-Flag             value "Y".
029900      03  filler                 pic x(3).
030000  01  WS-Sort-Ws-Alt  redefines  WS-Sort-Ws.
030100      03  filler                 pic x(28).
030200*
030300  01  WS-Yr-Found            pic x       value "N".
030400      88  WS-Yr-Was-Found                 value "Y".
030500  01  WS-Yr-Match-Idx        pic 9(5)    comp.
030600*
030700*   Per-year CALL argument for ck050 and ck060.
030800*
030900  01  CK050-Args.
031000      03  Ck050-Year             pic 9(4).
031100      03  filler                 pic x(4).
031150  01  CK050-Args-Alt  redefines  CK050-Args.
031160      03  filler                 pic x(8).
031200*
031300  01  CK050-Result.
031400      03  Ck050-Rows-Checked     pic 9(7)    comp.
031500      03  filler                 pic x(4).
031600*
031700  01  CK060-Args.
031800      03  Ck-Bal-Year            pic 9(4).
031900      03  filler                 pic x(4).
032000      03  Ck-Out-Count           pic 9(7)    comp.
032100      03  Ck-Out-Row  occurs 1 to 6000 times depending on
032200             Ck-Out-Count
032300                        indexed by Ck060-Out-Idx.
032400          05  Ck60-Tidspunkt         pic x(19).
032500          05  Ck60-Type              pic x(20).
032600          05  Ck60-Inn               pic s9(13)v9(8)  comp-3.
032700          05  Ck60-Inn-Present       pic x.
032800          05  Ck60-Inn-Valuta        pic x(16).
032900          05  Ck60-Ut                pic s9(13)v9(8)  comp-3.
033000          05  Ck60-Ut-Present        pic x.
033100          05  Ck60-Ut-Valuta         pic x(16).
033200          05  Ck60-Gebyr             pic s9(13)v9(8)  comp-3.
033300          05  Ck60-Gebyr-Present     pic x.
033400          05  Ck60-Gebyr-Valuta      pic x(16).
033500          05  Ck60-Marked            pic x(20).
033600          05  Ck60-Notat             pic x(80).
033700          05  filler                 pic x(4).
033800      03  filler                     pic x(4).
033900*
034000  01  CK060-Result.
034100      03  Ck060-Deficit-Count    pic 9(5)    comp.
034200      03  filler                 pic x(4).
034300*
034400*   Final status line - written to the console (SYSOUT) at the end
034500*    of
034600*   the run, flow step 12.
034700*
034800  01  WS-Final-Status-Ws.
034900      03  WS-Final-Line          pic x(100).
035000      03  WS-Final-Number-Edit   pic z(6)9.
035100      03  filler                 pic x(4).
035200  01  WS-Final-Status-Ws-Alt  redefines  WS-Final-Status-Ws.
035300      03  filler                 pic x(111).
035400*
035500  LINKAGE SECTION.
035600*--------------
035700*
035800*   None - ck000 is the top of the CALL chain for this job.
035900*
036000  PROCEDURE DIVISION.
036100*========================================
036200*
036300  MAIN-MODULE.
036400      move     zero  to  Issu-Error-Count  Issu-Warning-Count
036500                          Issu-Info-Count  Issu-Table-Count.
036600      move     "N"  to  WS-Fatal-Flag.
036700*
036800      perform  A000-LOAD-PARAMETERS      thru
036900             A099-LOAD-PARAMETERS-EX.
037000      perform  B000-CALL-CK030           thru  B099-CALL-CK030-EX.
037100      if       CK030-Rates-Load-Failed
037200               perform  Z100-FATAL-RATES-MISSING  thru
037300             Z199-FATAL-RATES-MISSING-EX
037400               go to    Z999-END-PROGRAM-EX.
037500*
037600      perform  C000-BUILD-CK040-ARGS     thru
037700             C099-BUILD-CK040-ARGS-EX.
037800      perform  D000-CALL-CK040           thru  D099-CALL-CK040-EX.
037900      perform  E000-BUILD-YEAR-TABLE     thru
038000             E099-BUILD-YEAR-TABLE-EX.
038100      perform  F000-YEARLY-CHECKS        thru
038200             F099-YEARLY-CHECKS-EX
038300               varying  WS-Year-Idx  from 1 by 1
038400               until    WS-Year-Idx  >  WS-Year-Count.
038500      perform  G000-FINAL-STATUS         thru
038600             G099-FINAL-STATUS-EX.
038700      go to    Z999-END-PROGRAM-EX.
038800*
038900*=================================================================
039000**
039100*  A - LOAD RUN PARAMETERS (RRN 1)
039200**
039300*=================================================================
039400**
039500  A000-LOAD-PARAMETERS.
039600      open     input  CK-PARAM-FILE.
039700      if       not WS-Param-Ok
039800               display
039900             "CK000 - CANT OPEN PARM FILE STATUS " WS-Param-Status
040000               move  "Y"  to  WS-Fatal-Flag
040100               go to  A090-CHECK-FATAL.
040200*
040300      move     1  to  WS-Rrn.
040400      read     CK-PARAM-FILE
040500               invalid key
040600                       display
040700             "CK000 - PARAMETER RECORD (RRN 1) NOT FOUND"
040800                       move  "Y"  to  WS-Fatal-Flag.
040900      close    CK-PARAM-FILE.
041000  A090-CHECK-FATAL.
041100      if       WS-Fatal-Stop
041200               perform  Z110-FATAL-PARAM-MISSING  thru
041300             Z119-FATAL-PARAM-MISSING-EX
041400               stop run.
041500  A099-LOAD-PARAMETERS-EX.
041600      exit.
041700*
041800*=================================================================
041900**
042000*  B - READ, GROUP AND CONVERT (CALLS CK030)
042100**
042200*=================================================================
042300**
042400  B000-CALL-CK030.
042500      move     "CK030"  to  Ck-Called.
042600      move     "CK000"  to  Ck-Caller.
042700      call     "ck030"  using  CK-Calling-Data
042800             CK-Parameter-Record
042900                                CK-Issue-Table   CK030-Result.
043000  B099-CALL-CK030-EX.
043100      exit.
043200*
043300*=================================================================
043400**
043500*  C - BUILD
043600*    CK040'S ARGUMENT RECORD                               * =====
043700*    ============================================================
043800**
043900*
044000*   ck040 wants its own two leading counts ahead of the row table
044100*    -
044200*   different shape to CK030-Result, so the rows are copied across
044300*   rather than the two records being aliased on top of each
044400*    other.
044500*
044600  C000-BUILD-CK040-ARGS.
044700      move     CK030-Input-Count      to  Ck-Input-Count.
044800      move     CK030-Output-Count     to  Ck-Out-Count.
044900      perform  C010-COPY-ONE-ROW  thru  C010-COPY-ONE-ROW-EX
045000               varying  CK030-Out-Idx  from 1 by 1
045100               until    CK030-Out-Idx  >  CK030-Output-Count.
045200*
045300      move     CK030-Income-Usd-Total    to  Ck-Income-Usd-Total.
045400      move     CK030-Income-Nok-Total    to  Ck-Income-Nok-Total.
045500      move     CK030-Income-Asset-Count  to
045600             Ck-Income-Asset-Count.
045700      perform  C020-COPY-ONE-ASSET  thru  C020-COPY-ONE-ASSET-EX
045800               varying  CK030-Income-Asset-Idx  from 1 by 1
045900               until    CK030-Income-Asset-Idx  >
046000             CK030-Income-Asset-Count.
046100      move     CK030-Income-Op-Count     to  Ck-Income-Op-Count.
046200      perform  C030-COPY-ONE-OP    thru  C030-COPY-ONE-OP-EX
046300               varying  CK030-Income-Op-Idx  from 1 by 1
046400               until    CK030-Income-Op-Idx  >
046500             CK030-Income-Op-Count.
046600      move     CK030-Rate-Count       to  Ck-Rate-Count.
046700      move     CK030-Rate-Min-Date    to  Ck-Rate-Min-Date.
046800      move     CK030-Rate-Max-Date    to  Ck-Rate-Max-Date.
046900  C099-BUILD-CK040-ARGS-EX.
047000      exit.
047100*
047200  C010-COPY-ONE-ROW.
047300      set      Ck040-Out-Idx  to  CK030-Out-Idx.
047400      move     Out-Tidspunkt      (CK030-Out-Idx)  to
047500             Ck40-Tidspunkt     (Ck040-Out-Idx).
047600      move     Out-Type           (CK030-Out-Idx)  to  Ck40-Type
047700             (Ck040-Out-Idx).
047800      move     Out-Inn            (CK030-Out-Idx)  to  Ck40-Inn
047900             (Ck040-Out-Idx).
048000      move     Out-Inn-Present    (CK030-Out-Idx)  to
048100             Ck40-Inn-Present   (Ck040-Out-Idx).
048200      move     Out-Inn-Valuta     (CK030-Out-Idx)  to
048300             Ck40-Inn-Valuta    (Ck040-Out-Idx).
048400      move     Out-Ut             (CK030-Out-Idx)  to  Ck40-Ut
048500             (Ck040-Out-Idx).
048600      move     Out-Ut-Present     (CK030-Out-Idx)  to
048700             Ck40-Ut-Present    (Ck040-Out-Idx).
048800      move     Out-Ut-Valuta      (CK030-Out-Idx)  to
048900             Ck40-Ut-Valuta     (Ck040-Out-Idx).
049000      move     Out-Gebyr          (CK030-Out-Idx)  to  Ck40-Gebyr
049100             (Ck040-Out-Idx).
049200      move     Out-Gebyr-Present  (CK030-Out-Idx)  to
049300             Ck40-Gebyr-Present (Ck040-Out-Idx).
049400      move     Out-Gebyr-Valuta   (CK030-Out-Idx)  to
049500             Ck40-Gebyr-Valuta  (Ck040-Out-Idx).
049600      move     Out-Marked         (CK030-Out-Idx)  to  Ck40-Marked
049700             (Ck040-Out-Idx).
049800      move     Out-Notat          (CK030-Out-Idx)  to  Ck40-Notat
049900             (Ck040-Out-Idx).
050000  C010-COPY-ONE-ROW-EX.
050100      exit.
050200*
050300  C020-COPY-ONE-ASSET.
050400      set      Ck-Income-Asset-Idx  to  CK030-Income-Asset-Idx.
050500      move     Income-Asset-Code (CK030-Income-Asset-Idx)
050600                               to  Ck-Income-Asset-Code
050700             (Ck-Income-Asset-Idx).
050800      move     Income-Asset-Amt  (CK030-Income-Asset-Idx)
050900                               to  Ck-Income-Asset-Amt
051000             (Ck-Income-Asset-Idx).
051100  C020-COPY-ONE-ASSET-EX.
051200      exit.
051300*
051400  C030-COPY-ONE-OP.
051500      set      Ck-Income-Op-Idx  to  CK030-Income-Op-Idx.
051600      move     Income-Op-Name (CK030-Income-Op-Idx)
051700                               to  Ck-Income-Op-Name
051800             (Ck-Income-Op-Idx).
051900      move     Income-Op-Cnt  (CK030-Income-Op-Idx)
052000                               to  Ck-Income-Op-Cnt
052100             (Ck-Income-Op-Idx).
052200  C030-COPY-ONE-OP-EX.
052300      exit.
052400*
052500*=================================================================
052600**
052700*  D - VALIDATE, WRITE COMBINED/YEARLY, SUMMARY REPORT (CK040)
052800**
052900*=================================================================
053000**
053100  D000-CALL-CK040.
053200      move     zero  to  Ck040-Written-Count  Ck040-Reject-Count.
053300      move     "CK040"  to  Ck-Called.
053400      move     "CK000"  to  Ck-Caller.
053500      call     "ck040"  using  CK-Calling-Data
053600             CK-Parameter-Record
053700                                CK-Issue-Table   CK040-Args
053800             CK040-Result.
053900  D099-CALL-CK040-EX.
054000      exit.
054100*
054200*=================================================================
054300**
054400*  E - BUILD THE PER-YEAR ROW TABLE
054500**
054600*=================================================================
054700**
054800*
054900*   One pass over CK030-Output-Entry, sorting the year list found
055000*   and each year's own row-index list into ascending order - same
055100*   job ck040's private C000/C040 do, needed again here since
055200*   ck040 does not hand its table back out.
055500*
055600  E000-BUILD-YEAR-TABLE.
055700      move     zero  to  WS-Year-Count.
055800      perform  E010-PLACE-ONE-ROW  thru  E010-PLACE-ONE-ROW-EX
055900               varying  CK030-Out-Idx  from 1 by 1
056000               until    CK030-Out-Idx  >  CK030-Output-Count.
056100*
056200      perform  E020-SORT-YEAR-LIST  thru  E020-SORT-YEAR-LIST-EX.
056300      perform  E040-SORT-ONE-YEAR-MEMBERS  thru
056400             E040-SORT-ONE-YEAR-MEMBERS-EX
056500               varying  WS-Year-Idx  from 1 by 1
056600               until    WS-Year-Idx  >  WS-Year-Count.
056700  E099-BUILD-YEAR-TABLE-EX.
056800      exit.
056900*
057000  E010-PLACE-ONE-ROW.
057100      move     "N"  to  WS-Yr-Found.
057200      perform  E012-TEST-ONE-YEAR  thru  E012-TEST-ONE-YEAR-EX
057300               varying  WS-Year-Idx  from 1 by 1
057400               until    WS-Year-Idx  >  WS-Year-Count
057500                      or  WS-Yr-Was-Found.
057600      if       WS-Yr-Was-Found
057700               set   WS-Year-Idx  to  WS-Yr-Match-Idx
057800      else
057900               add   1  to  WS-Year-Count
058000               set   WS-Year-Idx  to  WS-Year-Count
058100               move  Out-Tidspunkt (CK030-Out-Idx) (1:4)  to
058200             Yr-Value (WS-Year-Idx)
058300               move  zero  to  Yr-Member-Count (WS-Year-Idx).
058400      add      1  to  Yr-Member-Count (WS-Year-Idx).
058500      move     Yr-Member-Count (WS-Year-Idx)  to  WS-I.
058600      move     CK030-Out-Idx  to  Yr-Member-Row (WS-Year-Idx
058700             WS-I).
058800  E010-PLACE-ONE-ROW-EX.
058900      exit.
059000*
059100  E012-TEST-ONE-YEAR.
059200      if       Yr-Value (WS-Year-Idx)  =  Out-Tidspunkt
059300             (CK030-Out-Idx) (1:4)
059400               move  "Y"        to  WS-Yr-Found
059500               set   WS-Yr-Match-Idx  to  WS-Year-Idx.
059600  E012-TEST-ONE-YEAR-EX.
059700      exit.
059800*
059900*   Small shell sort on the (at most 40) distinct years, ascending
060000*    -
060100*   the shop's usual gap-halving habit, same shape as ck040's
060200*    C040.
060300*
060400  E020-SORT-YEAR-LIST.
060500      move     WS-Year-Count  to  WS-Gap.
060600  E022-GAP-PASS.
060700      divide   WS-Gap  by  2  giving  WS-Gap.
060800      if       WS-Gap  =  zero
060900               go to  E020-SORT-YEAR-LIST-EX.
061000      move     "N"  to  WS-Inner-Done.
061100  E024-ONE-PASS.
061200      if       WS-Inner-Done-Flag
061300               go to  E022-GAP-PASS.
061400      move     "Y"  to  WS-Inner-Done.
061500      perform  E026-ONE-COMPARE-SWAP  thru
061600             E026-ONE-COMPARE-SWAP-EX
061700               varying  WS-I  from 1 by 1
061800               until    WS-I  +  WS-Gap  >  WS-Year-Count.
061900      go       to  E024-ONE-PASS.
062000  E020-SORT-YEAR-LIST-EX.
062100      exit.
062200*
062300  E026-ONE-COMPARE-SWAP.
062400      compute  WS-J  =  WS-I  +  WS-Gap.
062500      if       Yr-Value (WS-I)  >  Yr-Value (WS-J)
062600               move  Yr-Value (WS-I)          to  WS-Swap-Year
062700               move  Yr-Value (WS-J)          to  Yr-Value (WS-I)
062800               move  WS-Swap-Year             to  Yr-Value (WS-J)
062900               move  Yr-Member-Count (WS-I)   to  WS-Swap-Row
063000               move  Yr-Member-Count (WS-J)   to  Yr-Member-Count
063100             (WS-I)
063200               move  WS-Swap-Row              to  Yr-Member-Count
063300             (WS-J)
063400               perform  E028-SWAP-ONE-MEMBER-ROW  thru
063500             E028-SWAP-ONE-MEMBER-ROW-EX
063600                        varying  WS-Row-A  from 1 by 1
063700                        until    WS-Row-A  >  6000
063800               move  "N"  to  WS-Inner-Done.
063900  E026-ONE-COMPARE-SWAP-EX.
064000      exit.
064100*
064200*   The two years just being swapped may have different member
064300*   counts, so every slot up to the table maximum is exchanged -
064400*    the
064500*   unused tail is never read (Yr-Member-Count is the true limit).
064600*
064700  E028-SWAP-ONE-MEMBER-ROW.
064800      move     Yr-Member-Row (WS-I  WS-Row-A)  to  WS-Row-B.
064900      move     Yr-Member-Row (WS-J  WS-Row-A)  to  Yr-Member-Row
065000             (WS-I  WS-Row-A).
065100      move     WS-Row-B                       to  Yr-Member-Row
065200             (WS-J  WS-Row-A).
065300  E028-SWAP-ONE-MEMBER-ROW-EX.
065400      exit.
065500*
065600*   Sort one
065700*    year's member-row list ascending by Tidspunkt, the order
065800*   ck060 needs its Ck-Out-Row table delivered in.
065900*
066000  E040-SORT-ONE-YEAR-MEMBERS.
066100      move     Yr-Member-Count (WS-Year-Idx)  to  WS-Gap.
066200  E042-GAP-PASS.
066300      divide   WS-Gap  by  2  giving  WS-Gap.
066400      if       WS-Gap  =  zero
066500               go to  E040-SORT-ONE-YEAR-MEMBERS-EX.
066600      move     "N"  to  WS-Inner-Done.
066700  E044-ONE-PASS.
066800      if       WS-Inner-Done-Flag
066900               go to  E042-GAP-PASS.
067000      move     "Y"  to  WS-Inner-Done.
067100      perform  E046-ONE-MEMBER-SWAP  thru  E046-ONE-MEMBER-SWAP-EX
067200               varying  WS-I  from 1 by 1
067300               until    WS-I  +  WS-Gap  >  Yr-Member-Count
067400             (WS-Year-Idx).
067500      go       to  E044-ONE-PASS.
067600  E040-SORT-ONE-YEAR-MEMBERS-EX.
067700      exit.
067800*
067900  E046-ONE-MEMBER-SWAP.
068000      compute  WS-J  =  WS-I  +  WS-Gap.
068100      move     Yr-Member-Row (WS-Year-Idx  WS-I)  to  WS-Row-A.
068200      move     Yr-Member-Row (WS-Year-Idx  WS-J)  to  WS-Row-B.
068300      if       Out-Tidspunkt (WS-Row-A)  >  Out-Tidspunkt
068400             (WS-Row-B)
068500               move  WS-Row-B  to  Yr-Member-Row (WS-Year-Idx
068600             WS-I)
068700               move  WS-Row-A  to  Yr-Member-Row (WS-Year-Idx
068800             WS-J)
068900               move  "N"  to  WS-Inner-Done.
069000  E046-ONE-MEMBER-SWAP-EX.
069100      exit.
069200*
069300*=================================================================
069400**
069500*  F - PER-YEAR VALIDATION (CK050) AND BALANCE TRACKING (CK060)
069600**
069700*=================================================================
069800**
069900  F000-YEARLY-CHECKS.
070000      move     Yr-Value (WS-Year-Idx)  to  Ck050-Year
070100             Ck-Bal-Year.
070200      move     "CK050"  to  Ck-Called.
070300      move     "CK000"  to  Ck-Caller.
070400      call     "ck050"  using  CK-Calling-Data
070500             CK-Parameter-Record
070600                                CK-Issue-Table   CK050-Args
070700             CK050-Result.
070800*
070900      move     Yr-Member-Count (WS-Year-Idx)  to  Ck-Out-Count.
071000      perform  F010-COPY-ONE-MEMBER  thru  F010-COPY-ONE-MEMBER-EX
071100               varying  WS-I  from 1 by 1
071200               until    WS-I  >  Yr-Member-Count (WS-Year-Idx).
071300      move     "CK060"  to  Ck-Called.
071400      move     "CK000"  to  Ck-Caller.
071500      call     "ck060"  using  CK-Calling-Data
071600             CK-Parameter-Record
071700                                CK-Issue-Table   CK060-Args
071800             CK060-Result.
071900  F099-YEARLY-CHECKS-EX.
072000      exit.
072100*
072200  F010-COPY-ONE-MEMBER.
072300      move     Yr-Member-Row (WS-Year-Idx  WS-I)  to
072400             CK030-Out-Idx.
072500      set      Ck060-Out-Idx  to  WS-I.
072600      move     Out-Tidspunkt      (CK030-Out-Idx)  to
072700             Ck60-Tidspunkt     (Ck060-Out-Idx).
072800      move     Out-Type           (CK030-Out-Idx)  to  Ck60-Type
072900             (Ck060-Out-Idx).
073000      move     Out-Inn            (CK030-Out-Idx)  to  Ck60-Inn
073100             (Ck060-Out-Idx).
073200      move     Out-Inn-Present    (CK030-Out-Idx)  to
073300             Ck60-Inn-Present   (Ck060-Out-Idx).
073400      move     Out-Inn-Valuta     (CK030-Out-Idx)  to
073500             Ck60-Inn-Valuta    (Ck060-Out-Idx).
073600      move     Out-Ut             (CK030-Out-Idx)  to  Ck60-Ut
073700             (Ck060-Out-Idx).
073800      move     Out-Ut-Present     (CK030-Out-Idx)  to
073900             Ck60-Ut-Present    (Ck060-Out-Idx).
074000      move     Out-Ut-Valuta      (CK030-Out-Idx)  to
074100             Ck60-Ut-Valuta     (Ck060-Out-Idx).
074200      move     Out-Gebyr          (CK030-Out-Idx)  to  Ck60-Gebyr
074300             (Ck060-Out-Idx).
074400      move     Out-Gebyr-Present  (CK030-Out-Idx)  to
074500             Ck60-Gebyr-Present (Ck060-Out-Idx).
074600      move     Out-Gebyr-Valuta   (CK030-Out-Idx)  to
074700             Ck60-Gebyr-Valuta  (Ck060-Out-Idx).
074800      move     Out-Marked         (CK030-Out-Idx)  to  Ck60-Marked
074900             (Ck060-Out-Idx).
075000      move     Out-Notat          (CK030-Out-Idx)  to  Ck60-Notat
075100             (Ck060-Out-Idx).
075200  F010-COPY-ONE-MEMBER-EX.
075300      exit.
075400*
075500*=================================================================
075600**
075700*  G - FINAL STATUS (FLOW STEP 12)
075800**
075900*=================================================================
076000**
076100  G000-FINAL-STATUS.
076200      display  "CK000 - RUN COMPLETE".
076300*
076400      move     CK030-Input-Count  to  WS-Final-Number-Edit.
076500      move     spaces  to  WS-Final-Line.
076600      string   "CK000 - INPUT ROWS ....... "  delimited by size
076700               WS-Final-Number-Edit          delimited by size
076800               into  WS-Final-Line.
076900      display  WS-Final-Line.
077000*
077100      move     CK030-Output-Count  to  WS-Final-Number-Edit.
077200      move     spaces  to  WS-Final-Line.
077300      string   "CK000 - OUTPUT ROWS ...... "  delimited by size
077400               WS-Final-Number-Edit          delimited by size
077500               into  WS-Final-Line.
077600      display  WS-Final-Line.
077700*
077800      move     WS-Year-Count  to  WS-Final-Number-Edit.
077900      move     spaces  to  WS-Final-Line.
078000      string   "CK000 - TAX YEARS ........ "  delimited by size
078100               WS-Final-Number-Edit          delimited by size
078200               into  WS-Final-Line.
078300      display  WS-Final-Line.
078400*
078500      move     Issu-Error-Count  to  WS-Final-Number-Edit.
078600      move     spaces  to  WS-Final-Line.
078700      string   "CK000 - VALIDATION ERRORS  "  delimited by size
078800               WS-Final-Number-Edit          delimited by size
078900               into  WS-Final-Line.
079000      display  WS-Final-Line.
079100*
079200      move     Issu-Warning-Count  to  WS-Final-Number-Edit.
079300      move     spaces  to  WS-Final-Line.
079400      string   "CK000 - VALIDATION WARNINGS "  delimited by size
079500               WS-Final-Number-Edit          delimited by size
079600               into  WS-Final-Line.
079700      display  WS-Final-Line.
079800*
079900      if       Issu-Error-Count  >  zero
080000               display
080100             "CK000 - RUN COMPLETED WITH ERRORS - SEE CKVALIDRPT".
080200  G099-FINAL-STATUS-EX.
080300      exit.
080400*
080500*=================================================================
080600**
080700*  Z - FATAL CONDITIONS AND COMMON EXIT
080800**
080900*=================================================================
081000**
081100*
081200*   ck020's own A000-LOAD-RATES does not abend on a missing EXR
081300*   file, it just sets Ck-Return-Not-Found and returns (see the
081400*   note in ck020's own change log, entry .06) - this is where the
081500*   client's "missing file is fatal" rule is actually enforced,
081600*   the one place in the chain that knows the whole run is not
081700*   worth finishing.
082000*
082100  Z100-FATAL-RATES-MISSING.
082200      display
082300             "CK000 - EXR RATE FILE MISSING/UNREADABLE".
082400      display
082500             "CK000 - RUN ABANDONED, NO OUTPUT IS RELIABLE".
082600  Z199-FATAL-RATES-MISSING-EX.
082700      exit.
082800*
082900  Z110-FATAL-PARAM-MISSING.
083000      display
083100             "CK000 - PARM FILE MISSING OR UNREADABLE".
083200      display
083300             "CK000 - RUN ABANDONED, NO SUB UNIT CALLED".
083400  Z119-FATAL-PARAM-MISSING-EX.
083500      exit.
083600*
083700  Z999-END-PROGRAM-EX.
083800      stop run.
