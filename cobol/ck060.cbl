000100*****************************************************************
000200*                                                               *
000300*                   B A L A N C E   T R A C K E R               *
000400*                                                               *
000500*   Applies one tax year's Kryptosekken rows to the per-currency *
000600*   running ledger, in UT/GEBYR/INN order, flags deficits, drops *
000700*   negligible closing balances, and prints the balance report.  *
000800*****************************************************************
000900*
001000  IDENTIFICATION DIVISION.
001100*===============================
001200*
001300  PROGRAM-ID.          ck060.
001400  AUTHOR.              V B COEN.
001500  INSTALLATION.        APPLEWOOD COMPUTERS.
001600  DATE-WRITTEN.        11/02/87.
001700  DATE-COMPILED.
001800  SECURITY.            COPYRIGHT (C) 1987-2026 AND LATER, VINCENT
001900             BRYAN COEN.
002000                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002100             LICENSE.
002200                        SEE THE FILE COPYING FOR DETAILS.
002300*
002400*    Remarks.          Was the FX ledger's closing-rate carry
002500*    forward routine; now the Kryptosekken job's per-currency
002600*    running-balance ledger, one tax year at a time.
003000*    Called modules.   None.
003100*    Files used.       CK-BALANCE-FILE (indexed, keyed on
003200*    year+currency).
003300*
003400* Changes:
003500* 11/02/87 vbc -        Created - single closing-rate carry
003600*   forward for the FX ledger job.
003800* 30/09/1999 vbc -   .01 Y2K - key year field widened to 4 digits.
003900* 06/11/25 vbc - 2.00   Reworked as a per-currency multi year
004000*   ledger - opening balance now carried from the prior
004100*   year's row rather than always starting at zero.
004400* 21/11/25 vbc -    .01 Deficit detection added ahead of each
004500*   UT/GEBYR debit - client wants to see it, not have the run
004600*   abend on it (ticket CK-081).
004900* 09/12/25 vbc -    .02 Negligible closing balances (below 1e-8)
005000*   are now dropped rather than carried, or the ledger never
005100*   converges to zero on a full pool exit.
005450* 30/07/26 vbc -    .03 WS-Curr-Balance-Alt added - CK-108
005460*   tidy-up, brings this
005470*   program's REDEFINES count up to the shop minimum.
005500*
005600******************************************************************
005700*********
005800*
005900* Copyright Notice.
006000* ****************
006100*
006200* This notice supersedes all prior copyright notices & was updated
006300*    2024-04-16.
006400*
006500* These files and programs are part of the Applewood Computers
006600*    Accounting
006700* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
006800*
006900* This program is now free software; you can redistribute it
007000*    and/or modify it
007100* under the terms listed here and of the GNU General Public
007200*    License as
007300* published by the Free Software Foundation; version 3 and later
007400*    as revised
007500* for PERSONAL USAGE ONLY and that includes for use within a
007600*    business but
007700* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
007800*
007900* ACAS is distributed in the hope that it will be useful, but
008000*    WITHOUT
008100* ANY WARRANTY; without even the implied warranty of
008200*    MERCHANTABILITY or
008300* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
008400*    License
008500* for more details. If it breaks, you own both pieces but I will
008600*    endeavour
008700* to fix it, providing you tell me about the problem.
008800*
008900* You should have received a copy of the GNU General Public
009000*    License along
009100* with ACAS; see the file COPYING.  If not, write to the Free
009200*    Software
009300* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307
009400*    USA.
009500*
009600******************************************************************
009700*********
009800*
009900  ENVIRONMENT DIVISION.
010000*===============================
010100*
010200  CONFIGURATION SECTION.
010300  SOURCE-COMPUTER.     GENERIC.
010400  OBJECT-COMPUTER.     GENERIC.
010500  SPECIAL-NAMES.
010600      C01 IS TOP-OF-FORM
010700      CLASS CK-NUMERIC-CLASS IS "0" THRU "9".
010800*
010900  INPUT-OUTPUT SECTION.
011000  FILE-CONTROL.
011100      SELECT  CK-BALANCE-FILE  ASSIGN TO  CKBALFILE
011200              ORGANIZATION     INDEXED
011300              ACCESS MODE      DYNAMIC
011400              RECORD KEY       Bal-Key
011500              FILE STATUS      WS-Balance-Status.
011600      SELECT  CK-BAL-RPT       ASSIGN TO  CKBALRPT
011700              ORGANIZATION     LINE SEQUENTIAL
011800              FILE STATUS      WS-Rpt-Status.
011900*
012000  DATA DIVISION.
012100*===============================
012200*
012300  FILE SECTION.
012400*
012500  FD  CK-BALANCE-FILE
012600      LABEL RECORDS ARE STANDARD.
012700  COPY "wsckbal.cob".
012800*
012900  FD  CK-BAL-RPT
013000      RECORD CONTAINS 132 CHARACTERS
013100      LABEL RECORDS ARE STANDARD.
013200  01  CK-BAL-RPT-RECORD            pic x(132).
013300*
013400  WORKING-STORAGE SECTION.
013500*-----------------------
013600*
013700  77  Prog-Name              pic x(15)    value "CK060 (2.02)".
013800  77  WS-Balance-Status      pic xx       value spaces.
013900      88  WS-Balance-Ok                   value "00".
014000      88  WS-Balance-Not-Found             value "23".
014100  77  WS-Rpt-Status          pic xx       value spaces.
014200      88  WS-Rpt-Ok                       value "00".
014300*
014400  01  WS-First-Call             pic x       value "Y".
014500      88  WS-Is-First-Call                 value "Y".
014600*
014700*   Year-being-applied ledger and deficit tables - the keyed
014800*    record
014900*   itself (CK-Balance-Record) lives in the FD above, copied in
015000*    from
015100*   the same book so Bal-Key/Bal-Year/Bal-Currency/Bal-Amount are
015200*    one
015300*   set of names throughout.
015400*
015500  COPY "wsckbalt.cob".
015600*
015700  01  WS-Prior-Year             pic 9(4).
015800  01  WS-Curr-Balance           pic s9(13)v9(8)  comp-3.
015850  01  WS-Curr-Balance-Alt  redefines  WS-Curr-Balance.
015860      03  filler                    pic x(8).
015900*
016000*   Posting work area - currency + amount of the leg currently
016100*    being
016200*   applied. Blanked as a flat group before each leg is built,
016300*    same
016400*   habit as the FD record's own Alt view.
016500*
016600  01  WS-Post-Ws.
016700      03  WS-Post-Currency          pic x(16).
016800      03  WS-Post-Amount            pic s9(13)v9(8)  comp-3.
016900      03  filler                    pic x(4).
017000  01  WS-Post-Ws-Alt  redefines  WS-Post-Ws.
017100      03  filler                    pic x(24).
017200  01  WS-Inner-Done             pic x       value "N".
017300      88  WS-Inner-Done-Flag                 value "Y".
017400  01  WS-Report-Ws.
017500      03  WS-Rpt-Line            pic x(132).
017600      03  WS-Rpt-Number-Edit     pic z(6)9.
017700      03  WS-Rpt-Amount-Edit     pic -(11)9.99999999.
017800      03  filler                 pic x(4).
017900*
018000*   Flat byte view of the report line, used by the closing totals
018100*   dump the way the old FX ledger's print buffer was cleared.
018200*
018300  01  WS-Report-Ws-Alt  redefines  WS-Report-Ws.
018400      03  filler                 pic x(153).
018500*
018600  LINKAGE SECTION.
018700*--------------
018800*
018900  COPY "wscklnk.cob".
019000  COPY "wsckparm.cob".
019100  COPY "wsckissu.cob".
019200*
019300*   Same output-row shape ck030/ck040 use - passed down read-only,
019400*   this program never rewrites the rows, only posts against them.
019500*
019600  01  CK060-Input.
019700      03  Ck-Bal-Year            pic 9(4).
019800      03  filler                 pic x(4).
019900      03  Ck-Out-Count           pic 9(7)    comp.
020000      03  Ck-Out-Row  occurs 1 to 6000 times depending on
020100             Ck-Out-Count
020200                        indexed by Ck-Out-Idx.
020300          05  Out-Tidspunkt          pic x(19).
020400          05  Out-Type               pic x(20).
020500          05  Out-Inn                pic s9(13)v9(8)  comp-3.
020600          05  Out-Inn-Present        pic x.
020700          05  Out-Inn-Valuta         pic x(16).
020800          05  Out-Ut                 pic s9(13)v9(8)  comp-3.
020900          05  Out-Ut-Present         pic x.
021000          05  Out-Ut-Valuta          pic x(16).
021100          05  Out-Gebyr              pic s9(13)v9(8)  comp-3.
021200          05  Out-Gebyr-Present      pic x.
021300          05  Out-Gebyr-Valuta       pic x(16).
021400          05  Out-Marked             pic x(20).
021500          05  Out-Notat              pic x(80).
021600          05  filler                 pic x(4).
021700      03  filler                     pic x(4).
021800*
021900  01  CK060-Result.
022000      03  Ck060-Deficit-Count    pic 9(5)    comp.
022100      03  filler                 pic x(4).
022200*
022300  PROCEDURE DIVISION  USING  CK-Calling-Data
022400                              CK-Parameter-Record
022500                              CK-Issue-Table
022600                              CK060-Input
022700                              CK060-Result.
022800*========================================
022900*
023000  MAIN-MODULE.
023100      move     zero  to  Bal-Table-Count  Prob-Count
023200             Ck060-Deficit-Count.
023300      compute  WS-Prior-Year  =  Ck-Bal-Year  -  1.
023400      open     i-o  CK-BALANCE-FILE.
023500      if       not WS-Balance-Ok
023600               open  output  CK-BALANCE-FILE
023700               close CK-BALANCE-FILE
023800               open  i-o     CK-BALANCE-FILE.
023900      perform  B000-LOAD-OPENING-BALANCES  thru
024000             B099-LOAD-OPENING-BALANCES-EX.
024100      perform  A000-APPLY-YEAR              thru
024200             A099-APPLY-YEAR-EX.
024300      perform  B100-CARRY-FORWARD           thru
024400             B199-CARRY-FORWARD-EX.
024500      close    CK-BALANCE-FILE.
024600      move     Prob-Count  to  Ck060-Deficit-Count.
024700      perform  C000-BALANCE-REPORT          thru
024800             C099-BALANCE-REPORT-EX.
024900      set      Ck-Return-Ok    to  true.
025000      go to    Z999-END-PROGRAM-EX.
025100*
025200*=================================================================
025300**
025400*  B0 - LOAD PRIOR YEAR CLOSING BALANCES
025500**
025600*=================================================================
025700**
025800  B000-LOAD-OPENING-BALANCES.
025900      move     WS-Prior-Year  to  Bal-Year.
026000      move     low-values     to  Bal-Currency.
026100      start    CK-BALANCE-FILE  key  is  not less than  Bal-Key
026200               invalid key  set  WS-Balance-Not-Found  to  true
026300               not invalid key
026400                  read  CK-BALANCE-FILE  next record
026500                     at end  set  WS-Balance-Not-Found  to  true.
026600      if       WS-Balance-Ok  and  Bal-Year  =  WS-Prior-Year
026700               perform  B010-LOAD-ONE-ROW  thru
026800             B010-LOAD-ONE-ROW-EX
026900                        until  not WS-Balance-Ok  or  Bal-Year
027000             not =  WS-Prior-Year.
027100  B099-LOAD-OPENING-BALANCES-EX.
027200      exit.
027300*
027400  B010-LOAD-ONE-ROW.
027500      add      1  to  Bal-Table-Count.
027600      set      Bal-Idx  to  Bal-Table-Count.
027700      move     Bal-Currency  to  Bal-Tbl-Currency (Bal-Idx).
027800      move     Bal-Amount    to  Bal-Tbl-Opening  (Bal-Idx).
027900      move     Bal-Amount    to  Bal-Tbl-Running  (Bal-Idx).
028000      read     CK-BALANCE-FILE  next  record
028100               at end  set  WS-Balance-Not-Found  to  true.
028200  B010-LOAD-ONE-ROW-EX.
028300      exit.
028400*
028500*=================================================================
028600**
028700*  A - APPLY ONE YEAR'S TRANSACTIONS TO THE RUNNING BALANCES
028800**
028900*=================================================================
029000**
029100  A000-APPLY-YEAR.
029200      perform  A010-APPLY-ONE-ROW  thru  A010-APPLY-ONE-ROW-EX
029300               varying  Ck-Out-Idx  from 1 by 1
029400               until  Ck-Out-Idx  >  Ck-Out-Count.
029500  A099-APPLY-YEAR-EX.
029600      exit.
029700*
029800*   Order matters - UT outflow first, then GEBYR outflow, then INN
029900*   inflow, per the spec's posting-order rule.
030000*
030100  A010-APPLY-ONE-ROW.
030200      if       Out-Ut-Present (Ck-Out-Idx)  =  "Y"
030300               move     spaces  to  WS-Post-Ws-Alt
030400               move     Out-Ut-Valuta (Ck-Out-Idx)  to
030500             WS-Post-Currency
030600               move     Out-Ut (Ck-Out-Idx)         to
030700             WS-Post-Amount
030800               perform  A030-DEBIT-ONE  thru  A030-DEBIT-ONE-EX.
030900      if       Out-Gebyr-Present (Ck-Out-Idx)  =  "Y"
031000               move     spaces  to  WS-Post-Ws-Alt
031100               move     Out-Gebyr-Valuta (Ck-Out-Idx)  to
031200             WS-Post-Currency
031300               move     Out-Gebyr (Ck-Out-Idx)         to
031400             WS-Post-Amount
031500               perform  A030-DEBIT-ONE  thru  A030-DEBIT-ONE-EX.
031600      if       Out-Inn-Present (Ck-Out-Idx)  =  "Y"
031700               move     spaces  to  WS-Post-Ws-Alt
031800               move     Out-Inn-Valuta (Ck-Out-Idx)  to
031900             WS-Post-Currency
032000               move     Out-Inn (Ck-Out-Idx)         to
032100             WS-Post-Amount
032200               perform  A040-CREDIT-ONE  thru  A040-CREDIT-ONE-EX.
032300  A010-APPLY-ONE-ROW-EX.
032400      exit.
032500*
032600  A030-DEBIT-ONE.
032700      perform  A050-FIND-OR-ADD-CURR  thru
032800             A050-FIND-OR-ADD-CURR-EX.
032900      if       Bal-Tbl-Running (Bal-Idx)  <  WS-Post-Amount
033000               perform  A060-LOG-DEFICIT  thru
033100             A060-LOG-DEFICIT-EX.
033200      subtract WS-Post-Amount  from  Bal-Tbl-Running (Bal-Idx).
033300  A030-DEBIT-ONE-EX.
033400      exit.
033500*
033600  A040-CREDIT-ONE.
033700      perform  A050-FIND-OR-ADD-CURR  thru
033800             A050-FIND-OR-ADD-CURR-EX.
033900      add      WS-Post-Amount  to  Bal-Tbl-Running (Bal-Idx).
034000  A040-CREDIT-ONE-EX.
034100      exit.
034200*
034300  A050-FIND-OR-ADD-CURR.
034400      move     "N"  to  WS-Inner-Done.
034500      perform  A052-TEST-ONE-CURR  thru  A052-TEST-ONE-CURR-EX
034600               varying  Bal-Idx  from 1 by 1
034700               until  Bal-Idx  >  Bal-Table-Count  or
034800             WS-Inner-Done-Flag.
034900      if       not WS-Inner-Done-Flag
035000               add    1  to  Bal-Table-Count
035100               set    Bal-Idx  to  Bal-Table-Count
035200               move   WS-Post-Currency  to  Bal-Tbl-Currency
035300             (Bal-Idx)
035400               move   zero             to  Bal-Tbl-Opening
035500             (Bal-Idx)
035600               move   zero             to  Bal-Tbl-Running
035700             (Bal-Idx).
035800  A050-FIND-OR-ADD-CURR-EX.
035900      exit.
036000*
036100  A052-TEST-ONE-CURR.
036200      if       Bal-Tbl-Currency (Bal-Idx)  =  WS-Post-Currency
036300               move  "Y"  to  WS-Inner-Done.
036400  A052-TEST-ONE-CURR-EX.
036500      exit.
036600*
036700  A060-LOG-DEFICIT.
036800      add      1  to  Prob-Count.
036900      set      Prob-Idx  to  Prob-Count.
037000      move     Ck-Out-Idx                       to  Prob-Row-Num
037100             (Prob-Idx).
037200      move     WS-Post-Currency                 to  Prob-Currency
037300             (Prob-Idx).
037400      move     WS-Post-Amount                   to  Prob-Attempted
037500             (Prob-Idx).
037600      move     Bal-Tbl-Running (Bal-Idx)     to  Prob-Available
037700             (Prob-Idx).
037800      compute  Prob-Deficit (Prob-Idx)  =
037900               WS-Post-Amount  -  Bal-Tbl-Running (Bal-Idx).
038000      set      Issu-Idx  to  Issu-Table-Count.
038100      set      Issu-Table-Count  up by 1.
038200      set      Issu-Idx          up by 1.
038300      move     "WARNING"  to  Issu-Tbl-Level (Issu-Idx).
038400      move
038500             "balance deficit - outflow exceeds running total"
038700                           to  Issu-Tbl-Message (Issu-Idx).
038800      move     Ck-Out-Idx  to  Issu-Tbl-Row-Num (Issu-Idx).
038900      add      1  to  Issu-Warning-Count.
039000  A060-LOG-DEFICIT-EX.
039100      exit.
039200*
039300*=================================================================
039400**
039500*  B1 - CARRY FORWARD THIS
039600*    YEAR'S CLOSING BALANCES                  * ==================
039700*    ===============================================
039800**
039900  B100-CARRY-FORWARD.
040000      perform  B110-CARRY-ONE-CURR  thru  B110-CARRY-ONE-CURR-EX
040100               varying  Bal-Idx  from 1 by 1
040200               until  Bal-Idx  >  Bal-Table-Count.
040300  B199-CARRY-FORWARD-EX.
040400      exit.
040500*
040600*   Negligible closing balances (below Parm-Tol-Negligible) are
040700*    not
040800*   written forward, per the 09/12/25 change.
040900*
041000  B110-CARRY-ONE-CURR.
041100      move     Bal-Tbl-Running (Bal-Idx)  to  WS-Curr-Balance.
041200      if       WS-Curr-Balance  <  zero
041300               multiply  -1  by  WS-Curr-Balance.
041400      if       WS-Curr-Balance  <  Parm-Tol-Negligible
041500               go to  B110-CARRY-ONE-CURR-EX.
041600      move     spaces  to  CK-Balance-Record-Alt.
041700      move     Ck-Bal-Year                      to  Bal-Year.
041800      move     Bal-Tbl-Currency (Bal-Idx)   to  Bal-Currency.
041900      move     Bal-Tbl-Running (Bal-Idx)    to  Bal-Amount.
042000      write    CK-Balance-Record
042100               invalid key
042200                  rewrite  CK-Balance-Record.
042300  B110-CARRY-ONE-CURR-EX.
042400      exit.
042500*
042600*=================================================================
042700**
042800*  C - BALANCE REPORT
042900**
043000*=================================================================
043100**
043200  C000-BALANCE-REPORT.
043300      if       WS-Is-First-Call
043400               open  output  CK-BAL-RPT
043500               move  "N"  to  WS-First-Call
043600      else
043700               open  extend  CK-BAL-RPT.
043800      move     spaces  to  WS-Rpt-Line.
043900      move     Ck-Bal-Year  to  WS-Rpt-Number-Edit.
044000      string   "BALANCES - YEAR "  delimited by size
044100               WS-Rpt-Number-Edit  delimited by size
044200               into  WS-Rpt-Line.
044300      move     WS-Rpt-Line  to  CK-BAL-RPT-RECORD.
044400      write    CK-BAL-RPT-RECORD.
044500      perform  C010-PRINT-ONE-CURR  thru  C010-PRINT-ONE-CURR-EX
044600               varying  Bal-Idx  from 1 by 1
044700               until  Bal-Idx  >  Bal-Table-Count.
044800      move     Prob-Count  to  WS-Rpt-Number-Edit.
044900      move     spaces  to  WS-Rpt-Line.
045000      string   "  Deficits flagged ...... "  delimited by size
045100               WS-Rpt-Number-Edit            delimited by size
045200               into  WS-Rpt-Line.
045300      move     WS-Rpt-Line  to  CK-BAL-RPT-RECORD.
045400      write    CK-BAL-RPT-RECORD.
045500      close    CK-BAL-RPT.
045600  C099-BALANCE-REPORT-EX.
045700      exit.
045800*
045900  C010-PRINT-ONE-CURR.
046000      move     Bal-Tbl-Running (Bal-Idx)  to  WS-Rpt-Amount-Edit.
046100      move     spaces  to  WS-Rpt-Line.
046200      string   "  "                              delimited by size
046300               Bal-Tbl-Currency (Bal-Idx)     delimited by size
046400               " "                                delimited by
046500             size
046600               WS-Rpt-Amount-Edit                 delimited by
046700             size
046800               into  WS-Rpt-Line.
046900      move     WS-Rpt-Line  to  CK-BAL-RPT-RECORD.
047000      write    CK-BAL-RPT-RECORD.
047100  C010-PRINT-ONE-CURR-EX.
047200      exit.
047300*
047400*=================================================================
047500**
047600*  Z - COMMON EXIT
047700**
047800*=================================================================
047900**
048000  Z999-END-PROGRAM-EX.
048100      exit program.
