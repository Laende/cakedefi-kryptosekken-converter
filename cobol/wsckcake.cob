000100********************************************
000200*                                          *
000300*  Record Definition For The Cake Export  *
000400*       Transaction File (Input)          *
000500*     One row per exchange event          *
000600********************************************
000700*  File size 340 bytes approx - check after UNSTRING widths
000800*    settle.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 14/01/87 vbc - Created for the FX ledger conversion batch.
001300* 09/02/1999 vbc - Y2K: Cake-Date widened for 4 digit year, was 2
001400*   digit yy.
001500* 06/11/25 vbc - Reworked for the Kryptosekken crypto export job,
001600*   see ck030.
001700* 21/11/25 vbc - Added Cake-Related-Ref-Id, needed for swap/LP
001800*   grouping.
001900* 02/12/25 vbc - Cake-Original-Index added - stable tie break on
002000*   re-sort.
002100* 14/01/26 vbc - Cake-Parse-Status flag added, was implicit
002200*   before.
002300*
002400  01  CK-Cake-Record.
002450*       Cake-Date is yyyy-mm-dd hh:mm:ss as exported.
002500      03  Cake-Date                    pic x(19).
002700      03  Cake-Date-Alt  redefines  Cake-Date.
002800          05  Cake-Date-Ccyy           pic x(4).
002900          05  filler                   pic x.
003000          05  Cake-Date-Mm             pic x(2).
003100          05  filler                   pic x.
003200          05  Cake-Date-Dd             pic x(2).
003300          05  filler                   pic x.
003400          05  Cake-Date-Hh             pic x(2).
003500          05  filler                   pic x.
003600          05  Cake-Date-Mi             pic x(2).
003700          05  filler                   pic x.
003800          05  Cake-Date-Ss             pic x(2).
003850*       Cake-Operation - "Staking reward" etc, see ck010's table.
003900      03  Cake-Operation               pic x(50).
004050*       Cake-Amount - signed, negative means an outflow.
004100      03  Cake-Amount                  pic s9(13)v9(8)  comp-3.
004250*       Cake-Coin-Asset - may hold a hyphenated LP pair, e.g.
004260*       ETH-DFI.
004300      03  Cake-Coin-Asset              pic x(16).
004450*       Cake-Fiat-Value - USD value at the time of the txn.
004500      03  Cake-Fiat-Value              pic s9(13)v9(8)  comp-3.
004650*       Cake-Fiat-Currency - always USD in practice.
004700      03  Cake-Fiat-Currency           pic x(3).
004850*       Cake-Transaction-Id - exchange tx id, may be spaces.
004900      03  Cake-Transaction-Id          pic x(64).
005050*       Cake-Withdrawal-Addr - on chain address, may be spaces.
005100      03  Cake-Withdrawal-Addr         pic x(64).
005250*       Cake-Reference - row's own reference, may be spaces.
005300      03  Cake-Reference               pic x(64).
005450*       Cake-Related-Ref-Id - links rows of one economic event.
005500      03  Cake-Related-Ref-Id          pic x(64).
005650*       Cake-Original-Index - 1-up row number in the input.
005700      03  Cake-Original-Index          pic 9(7)    comp.
005900      03  Cake-Parse-Status            pic x.
006000          88  Cake-Parsed-Ok                       value "P".
006100          88  Cake-Parse-Error                     value "E".
006150*       Filler pad for growth - see wspyemp for the form.
006200      03  filler                       pic x(29).
006400*
006500*   Working copy of the same layout used while a group is being
006600*    built -
006700*   kept as a distinct 01 so a group's members can be BAL'd
006800*    against the
006900*   record just read without clobbering it (see ck030 B000/E000).
007000*
007100  01  CK-Cake-Group-Member.
007200      03  Gmem-Date                    pic x(19).
007300      03  Gmem-Operation               pic x(50).
007400      03  Gmem-Amount                  pic s9(13)v9(8)  comp-3.
007500      03  Gmem-Coin-Asset              pic x(16).
007600      03  Gmem-Fiat-Value              pic s9(13)v9(8)  comp-3.
007700      03  Gmem-Reference               pic x(64).
007800      03  Gmem-Related-Ref-Id          pic x(64).
007900      03  Gmem-Original-Index          pic 9(7)    comp.
008000      03  filler                       pic x(10).
