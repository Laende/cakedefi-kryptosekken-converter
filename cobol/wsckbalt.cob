000100********************************************
000200*                                          *
000300*  In-Memory Tables For The Balance       *
000400*    Tracker Run (One Tax Year At A Time) *
000500********************************************
000600*
000700* 06/11/25 vbc - Created, split out of wsckbal.cob so the FD
000800*   record and the working tables are separate books, per the
000900*   shop's usual one-purpose-per-copybook habit.
001200* 21/11/25 vbc - .01 Problem-Table added for deficit logging
001300*   (ticket CK-081).
001500*
001600*   In-memory working ledger for the year currently being applied
001700*    -
001800*   loaded from CK-Balance-Record rows carried forward from the
001900*    prior
002000*   year, mirrors wspyhis.cob's QTD/YTD grouped accumulator shape.
002100*
002200  01  CK-Balance-Table.
002300      03  Bal-Table-Count              pic 9(4)    comp.
002400      03  filler                       pic x(4).
002500      03  Bal-Table-Entry  occurs 1 to 500 times depending on
002600             Bal-Table-Count
002700                           indexed by Bal-Idx.
002800          05  Bal-Tbl-Currency         pic x(16).
002900          05  Bal-Tbl-Opening          pic s9(13)v9(8)  comp-3.
003000          05  Bal-Tbl-Running          pic s9(13)v9(8)  comp-3.
003100          05  filler                   pic x(4).
003200*
003300*   One deficit finding, kept as a small OCCURS while a year is
003400*    being
003500*   applied so the top 5 by deficit can be picked out for the
003600*    report.
003700*
003800  01  CK-Balance-Problem-Table.
003900      03  Prob-Count                   pic 9(4)    comp.
004000      03  filler                       pic x(4).
004100      03  Prob-Entry  occurs 1 to 2000 times depending on
004200             Prob-Count
004300                      indexed by Prob-Idx.
004400          05  Prob-Row-Num             pic 9(7)    comp.
004500          05  Prob-Currency            pic x(16).
004600          05  Prob-Attempted           pic s9(13)v9(8)  comp-3.
004700          05  Prob-Available           pic s9(13)v9(8)  comp-3.
004800          05  Prob-Deficit             pic s9(13)v9(8)  comp-3.
004900          05  filler                   pic x(4).
