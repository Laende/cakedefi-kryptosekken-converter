000100*****************************************************************
000200*                                                               *
000300*                O U T P U T   F O R M A T T E R                *
000400*                                                               *
000500*   Validates the in-memory Kryptosekken rows ck030 built, writes*
000600*   the combined CSV, partitions by year and writes the yearly   *
000700*   files, and prints the run's summary report.                 *
000800*****************************************************************
000900*
001000  IDENTIFICATION DIVISION.
001100*===============================
001200*
001300  PROGRAM-ID.          ck040.
001400  AUTHOR.              V B COEN.
001500  INSTALLATION.        APPLEWOOD COMPUTERS.
001600  DATE-WRITTEN.        21/01/87.
001700  DATE-COMPILED.
001800  SECURITY.            COPYRIGHT (C) 1987-2026 AND LATER, VINCENT
001900             BRYAN COEN.
002000                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002100             LICENSE.
002200                        SEE THE FILE COPYING FOR DETAILS.
002300*
002400*    Remarks.          Was the FX ledger's single-file writer; now
002450*    writes the combined file, the per-year files and the run
002500*    summary for the Kryptosekken job.
002600*    
002900*    Called modules.   None - ck000 calls this once per run.
003000*    Files used.       CK-COMBINED-FILE, CK-YEARLY-FILE (opened
003100*    once per year, same physical SELECT re-used),
003200*    CK-SUMMARY-FILE.
003400*
003500* Changes:
003600* 21/01/87 vbc -        Created - single ledger CSV writer.
003700* 19/02/1999 vbc -   .01 Y2K - year folder-name field widened to 4
003800*   digits, was 2.
003900* 07/11/25 vbc - 2.00   Reworked for Kryptosekken - combined file,
004000*   per-year split, summary report added.
004100* 15/11/25 vbc -    .01 Per-transaction validation (A000) added
004200*   ahead of the write - QA wanted bad rows caught here, not left
004300*   for ck050 to find after the fact.
004600* 28/11/25 vbc -    .02 Income summary section added to the report
004700*   - accountant wants the 22% estimate on the same page as the
004800*   transaction counts.
005100* 10/01/26 vbc -    .03 Data-reduction percentage line added.
005200* 02/03/26 vbc -    .04 The .02 entry above was never actually
005300*   coded - found while chasing CK-093.  Income summary,
005400*   exchange-rate span and file-list sections added to the report
005500*   for real this time (D030/D040/ D050), fed from new fields on
005600*   CK040-Input that ck000 fills in from ck030 and
005700*   ck020's results.
006310* 30/07/26 vbc -    .05 WS-Type-Name-Table had two entries
006320*   Kryptosekken does not carry - "Utenlandsk-Kildeskatt" and
006330*   "Ukjent" - in place of "Mining" and "Forvaltningskostnad",
006340*   both live types ck030 emits. Per-type summary was short two
006350*   real types and had two slots that could never be hit. Table
006360*   corrected to the full 13 - CK-108. Overføring-Inn/Ut literals
006370*   here were also missing the o slash, corrected to match ck010.
006400*
006500******************************************************************
006600*********
006700*
006800* Copyright Notice.
006900* ****************
007000*
007100* This notice supersedes all prior copyright notices & was updated
007200*    2024-04-16.
007300*
007400* These files and programs are part of the Applewood Computers
007500*    Accounting
007600* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
007700*
007800* This program is now free software; you can redistribute it
007900*    and/or modify it
008000* under the terms listed here and of the GNU General Public
008100*    License as
008200* published by the Free Software Foundation; version 3 and later
008300*    as revised
008400* for PERSONAL USAGE ONLY and that includes for use within a
008500*    business but
008600* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
008700*
008800* ACAS is distributed in the hope that it will be useful, but
008900*    WITHOUT
009000* ANY WARRANTY; without even the implied warranty of
009100*    MERCHANTABILITY or
009200* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
009300*    License
009400* for more details. If it breaks, you own both pieces but I will
009500*    endeavour
009600* to fix it, providing you tell me about the problem.
009700*
009800* You should have received a copy of the GNU General Public
009900*    License along
010000* with ACAS; see the file COPYING.  If not, write to the Free
010100*    Software
010200* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307
010300*    USA.
010400*
010500******************************************************************
010600*********
010700*
010800  ENVIRONMENT DIVISION.
010900*===============================
011000*
011100  CONFIGURATION SECTION.
011200  SOURCE-COMPUTER.     GENERIC.
011300  OBJECT-COMPUTER.     GENERIC.
011400  SPECIAL-NAMES.
011500      C01 IS TOP-OF-FORM
011600      CLASS CK-NUMERIC-CLASS IS "0" THRU "9".
011700*
011800  INPUT-OUTPUT SECTION.
011900  FILE-CONTROL.
012000      SELECT  CK-COMBINED-FILE  ASSIGN TO  CKCOMBOUT
012100              ORGANIZATION      LINE SEQUENTIAL
012200              FILE STATUS       WS-Combined-Status.
012300      SELECT  CK-YEARLY-FILE    ASSIGN TO  WS-Yearly-Assign
012400              ORGANIZATION      LINE SEQUENTIAL
012500              FILE STATUS       WS-Yearly-Status.
012600      SELECT  CK-SUMMARY-FILE   ASSIGN TO  CKSUMMARY
012700              ORGANIZATION      LINE SEQUENTIAL
012800              FILE STATUS       WS-Summary-Status.
012900*
013000  DATA DIVISION.
013100*===============================
013200*
013300  FILE SECTION.
013400*
013500  FD  CK-COMBINED-FILE
013600      RECORD CONTAINS 300 CHARACTERS
013700      LABEL RECORDS ARE STANDARD.
013800  01  CK-COMBINED-RECORD          pic x(300).
013900*
014000  FD  CK-YEARLY-FILE
014100      RECORD CONTAINS 300 CHARACTERS
014200      LABEL RECORDS ARE STANDARD.
014300  01  CK-YEARLY-RECORD            pic x(300).
014400*
014500  FD  CK-SUMMARY-FILE
014600      RECORD CONTAINS 132 CHARACTERS
014700      LABEL RECORDS ARE STANDARD.
014800  01  CK-SUMMARY-RECORD           pic x(132).
014900*
015000  WORKING-STORAGE SECTION.
015100*-----------------------
015200*
015300  77  Prog-Name              pic x(15)    value "CK040 (2.03)".
015400  77  WS-Combined-Status     pic xx       value spaces.
015500      88  WS-Combined-Ok                  value "00".
015600  77  WS-Yearly-Status       pic xx       value spaces.
015700      88  WS-Yearly-Ok                    value "00".
015800  77  WS-Summary-Status      pic xx       value spaces.
015900      88  WS-Summary-Ok                   value "00".
016000  77  WS-Yearly-Assign       pic x(64)    value spaces.
016100*
016200*   The canonical 10-column header, written first to every file
016300*    this
016400*   program produces.
016500*
016600  01  WS-Header-Line   pic x(120)  value
016700      "Tidspunkt,Type,Inn,Inn-Valuta,Ut,Ut-Valuta,Gebyr,Gebyr-Valu
016800             ta,Marked,Notat".
016900*
017000*   Alternate view of the header, used only so this program
017100*    carries
017200*   its own REDEFINES per house habit - not otherwise referenced.
017300*
017400  01  WS-Header-Line-Alt  redefines  WS-Header-Line.
017500      03  filler                    pic x(120).
017600*
017700  01  WS-Csv-Line            pic x(300).
017800  01  WS-Csv-Line-Alt  redefines  WS-Csv-Line.
017900      03  WS-Csv-First-64        pic x(64).
018000      03  filler                 pic x(236).
018100*
018200*   Money-to-text working fields - COMP-3 amounts are edited
018300*    through
018400*   these before being dropped into the CSV line.
018500*
018600  01  WS-Edit-Ws.
018700      03  WS-Amount-Edit         pic -(15)9.99999999.
018800      03  WS-Amount-Trim         pic x(26).
018900      03  WS-Present-Amt         pic s9(13)v9(8)  comp-3.
019000      03  WS-Field-Cnt           pic 99      comp.
019100      03  WS-Comma-Idx           pic 999     comp.
019200      03  filler                 pic x(4).
019300*
019400*   Per-year output partitioning - members are subscripts back
019500*    into
019600*   the
019650*    caller's CK030-Output-Entry table (passed down as Ck-Out-Row)
019700*    .
019800*
019900  01  WS-Year-Table.
020000      03  WS-Year-Count          pic 99      comp.
020100      03  filler                 pic x(2).
020200      03  WS-Year-Entry  occurs 1 to 40 times depending on
020300             WS-Year-Count
020400                           indexed by WS-Year-Idx.
020500          05  Yr-Value               pic 9(4).
020600          05  Yr-Member-Count        pic 9(5)    comp.
020700          05  Yr-Member-Row  occurs 1 to 6000 times pic 9(5) comp.
020800*
020900  01  WS-Sort-Ws.
021000      03  WS-I                   pic 9(5)    comp.
021100      03  WS-J                   pic 9(5)    comp.
021200      03  WS-Gap                 pic 9(5)    comp.
021300      03  WS-Row-A                pic 9(5)    comp.
021400      03  WS-Row-B                pic 9(5)    comp.
021500      03  WS-Swap-Row            pic 9(5)    comp.
021600      03  WS-Inner-Done          pic x       value "N".
021700          88  WS-Inner-Done-Flag             value "Y".
021800      03  filler                 pic x(3).
021900*
022000  01  WS-Report-Ws.
022100      03  WS-Rpt-Line            pic x(132).
022200      03  WS-Rpt-Number-Edit     pic z(6)9.
022300      03  WS-Rpt-Pcent-Edit      pic z(3)9.9.
022400      03  WS-Rpt-Amount-Edit     pic z(12)9.99.
022500      03  WS-Rpt-Date-Edit       pic 9(8).
022600      03  WS-Line-Ctr            pic 999     comp    value zero.
022700      03  filler                 pic x(5).
022800*
022900  01  WS-Data-Reduction-Pct  pic s9(3)v9  comp-3.
023000  01  WS-Yr-Compare          pic 9(4).
023100  01  WS-Tax-Estimate        pic s9(13)v9(2)  comp-3.
023200*
023300*   Run totals, kept in the shop's own totals shape so the summary
023400*   report is built off one accumulator record, same as the old FX
023500*   ledger's closing totals page.
023600*
023700  COPY "wsckkryp.cob".
023800*
023900*   Table of the 13 Kryptosekken type names, walked to label the
024000*   per-type counts on the summary report - subscript lines up
024100*    with
024200*   Totals-Type-Count in CK-Kryp-Totals-Record.
024300*
024400  01  WS-Type-Name-Table.
024500      03  filler  pic x(20)  value "Handel".
024600      03  filler  pic x(20)  value "Erverv".
024700      03  filler  pic x(20)  value "Mining".
024800      03  filler  pic x(20)  value "Inntekt".
024900      03  filler  pic x(20)  value "Tap".
025000      03  filler  pic x(20)  value "Forbruk".
025100      03  filler  pic x(20)  value "Renteinntekt".
025200      03  filler  pic x(20)  value "Overføring-Inn".
025300      03  filler  pic x(20)  value "Overføring-Ut".
025400      03  filler  pic x(20)  value "Gave-Inn".
025500      03  filler  pic x(20)  value "Gave-Ut".
025600      03  filler  pic x(20)  value "Tap-Uten-Fradrag".
025700      03  filler  pic x(20)  value "Forvaltningskostnad".
025800  01  WS-Type-Name-Redef  redefines  WS-Type-Name-Table.
025900      03  WS-Type-Name  pic x(20)  occurs 13.
026000*
026100  LINKAGE SECTION.
026200*--------------
026300*
026400  COPY "wscklnk.cob".
026500  COPY "wsckparm.cob".
026600  COPY "wsckissu.cob".
026700*
026800*   Same output-row shape ck030 built - kept in step with ck030's
026900*   CK030-Result group of the same name.
027000*
027100  01  CK040-Input.
027200      03  Ck-Input-Count         pic 9(7)    comp.
027300      03  Ck-Out-Count           pic 9(7)    comp.
027400      03  Ck-Out-Row  occurs 1 to 6000 times depending on
027500             Ck-Out-Count
027600                        indexed by Ck-Out-Idx.
027700          05  Out-Tidspunkt          pic x(19).
027800          05  Out-Type               pic x(20).
027900          05  Out-Inn                pic s9(13)v9(8)  comp-3.
028000          05  Out-Inn-Present        pic x.
028100          05  Out-Inn-Valuta         pic x(16).
028200          05  Out-Ut                 pic s9(13)v9(8)  comp-3.
028300          05  Out-Ut-Present         pic x.
028400          05  Out-Ut-Valuta          pic x(16).
028500          05  Out-Gebyr              pic s9(13)v9(8)  comp-3.
028600          05  Out-Gebyr-Present      pic x.
028700          05  Out-Gebyr-Valuta       pic x(16).
028800          05  Out-Marked             pic x(20).
028900          05  Out-Notat              pic x(80).
029000          05  filler                 pic x(4).
029100      03  filler                     pic x(4).
029200*
029300*   Income summary and rate-file span figures - carried straight
029400*   through from ck030/ck020 via ck000, so the summary report can
029500*    be
029600*   built from the one set of totals the run already worked out
029700*    (see
029800*   change .04 below).  Field-for-field the same shape as ck030's
029900*   CK030-Income-* group and
030000*    ck020's CK020-Result rate-span fields.
030100*
030200      03  Ck-Income-Usd-Total        pic s9(13)v9(8)  comp-3.
030300      03  Ck-Income-Nok-Total        pic s9(13)v9(2)  comp-3.
030400      03  Ck-Income-Asset-Count      pic 99      comp.
030500      03  Ck-Income-Asset-Entry  occurs 1 to 30 times
030600                           depending on Ck-Income-Asset-Count
030700                           indexed by Ck-Income-Asset-Idx.
030800          05  Ck-Income-Asset-Code      pic x(16).
030900          05  Ck-Income-Asset-Amt       pic s9(13)v9(8)  comp-3.
031000      03  Ck-Income-Op-Count         pic 99      comp.
031100      03  Ck-Income-Op-Entry  occurs 1 to 40 times
031200                           depending on Ck-Income-Op-Count
031300                           indexed by Ck-Income-Op-Idx.
031400          05  Ck-Income-Op-Name          pic x(50).
031500          05  Ck-Income-Op-Cnt           pic 9(7)    comp.
031600      03  Ck-Rate-Count              pic 9(5)    comp.
031700      03  Ck-Rate-Min-Date           pic 9(8)    comp.
031800      03  Ck-Rate-Max-Date           pic 9(8)    comp.
031900      03  filler                     pic x(8).
032000*
032100  01  CK040-Result.
032200      03  Ck040-Written-Count    pic 9(7)    comp.
032300      03  Ck040-Reject-Count     pic 9(7)    comp.
032400      03  filler                 pic x(4).
032500*
032600  PROCEDURE DIVISION  USING  CK-Calling-Data
032700                              CK-Parameter-Record
032800                              CK-Issue-Table
032900                              CK040-Input
033000                              CK040-Result.
033100*========================================
033200*
033300  MAIN-MODULE.
033400      move     zero  to  Ck040-Written-Count  Ck040-Reject-Count.
033500      perform  A000-VALIDATE-ALL-ROWS  thru
033600             A099-VALIDATE-ALL-ROWS-EX.
033700      perform  B000-WRITE-COMBINED     thru
033800             B099-WRITE-COMBINED-EX.
033900      perform  C000-BUILD-YEAR-TABLE   thru
034000             C099-BUILD-YEAR-TABLE-EX.
034100      perform  C020-WRITE-YEARLY-FILES thru
034200             C099-WRITE-YEARLY-FILES-EX.
034300      perform  D000-SUMMARY-REPORT     thru
034400             D099-SUMMARY-REPORT-EX.
034500      set      Ck-Return-Ok    to  true.
034600      go to    Z999-END-PROGRAM-EX.
034700*
034800*=================================================================
034900**
035000*  A - PER-TRANSACTION VALIDATION
035100**
035200*=================================================================
035300**
035400  A000-VALIDATE-ALL-ROWS.
035500      perform  A010-VALIDATE-ONE-ROW  thru
035600             A010-VALIDATE-ONE-ROW-EX
035700               varying  Ck-Out-Idx  from 1 by 1
035800               until  Ck-Out-Idx  >  Ck-Out-Count.
035900  A099-VALIDATE-ALL-ROWS-EX.
036000      exit.
036100*
036200  A010-VALIDATE-ONE-ROW.
036300      if       Out-Tidspunkt (Ck-Out-Idx)  =  spaces
036400               or Out-Type (Ck-Out-Idx)  =  spaces
036500               perform  A015-LOG-REJECT  thru  A015-LOG-REJECT-EX
036600               go to  A010-VALIDATE-ONE-ROW-EX.
036700      if       Out-Inn-Present (Ck-Out-Idx)  not =  "Y"
036800               and Out-Ut-Present (Ck-Out-Idx)  not =  "Y"
036900               perform  A015-LOG-REJECT  thru  A015-LOG-REJECT-EX
037000               go to  A010-VALIDATE-ONE-ROW-EX.
037100      if       Out-Inn-Present (Ck-Out-Idx) = "Y"
037200               and Out-Inn-Valuta (Ck-Out-Idx) = spaces
037300               perform  A015-LOG-REJECT  thru  A015-LOG-REJECT-EX
037400               go to  A010-VALIDATE-ONE-ROW-EX.
037500      if       Out-Ut-Present (Ck-Out-Idx) = "Y"
037600               and Out-Ut-Valuta (Ck-Out-Idx) = spaces
037700               perform  A015-LOG-REJECT  thru  A015-LOG-REJECT-EX
037800               go to  A010-VALIDATE-ONE-ROW-EX.
037900  A010-VALIDATE-ONE-ROW-EX.
038000      exit.
038100*
038200  A015-LOG-REJECT.
038300      add      1  to  Ck040-Reject-Count.
038400      set      Issu-Idx  to  Issu-Table-Count.
038500      set      Issu-Table-Count  up by 1.
038600      set      Issu-Idx          up by 1.
038700      move     "ERROR  "  to  Issu-Tbl-Level (Issu-Idx).
038800      move     "output row failed pre-write validation, dropped"
038900                           to  Issu-Tbl-Message (Issu-Idx).
039000      set      Issu-Tbl-Row-Num (Issu-Idx)  to  Ck-Out-Idx.
039100      add      1  to  Issu-Error-Count.
039200  A015-LOG-REJECT-EX.
039300      exit.
039400*
039500*=================================================================
039600**
039700*  B - COMBINED FILE (FLOW STEP 7)
039800**
039900*=================================================================
040000**
040100  B000-WRITE-COMBINED.
040200      open     output  CK-COMBINED-FILE.
040300      move     WS-Header-Line  to  CK-COMBINED-RECORD.
040400      write    CK-COMBINED-RECORD.
040500      perform  B010-WRITE-ONE-ROW  thru  B010-WRITE-ONE-ROW-EX
040600               varying  Ck-Out-Idx  from 1 by 1
040700               until  Ck-Out-Idx  >  Ck-Out-Count.
040800      close    CK-COMBINED-FILE.
040900  B099-WRITE-COMBINED-EX.
041000      exit.
041100*
041200  B010-WRITE-ONE-ROW.
041300      if       Out-Inn-Present (Ck-Out-Idx) not = "Y"
041400               and Out-Ut-Present (Ck-Out-Idx) not = "Y"
041500               go to  B010-WRITE-ONE-ROW-EX.
041600      perform  B020-BUILD-CSV-LINE  thru  B020-BUILD-CSV-LINE-EX.
041700      move     WS-Csv-Line  to  CK-COMBINED-RECORD.
041800      write    CK-COMBINED-RECORD.
041900      add      1  to  Ck040-Written-Count.
042000  B010-WRITE-ONE-ROW-EX.
042100      exit.
042200*
042300*   Common CSV-line builder, called by both the combined and
042400*    yearly
042500*   writers so the column order is set in exactly one place.
042600*
042700  B020-BUILD-CSV-LINE.
042800      move     spaces  to  WS-Csv-Line.
042900      move     1        to  WS-Comma-Idx.
043000      string   Out-Tidspunkt (Ck-Out-Idx)  delimited by size
043100               ","                          delimited by size
043200               Out-Type (Ck-Out-Idx)        delimited by size
043300               ","                          delimited by size
043400               into  WS-Csv-Line
043500               with pointer  WS-Comma-Idx.
043600      if       Out-Inn-Present (Ck-Out-Idx) = "Y"
043700               move  Out-Inn (Ck-Out-Idx)  to  WS-Present-Amt
043800               perform  B030-EDIT-AMOUNT  thru
043900             B030-EDIT-AMOUNT-EX
044000               string  WS-Amount-Trim (1: WS-Field-Cnt)  delimited
044100             by size
044200                       ","  delimited by size
044300                       Out-Inn-Valuta (Ck-Out-Idx)  delimited by
044400             size
044500                       ","  delimited by size
044600                       into  WS-Csv-Line
044700                       with pointer  WS-Comma-Idx
044800      else
044900               string  ",,"         delimited by size
045000                       into  WS-Csv-Line
045100                       with pointer  WS-Comma-Idx.
045200      if       Out-Ut-Present (Ck-Out-Idx) = "Y"
045300               move  Out-Ut (Ck-Out-Idx)  to  WS-Present-Amt
045400               perform  B030-EDIT-AMOUNT  thru
045500             B030-EDIT-AMOUNT-EX
045600               string  WS-Amount-Trim (1: WS-Field-Cnt)  delimited
045700             by size
045800                       ","  delimited by size
045900                       Out-Ut-Valuta (Ck-Out-Idx)  delimited by
046000             size
046100                       ","  delimited by size
046200                       into  WS-Csv-Line
046300                       with pointer  WS-Comma-Idx
046400      else
046500               string  ",,"         delimited by size
046600                       into  WS-Csv-Line
046700                       with pointer  WS-Comma-Idx.
046800      if       Out-Gebyr-Present (Ck-Out-Idx) = "Y"
046900               move  Out-Gebyr (Ck-Out-Idx)  to  WS-Present-Amt
047000               perform  B030-EDIT-AMOUNT  thru
047100             B030-EDIT-AMOUNT-EX
047200               string  WS-Amount-Trim (1: WS-Field-Cnt)  delimited
047300             by size
047400                       ","  delimited by size
047500                       Out-Gebyr-Valuta (Ck-Out-Idx)  delimited by
047600             size
047700                       ","  delimited by size
047800                       into  WS-Csv-Line
047900                       with pointer  WS-Comma-Idx
048000      else
048100               string  ",,"         delimited by size
048200                       into  WS-Csv-Line
048300                       with pointer  WS-Comma-Idx.
048400      string   Out-Marked (Ck-Out-Idx)      delimited by size
048500               ","                          delimited by size
048600               Out-Notat (Ck-Out-Idx)       delimited by size
048700               into  WS-Csv-Line
048800               with pointer  WS-Comma-Idx.
048900  B020-BUILD-CSV-LINE-EX.
049000      exit.
049100*
049200*   Zero-suppressed edit of a packed amount, trailing spaces
049300*    removed
049400*   by hand-walking the field - no intrinsic trim function in this
049500*   dialect, same as the old ledger print routines.
049600*
049700  B030-EDIT-AMOUNT.
049800      move     WS-Present-Amt  to  WS-Amount-Edit.
049900      move     WS-Amount-Edit  to  WS-Amount-Trim.
050000      move     26  to  WS-Field-Cnt.
050100  B032-TRIM-LOOP.
050200      if       WS-Field-Cnt  =  1
050300               go to  B030-EDIT-AMOUNT-EX.
050400      if       WS-Amount-Trim (WS-Field-Cnt: 1)  not =  space
050500               go to  B030-EDIT-AMOUNT-EX.
050600      subtract 1  from  WS-Field-Cnt.
050700      go to    B032-TRIM-LOOP.
050800  B030-EDIT-AMOUNT-EX.
050900      exit.
051000*
051100*=================================================================
051200**
051300*  C - PER-YEAR PARTITION AND WRITE (FLOW STEP 8)
051400**
051500*=================================================================
051600**
051700  C000-BUILD-YEAR-TABLE.
051800      move     zero  to  WS-Year-Count.
051900      perform  C010-PLACE-ONE-ROW  thru  C010-PLACE-ONE-ROW-EX
052000               varying  Ck-Out-Idx  from 1 by 1
052100               until  Ck-Out-Idx  >  Ck-Out-Count.
052200  C099-BUILD-YEAR-TABLE-EX.
052300      exit.
052400*
052500  C010-PLACE-ONE-ROW.
052600      if       Out-Inn-Present (Ck-Out-Idx) not = "Y"
052700               and Out-Ut-Present (Ck-Out-Idx) not = "Y"
052800               go to  C010-PLACE-ONE-ROW-EX.
052900      move     "N"  to  WS-Inner-Done.
053000      perform  C012-TEST-ONE-YEAR  thru  C012-TEST-ONE-YEAR-EX
053100               varying  WS-Year-Idx  from 1 by 1
053200               until  WS-Year-Idx  >  WS-Year-Count  or
053300             WS-Inner-Done-Flag.
053400      if       not WS-Inner-Done-Flag
053500               add    1  to  WS-Year-Count
053600               set    WS-Year-Idx  to  WS-Year-Count
053700               move   Out-Tidspunkt (Ck-Out-Idx) (1:4)  to
053800             Yr-Value (WS-Year-Idx)
053900               move   1  to  Yr-Member-Count (WS-Year-Idx)
054000               move   Ck-Out-Idx  to  Yr-Member-Row (WS-Year-Idx
054100             1).
054200  C010-PLACE-ONE-ROW-EX.
054300      exit.
054400*
054500  C012-TEST-ONE-YEAR.
054600      move     Out-Tidspunkt (Ck-Out-Idx) (1:4)  to
054700             WS-Yr-Compare.
054800      if       Yr-Value (WS-Year-Idx)  =  WS-Yr-Compare
054900               add    1  to  Yr-Member-Count (WS-Year-Idx)
055000               move   Ck-Out-Idx  to  Yr-Member-Row (WS-Year-Idx
055100                      Yr-Member-Count (WS-Year-Idx))
055200               move   "Y"  to  WS-Inner-Done.
055300  C012-TEST-ONE-YEAR-EX.
055400      exit.
055500*
055600  C020-WRITE-YEARLY-FILES.
055700      perform  C030-SORT-AND-WRITE-YEAR  thru
055800             C030-SORT-AND-WRITE-YEAR-EX
055900               varying  WS-Year-Idx  from 1 by 1
056000               until  WS-Year-Idx  >  WS-Year-Count.
056100  C099-WRITE-YEARLY-FILES-EX.
056200      exit.
056300*
056400  C030-SORT-AND-WRITE-YEAR.
056500      perform  C040-SHELL-SORT-YEAR   thru
056600             C040-SHELL-SORT-YEAR-EX.
056700      string   Parm-Output-Prefix  delimited by space
056800               "_kryptosekken_"    delimited by size
056900               Yr-Value (WS-Year-Idx)  delimited by size
057000               ".csv"              delimited by size
057100               into  WS-Yearly-Assign.
057200      open     output  CK-YEARLY-FILE.
057300      move     WS-Header-Line  to  CK-YEARLY-RECORD.
057400      write    CK-YEARLY-RECORD.
057500      perform  C050-WRITE-ONE-MEMBER  thru
057600             C050-WRITE-ONE-MEMBER-EX
057700               varying  WS-I  from 1 by 1
057800               until  WS-I  >  Yr-Member-Count (WS-Year-Idx).
057900      close    CK-YEARLY-FILE.
058000  C030-SORT-AND-WRITE-YEAR-EX.
058100      exit.
058200*
058300*   Same shell-sort shape as ck030's - orders this year's rows by
058400*   TIDSPUNKT ascending before they are written out.
058500*
058600  C040-SHELL-SORT-YEAR.
058700      divide   Yr-Member-Count (WS-Year-Idx)  by  2  giving
058800             WS-Gap.
058900  C042-GAP-PASS.
059000      if       WS-Gap  =  zero
059100               go to  C042-GAP-PASS-EX.
059200      perform  C044-ONE-I  thru  C044-ONE-I-EX
059300               varying  WS-I  from  WS-Gap  by  1
059400               until  WS-I  >  Yr-Member-Count (WS-Year-Idx).
059500      divide   WS-Gap  by  2  giving  WS-Gap.
059600      go to    C042-GAP-PASS.
059700  C042-GAP-PASS-EX.
059800      exit.
059900*
060000  C044-ONE-I.
060100      move     WS-I  to  WS-J.
060200      move     "N"  to  WS-Inner-Done.
060300      perform  C046-COMPARE-SWAP  thru  C046-COMPARE-SWAP-EX
060400               until  WS-J  <=  WS-Gap  or  WS-Inner-Done-Flag.
060500  C044-ONE-I-EX.
060600      exit.
060700*
060800  C046-COMPARE-SWAP.
060900      move     Yr-Member-Row (WS-Year-Idx WS-J)          to
061000             WS-Row-A.
061100      move     Yr-Member-Row (WS-Year-Idx (WS-J - WS-Gap)) to
061200             WS-Row-B.
061300      if       Out-Tidspunkt (WS-Row-A)  <  Out-Tidspunkt
061400             (WS-Row-B)
061500               move  WS-Row-A  to  WS-Swap-Row
061600               move  WS-Row-B  to  Yr-Member-Row (WS-Year-Idx
061700             WS-J)
061800               move  WS-Swap-Row  to  Yr-Member-Row (WS-Year-Idx
061900             (WS-J - WS-Gap))
062000               subtract  WS-Gap  from  WS-J
062100      else
062200               move  "Y"  to  WS-Inner-Done.
062300  C046-COMPARE-SWAP-EX.
062400      exit.
062500*
062600  C050-WRITE-ONE-MEMBER.
062700      set      Ck-Out-Idx  to  Yr-Member-Row (WS-Year-Idx WS-I).
062800      perform  B020-BUILD-CSV-LINE  thru  B020-BUILD-CSV-LINE-EX.
062900      move     WS-Csv-Line  to  CK-YEARLY-RECORD.
063000      write    CK-YEARLY-RECORD.
063100  C050-WRITE-ONE-MEMBER-EX.
063200      exit.
063300*
063400*=================================================================
063500**
063600*  D - SUMMARY REPORT (FLOW STEP 9)
063700**
063800*=================================================================
063900**
064000  D000-SUMMARY-REPORT.
064100      open     output  CK-SUMMARY-FILE.
064200      move     spaces  to  WS-Rpt-Line.
064300      string   "CAKEDEFI TO KRYPTOSEKKEN - RUN SUMMARY"  delimited
064400             by size
064500               into  WS-Rpt-Line.
064600      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
064700      write    CK-SUMMARY-RECORD.
064800      move     spaces  to  CK-SUMMARY-RECORD.
064900      write    CK-SUMMARY-RECORD.
065000*
065100      move     Ck-Out-Count  to  WS-Rpt-Number-Edit.
065200      move     spaces  to  WS-Rpt-Line.
065300      string   "Output transactions ...... "  delimited by size
065400               WS-Rpt-Number-Edit             delimited by size
065500               into  WS-Rpt-Line.
065600      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
065700      write    CK-SUMMARY-RECORD.
065800*
065900      move     Ck040-Written-Count  to  WS-Rpt-Number-Edit.
066000      move     spaces  to  WS-Rpt-Line.
066100      string   "Rows written ............. "  delimited by size
066200               WS-Rpt-Number-Edit             delimited by size
066300               into  WS-Rpt-Line.
066400      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
066500      write    CK-SUMMARY-RECORD.
066600*
066700      move     Ck040-Reject-Count  to  WS-Rpt-Number-Edit.
066800      move     spaces  to  WS-Rpt-Line.
066900      string   "Rows rejected ............ "  delimited by size
067000               WS-Rpt-Number-Edit             delimited by size
067100               into  WS-Rpt-Line.
067200      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
067300      write    CK-SUMMARY-RECORD.
067400*
067500      move     WS-Year-Count  to  WS-Rpt-Number-Edit.
067600      move     spaces  to  WS-Rpt-Line.
067700      string   "Tax years produced ....... "  delimited by size
067800               WS-Rpt-Number-Edit             delimited by size
067900               into  WS-Rpt-Line.
068000      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
068100      write    CK-SUMMARY-RECORD.
068200*
068300*   Per-type counts, tallied off the output table into the shop's
068400*   own totals record so the count-by-type page is built off one
068500*   accumulator, same as the old FX ledger's closing totals.
068600*
068700      move     zero  to  Totals-Type-Count (1)  Totals-Type-Count
068800             (2)
068900                          Totals-Type-Count (3)  Totals-Type-Count
069000             (4)
069100                          Totals-Type-Count (5)  Totals-Type-Count
069200             (6)
069300                          Totals-Type-Count (7)  Totals-Type-Count
069400             (8)
069500                          Totals-Type-Count (9)  Totals-Type-Count
069600             (10)
069700                          Totals-Type-Count (11) Totals-Type-Count
069800             (12)
069900                          Totals-Type-Count (13).
070000      move     Ck-Input-Count   to  Totals-Input-Count.
070100      move     Ck-Out-Count     to  Totals-Output-Count.
070200      move     Ck040-Reject-Count  to  Totals-Proc-Error-Count.
070300      perform  D010-TALLY-ONE-ROW  thru  D010-TALLY-ONE-ROW-EX
070400               varying  Ck-Out-Idx  from 1 by 1
070500               until  Ck-Out-Idx  >  Ck-Out-Count.
070600      move     spaces  to  CK-SUMMARY-RECORD.
070700      write    CK-SUMMARY-RECORD.
070800      move     "Transactions by type:"  to  WS-Rpt-Line.
070900      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
071000      write    CK-SUMMARY-RECORD.
071100      perform  D020-PRINT-ONE-TYPE  thru  D020-PRINT-ONE-TYPE-EX
071200               varying  WS-Year-Idx  from 1 by 1
071300               until  WS-Year-Idx  >  13.
071400      move     spaces  to  CK-SUMMARY-RECORD.
071500      write    CK-SUMMARY-RECORD.
071600*
071700*   Data-reduction percentage - how much the grouping/aggregation
071800*   step (ck030) collapsed the raw export down, to 1 decimal.
071900*
072000      if       Ck-Input-Count  >  zero
072100               compute  WS-Data-Reduction-Pct  rounded  =
072200                        (Ck-Input-Count - Ck-Out-Count) * 100
072300                        / Ck-Input-Count
072400      else
072500               move     zero  to  WS-Data-Reduction-Pct.
072600      move     WS-Data-Reduction-Pct  to  WS-Rpt-Pcent-Edit.
072700      move     spaces  to  WS-Rpt-Line.
072800      string   "Data reduction ........... "  delimited by size
072900               WS-Rpt-Pcent-Edit               delimited by size
073000               "%"                             delimited by size
073100               into  WS-Rpt-Line.
073200      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
073300      write    CK-SUMMARY-RECORD.
073400*
073500      perform  D030-INCOME-SUMMARY     thru
073600             D039-INCOME-SUMMARY-EX.
073700      perform  D040-EXCHANGE-RATE-INFO thru
073800             D049-EXCHANGE-RATE-INFO-EX.
073900      perform  D050-FILE-LIST          thru  D059-FILE-LIST-EX.
074000      close    CK-SUMMARY-FILE.
074100  D099-SUMMARY-REPORT-EX.
074200      exit.
074300*
074400  D010-TALLY-ONE-ROW.
074500      move     zero  to  WS-I.
074600  D012-FIND-TYPE-LOOP.
074700      add      1  to  WS-I.
074800      if       WS-I  >  13
074900               go to  D010-TALLY-ONE-ROW-EX.
075000      if       WS-Type-Name (WS-I)  not =  Out-Type (Ck-Out-Idx)
075100               go to  D012-FIND-TYPE-LOOP.
075200      add      1  to  Totals-Type-Count (WS-I).
075300  D010-TALLY-ONE-ROW-EX.
075400      exit.
075500*
075600  D020-PRINT-ONE-TYPE.
075700      if       Totals-Type-Count (WS-Year-Idx)  =  zero
075800               go to  D020-PRINT-ONE-TYPE-EX.
075900      move     Totals-Type-Count (WS-Year-Idx)  to
076000             WS-Rpt-Number-Edit.
076100      move     spaces  to  WS-Rpt-Line.
076200      string   "  "                        delimited by size
076300               WS-Type-Name (WS-Year-Idx)   delimited by size
076400               WS-Rpt-Number-Edit           delimited by size
076500               into  WS-Rpt-Line.
076600      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
076700      write    CK-SUMMARY-RECORD.
076800  D020-PRINT-ONE-TYPE-EX.
076900      exit.
077000*
077100*   Income summary (the accountant's derived figures) - the totals
077200*   worked out row-by-row back in ck030 while it still had the
077300*   original un-grouped transactions in hand; this paragraph only
077400*   formats what ck000 handed on.  Tax estimate is total NOK times
077500*   the shop's own Parm-Tax-Pcent, held to 2 decimals.
077600*
077700  D030-INCOME-SUMMARY.
077800      move     spaces  to  CK-SUMMARY-RECORD.
077900      write    CK-SUMMARY-RECORD.
078000      move     "Income summary (pre-grouping rows):"  to
078100             WS-Rpt-Line.
078200      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
078300      write    CK-SUMMARY-RECORD.
078400*
078500      move     Ck-Income-Usd-Total  to  WS-Rpt-Amount-Edit.
078600      move     spaces  to  WS-Rpt-Line.
078700      string   "  Income total, USD ....... "  delimited by size
078800               WS-Rpt-Amount-Edit             delimited by size
078900               into  WS-Rpt-Line.
079000      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
079100      write    CK-SUMMARY-RECORD.
079200*
079300      move     Ck-Income-Nok-Total  to  WS-Rpt-Amount-Edit.
079400      move     spaces  to  WS-Rpt-Line.
079500      string   "  Income total, NOK ....... "  delimited by size
079600               WS-Rpt-Amount-Edit             delimited by size
079700               into  WS-Rpt-Line.
079800      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
079900      write    CK-SUMMARY-RECORD.
080000*
080100      compute  WS-Tax-Estimate  rounded  =
080200               Ck-Income-Nok-Total * Parm-Tax-Pcent.
080300      move     WS-Tax-Estimate  to  WS-Rpt-Amount-Edit.
080400      move     spaces  to  WS-Rpt-Line.
080500      string   "  Estimated tax liability . "  delimited by size
080600               WS-Rpt-Amount-Edit             delimited by size
080700               into  WS-Rpt-Line.
080800      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
080900      write    CK-SUMMARY-RECORD.
081000*
081100      move     spaces  to  CK-SUMMARY-RECORD.
081200      write    CK-SUMMARY-RECORD.
081300      move     "  Income by asset:"  to  WS-Rpt-Line.
081400      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
081500      write    CK-SUMMARY-RECORD.
081600      perform  D032-PRINT-ONE-ASSET  thru  D032-PRINT-ONE-ASSET-EX
081700               varying  Ck-Income-Asset-Idx  from 1 by 1
081800               until  Ck-Income-Asset-Idx  >
081900             Ck-Income-Asset-Count.
082000*
082100      move     spaces  to  CK-SUMMARY-RECORD.
082200      write    CK-SUMMARY-RECORD.
082300      move     "  Income by operation:"  to  WS-Rpt-Line.
082400      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
082500      write    CK-SUMMARY-RECORD.
082600      perform  D034-PRINT-ONE-OP      thru  D034-PRINT-ONE-OP-EX
082700               varying  Ck-Income-Op-Idx  from 1 by 1
082800               until  Ck-Income-Op-Idx  >  Ck-Income-Op-Count.
082900  D039-INCOME-SUMMARY-EX.
083000      exit.
083100*
083200  D032-PRINT-ONE-ASSET.
083300      move     Ck-Income-Asset-Amt (Ck-Income-Asset-Idx)  to
083400             WS-Rpt-Amount-Edit.
083500      move     spaces  to  WS-Rpt-Line.
083600      string   "    "
083700             delimited by size
083800               Ck-Income-Asset-Code (Ck-Income-Asset-Idx)
083900             delimited by size
084000               WS-Rpt-Amount-Edit
084100             delimited by size
084200               into  WS-Rpt-Line.
084300      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
084400      write    CK-SUMMARY-RECORD.
084500  D032-PRINT-ONE-ASSET-EX.
084600      exit.
084700*
084800  D034-PRINT-ONE-OP.
084900      move     Ck-Income-Op-Cnt (Ck-Income-Op-Idx)  to
085000             WS-Rpt-Number-Edit.
085100      move     spaces  to  WS-Rpt-Line.
085200      string   "    "                                    delimited
085300             by size
085400               Ck-Income-Op-Name (Ck-Income-Op-Idx)      delimited
085500             by size
085600               WS-Rpt-Number-Edit                        delimited
085700             by size
085800               into  WS-Rpt-Line.
085900      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
086000      write    CK-SUMMARY-RECORD.
086100  D034-PRINT-ONE-OP-EX.
086200      exit.
086300*
086400*   Exchange-rate span - how many Norges Bank banking-day rates
086500*    ck020
086600*   loaded and the ccyymmdd range they cover, so the accountant
086700*    can
086800*   see at a glance whether the EXR file actually reaches back far
086900*   enough to cover the run.
087000*
087100  D040-EXCHANGE-RATE-INFO.
087200      move     spaces  to  CK-SUMMARY-RECORD.
087300      write    CK-SUMMARY-RECORD.
087400      move     "Exchange rate file (Norges Bank USD/NOK):"  to
087500             WS-Rpt-Line.
087600      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
087700      write    CK-SUMMARY-RECORD.
087800*
087900      move     Ck-Rate-Count  to  WS-Rpt-Number-Edit.
088000      move     spaces  to  WS-Rpt-Line.
088100      string   "  Banking days loaded ..... "  delimited by size
088200               WS-Rpt-Number-Edit             delimited by size
088300               into  WS-Rpt-Line.
088400      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
088500      write    CK-SUMMARY-RECORD.
088600*
088700      move     Ck-Rate-Min-Date  to  WS-Rpt-Date-Edit.
088800      move     spaces  to  WS-Rpt-Line.
088900      string   "  Earliest rate date ...... "  delimited by size
089000               WS-Rpt-Date-Edit               delimited by size
089100               into  WS-Rpt-Line.
089200      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
089300      write    CK-SUMMARY-RECORD.
089400*
089500      move     Ck-Rate-Max-Date  to  WS-Rpt-Date-Edit.
089600      move     spaces  to  WS-Rpt-Line.
089700      string   "  Latest rate date ........ "  delimited by size
089800               WS-Rpt-Date-Edit               delimited by size
089900               into  WS-Rpt-Line.
090000      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
090100      write    CK-SUMMARY-RECORD.
090200  D049-EXCHANGE-RATE-INFO-EX.
090300      exit.
090400*
090500*   File list - the names of the files this run left behind, built
090600*   off the same Parm-Output-Prefix the yearly writer used, so the
090700*   accountant knows what to pick up without asking the operator.
090800*
090900  D050-FILE-LIST.
091000      move     spaces  to  CK-SUMMARY-RECORD.
091100      write    CK-SUMMARY-RECORD.
091200      move     "Files produced this run:"  to  WS-Rpt-Line.
091300      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
091400      write    CK-SUMMARY-RECORD.
091500*
091600      move     spaces  to  WS-Rpt-Line.
091700      string   "  "                     delimited by size
091800               Parm-Output-Prefix       delimited by space
091900               "_kryptosekken.csv (combined)"  delimited by size
092000               into  WS-Rpt-Line.
092100      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
092200      write    CK-SUMMARY-RECORD.
092300*
092400      perform  D052-PRINT-ONE-YEAR-FILE thru
092500             D052-PRINT-ONE-YEAR-FILE-EX
092600               varying  WS-Year-Idx  from 1 by 1
092700               until  WS-Year-Idx  >  WS-Year-Count.
092800*
092900      move     spaces  to  WS-Rpt-Line.
093000      string   "  "                     delimited by size
093100               Parm-Output-Prefix       delimited by space
093200               "_balance.csv (balance carry-forward)"  delimited
093300             by size
093400               into  WS-Rpt-Line.
093500      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
093600      write    CK-SUMMARY-RECORD.
093700      move     "  CKSUMMARY (this report)"  to  WS-Rpt-Line.
093800      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
093900      write    CK-SUMMARY-RECORD.
094000  D059-FILE-LIST-EX.
094100      exit.
094200*
094300  D052-PRINT-ONE-YEAR-FILE.
094400      move     spaces  to  WS-Rpt-Line.
094500      string   "  "                            delimited by size
094600               Parm-Output-Prefix              delimited by space
094700               "_kryptosekken_"                delimited by size
094800               Yr-Value (WS-Year-Idx)          delimited by size
094900               ".csv (year "                   delimited by size
095000               Yr-Value (WS-Year-Idx)          delimited by size
095100               ")"                             delimited by size
095200               into  WS-Rpt-Line.
095300      move     WS-Rpt-Line  to  CK-SUMMARY-RECORD.
095400      write    CK-SUMMARY-RECORD.
095500  D052-PRINT-ONE-YEAR-FILE-EX.
095600      exit.
095700*
095800*=================================================================
095900**
096000*  Z - COMMON EXIT
096100**
096200*=================================================================
096300**
096400  Z999-END-PROGRAM-EX.
096500      exit program.
