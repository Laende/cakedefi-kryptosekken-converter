000100********************************************
000200*                                          *
000300*  Record Definition For The Per Currency *
000400*    Year End Balance File (Keyed)        *
000500*     Uses Bal-Year + Bal-Currency as key *
000600********************************************
000700*  File size 40 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 14/01/87 vbc - Created as the single closing-rate carry forward
001200*   record.
001300* 14/09/1999 vbc - Y2K: Bal-Year widened from 2 digits to 4.
001400* 06/11/25 vbc - Reworked as a per-currency multi year ledger for
001500*   the Kryptosekken job, replaces the old single balance rec.
001800* 30/11/25 vbc - .01 Split off the in-memory tables (Bal-Table/
001900*   Prob-Table) into wsckbalt.cob - this book is now the FD record
002000*   only, copied straight into ck060's FD.
002200*
002300  01  CK-Balance-Record.
002400      03  Bal-Key.
002500          05  Bal-Year                 pic 9(4).
002600          05  Bal-Currency             pic x(16).
002700      03  Bal-Amount                   pic s9(13)v9(8)  comp-3.
002800      03  filler                       pic x(12).
002900*
003000*   Flat byte view of the keyed record, used to blank a fresh
003100*    record
003200*   before a write with one MOVE (see ck060 B110-CARRY-ONE-CURR).
003300*
003400  01  CK-Balance-Record-Alt  redefines  CK-Balance-Record.
003500      03  filler                       pic x(40).
