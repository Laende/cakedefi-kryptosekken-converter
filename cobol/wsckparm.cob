000100********************************************
000200*                                          *
000300*  Record Definition For The Ck Run       *
000400*       Parameter File (RRN = 1)          *
000500********************************************
000600*  File size 214 bytes padded to 256 by filler.
000700*
000800* 14/01/87 vbc - Created for the FX ledger conversion batch.
000900* 03/06/1999 vbc - Y2K: all dates in this record widened to
001000*   ccyymmdd.
001100* 06/11/25 vbc - Added the Kryptosekken output prefix & fallback
001200*   rate - see ck020 for the fallback rate use.
001400* 19/11/25 vbc - Added tolerance group - was hard coded in the
001500*   procs before, pulled out after QA flagged it as fragile.
001800* 05/12/25 vbc - Added Parm-Tax-Pcent for the 22% estimate -
001900*   client may want to vary this by tax year one day.
002100*
002200  01  CK-Parameter-Record.
002220*       Parm-Cake-File-Name - the input Cake export csv.
002300      03  Parm-Cake-File-Name          pic x(64).
002420*       Parm-Exr-File-Name - the USD/NOK rates csv.
002500      03  Parm-Exr-File-Name           pic x(64).
002620*       Parm-Output-Prefix - stem for <prefix>_kryptosekken_
002630*       ccyy.csv.
002700      03  Parm-Output-Prefix           pic x(32).
002820*       Parm-Balance-File-Name - the keyed balance store.
002900      03  Parm-Balance-File-Name       pic x(64).
003020*       Parm-Run-Date - ccyymmdd.
003100      03  Parm-Run-Date                pic 9(8)    comp.
003300      03  Parm-Fallback-Rate           pic 9(3)v9(6)  comp-3
003400             value 10.000000.
003500      03  Parm-Tax-Pcent               pic 9v99       comp-3
003600             value 0.22.
003700      03  Parm-Tolerances.
003800          05  Parm-Tol-Balance         pic s9v9(6)    comp-3
003900             value -0.000001.
004000          05  Parm-Tol-Swap-Net        pic s9v9(9)    comp-3
004100             value -0.000000001.
004200          05  Parm-Tol-Negligible      pic s9v9(8)    comp-3
004300             value 0.00000001.
004400          05  Parm-Tol-Dust            pic s9v9(6)    comp-3
004500             value 0.000001.
004600          05  Parm-Tol-High-Fee-Pcent  pic 9(3)v99    comp-3
004700             value 5.00.
004800      03  Parm-Rate-Search-Days        pic 99      comp    value
004900             14.
005000      03  Parm-Gap-Minutes             pic 99      comp    value
005100             10.
005200      03  filler                       pic x(20).
005300*
005400*   Component view of Parm-Run-Date, used by the banner routines
005500*    the
005600*   way U-cc/U-yy/U-mm/U-dd were used in the old start-of-day
005700*    screens.
005800*
005900  01  Parm-Run-Date-Alt  redefines  Parm-Run-Date.
006000      03  Parm-Run-Ccyy                pic 9(4).
006100      03  Parm-Run-Mm                  pic 99.
006200      03  Parm-Run-Dd                  pic 99.
