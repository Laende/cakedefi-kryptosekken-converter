000100*****************************************************************
000200*                                                               *
000300*            U S D  /  N O K   R A T E   C O N V E R T E R      *
000400*                                                               *
000500*   Called routine - loads the Norges Bank style USD/NOK rate    *
000600*   file once at start of run, then answers rate look-ups and    *
000700*   USD -> NOK conversions for ck030/ck040.                      *
000800*****************************************************************
000900*
001000  IDENTIFICATION DIVISION.
001100*===============================
001200*
001300  PROGRAM-ID.          ck020.
001400  AUTHOR.              V B COEN.
001500  INSTALLATION.        APPLEWOOD COMPUTERS.
001600  DATE-WRITTEN.        14/01/87.
001700  DATE-COMPILED.
001800  SECURITY.            COPYRIGHT (C) 1987-2026 AND LATER, VINCENT
001900             BRYAN COEN.
002000                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002100             LICENSE.
002200                        SEE THE FILE COPYING FOR DETAILS.
002300*
002400*    Remarks.          Was the single daily GBP/USD rate lookup
002500*    for the old FX ledger job (one rate in, one rate out).
002600*    Reworked to hold a whole table of USD/NOK daily rates in
002700*    memory and search it, for the Kryptosekken export job.
003200*    Called modules.   None.
003300*    Files used.       CK-EXR-FILE (input, opened/closed here
003400*    only).
003500*
003600* Changes:
003700* 14/01/87 vbc -        Created - single rate of the day lookup.
003800* 19/03/89 vbc -    .01 Missing rate file is now a fatal abend,
003900*   was a zero-rate default which upset the VAT figures.
004200* 23/02/1998 vbc -  .02 Y2K - Rate-Time-Period widened to
004300*   ccyy-mm-dd, was yy-mm-dd, ahead of the main sweep.
004500* 06/11/25 vbc - 2.00   Reworked wholesale - loads the whole EXR
004600*   file into an in-memory table (see A000-LOAD-RATES), old
004700*   single-rate record removed.
005000* 13/11/25 vbc -    .01 Only Base=USD/Quote=NOK rows kept, other
005100*   pairs in the file are silently skipped now.
005300* 21/11/25 vbc -    .02 Backward/forward 14 day search added, was
005400*   exact date only before - client hit gaps over xmas.
005700* 03/12/25 vbc -    .03 Fallback rate of 10.000000 added with a
005800*   warning issue logged, per the client's requirements.
006000* 18/12/25 vbc -    .04 Decimal comma in Rate-Obs-Text now
006100*   accepted - Norges Bank file uses it, we were dropping rows.
006400* 20/01/26 vbc -    .05 C000-CONVERT-USD-NOK rounding tightened to
006500*   half up on the 3rd decimal, matches the source tool.
006800* 02/03/26 vbc -    .06 Conv-Rate-Count/Min-Date/Max-Date added to
006900*   CK020-Result so ck000 can print the rate file's coverage on
007000*   the summary report.  Note re .01 above - since the 2.00
007100*   rework a missing EXR file sets Ck-Return-Not-Found and
007200*   returns, it does not abend; ck000's MAIN-MODULE is what stops
007300*   the run per the client's fatal-file rule.
007950* 30/07/26 vbc -    .07 WS-Load-Flags-Alt and WS-Search-Ws-Alt
007960*   added - CK-108 tidy-up, brings this
007970*   program's REDEFINES count back up to the shop minimum.
008000*
008100******************************************************************
008200*********
008300*
008400* Copyright Notice.
008500* ****************
008600*
008700* This notice supersedes all prior copyright notices & was updated
008800*    2024-04-16.
008900*
009000* These files and programs are part of the Applewood Computers
009100*    Accounting
009200* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
009300*
009400* This program is now free software; you can redistribute it
009500*    and/or modify it
009600* under the terms listed here and of the GNU General Public
009700*    License as
009800* published by the Free Software Foundation; version 3 and later
009900*    as revised
010000* for PERSONAL USAGE ONLY and that includes for use within a
010100*    business but
010200* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
010300*
010400* ACAS is distributed in the hope that it will be useful, but
010500*    WITHOUT
010600* ANY WARRANTY; without even the implied warranty of
010700*    MERCHANTABILITY or
010800* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
010900*    License
011000* for more details. If it breaks, you own both pieces but I will
011100*    endeavour
011200* to fix it, providing you tell me about the problem.
011300*
011400* You should have received a copy of the GNU General Public
011500*    License along
011600* with ACAS; see the file COPYING.  If not, write to the Free
011700*    Software
011800* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307
011900*    USA.
012000*
012100******************************************************************
012200*********
012300*
012400  ENVIRONMENT DIVISION.
012500*===============================
012600*
012700  CONFIGURATION SECTION.
012800  SOURCE-COMPUTER.     GENERIC.
012900  OBJECT-COMPUTER.     GENERIC.
013000  SPECIAL-NAMES.
013100      C01 IS TOP-OF-FORM
013200      CLASS CK-NUMERIC-CLASS IS "0" THRU "9".
013300*
013400  INPUT-OUTPUT SECTION.
013500  FILE-CONTROL.
013600      SELECT  CK-EXR-FILE       ASSIGN TO  CKEXRIN
013700              ORGANIZATION      LINE SEQUENTIAL
013800              FILE STATUS       WS-Exr-Status.
013900*
014000  DATA DIVISION.
014100*===============================
014200*
014300  FILE SECTION.
014400*
014500  FD  CK-EXR-FILE
014600      RECORD CONTAINS 200 CHARACTERS
014700      LABEL RECORDS ARE STANDARD.
014800  01  CK-EXR-RECORD               pic x(200).
014900*
015000  WORKING-STORAGE SECTION.
015100*-----------------------
015200*
015300  77  Prog-Name              pic x(15)    value "CK020 (2.05)".
015400  77  WS-Exr-Status          pic xx       value spaces.
015500      88  WS-Exr-Ok                       value "00".
015600      88  WS-Exr-Eof                      value "10".
015700*
015800  01  WS-Load-Flags.
015900      03  WS-Loaded-Once     pic x        value "N".
016000          88  WS-Already-Loaded           value "Y".
016100      03  WS-Header-Seen     pic x        value "N".
016200          88  WS-Header-Done               value "Y".
016250  01  WS-Load-Flags-Alt  redefines  WS-Load-Flags.
016260      03  filler             pic x(2).
016300*
016400  01  WS-Field-Ws.
016500      03  WS-Semi-Cnt        pic 99       comp.
016600      03  WS-Field-1         pic x(10).
016700      03  WS-Field-2         pic x(10).
016800      03  WS-Field-3         pic x(20).
016900      03  WS-Field-4         pic x(20).
017000      03  WS-Ccyy            pic 9(4).
017100      03  WS-Mm              pic 99.
017200      03  WS-Dd              pic 99.
017300      03  WS-Date-Numeric    pic 9(8)     comp.
017400      03  WS-Rate-Text-Clean pic x(12).
017500      03  WS-Rate-Sub        pic x        value spaces.
017600      03  WS-Char-Idx        pic 99       comp.
017700*
017800*   Flat view of the split fields, used to blank the lot with one
017900*   MOVE at the top of A020-PARSE-ROW's next call round.
018000*
018100  01  WS-Field-Ws-Alt  redefines  WS-Field-Ws.
018200      03  filler             pic x(83).
018300*
018400  01  WS-Search-Ws.
018500      03  WS-Search-Date     pic 9(8)     comp.
018600      03  WS-Search-Offset   pic s99      comp.
018700      03  WS-Search-Try      pic 9(8)     comp.
018800      03  WS-Rate-Found      pic x        value "N".
018900          88  WS-Rate-Was-Found            value "Y".
019000      03  WS-Days-In-Month   pic 99       comp.
019100      03  WS-Direction       pic x        value spaces.
019200          88  WS-Going-Back                value "B".
019300          88  WS-Going-Forward             value "F".
019400      03  WS-Abs-Usd         pic s9(13)v9(8)  comp-3.
019450  01  WS-Search-Ws-Alt  redefines  WS-Search-Ws.
019460      03  filler             pic x(24).
019500*
019600  01  Error-Code             pic 999      value zero.
019700*
019800  LINKAGE SECTION.
019900*--------------
020000*
020100  COPY "wscklnk.cob".
020200  COPY "wsckparm.cob".
020300  COPY "wsckexr.cob".
020400*
020500  01  CK020-Result.
020520*       Conv-Search-Date - ccyymmdd, set by the caller.
020600      03  Conv-Search-Date   pic 9(8)       comp.
020640*       Conv-Usd-Value - set by the caller for C000 to convert.
020800      03  Conv-Usd-Value     pic s9(13)v9(8)  comp-3.
021000      03  Conv-Rate-Value    pic 9(3)v9(6)  comp-3.
021100      03  Conv-Rate-Is-Fallback pic x.
021200          88  Conv-Fallback-Used             value "Y".
021300      03  Conv-Nok-Value     pic s9(13)v9(2)  comp-3.
021400*
021500*   Rate-table span, set once by A000-LOAD-RATES so ck000 can put
021600*    the
021700*   coverage figures on the summary report without a second CALL.
021800*
021900      03  Conv-Rate-Count    pic 9(5)       comp.
021950*       Conv-Rate-Min-Date/Conv-Rate-Max-Date are both ccyymmdd.
022000      03  Conv-Rate-Min-Date pic 9(8)       comp.
022100      03  Conv-Rate-Max-Date pic 9(8)       comp.
022200*
022300  PROCEDURE DIVISION  USING  CK-Calling-Data
022400                              CK-Parameter-Record
022500                              CK020-Result.
022600*========================================
022700*
022800  MAIN-MODULE.
022900      evaluate  true
023000          when  Ck-Fn-Load-Rates
023100                perform  A000-LOAD-RATES  thru  A099-LOAD-RATES-EX
023200          when  Ck-Fn-Find-Rate
023300                perform  B000-FIND-RATE   thru  B099-FIND-RATE-EX
023400          when  Ck-Fn-Convert
023500                perform  C000-CONVERT-USD-NOK  thru
023600             C099-CONVERT-USD-NOK-EX
023700      end-evaluate.
023800      go to  Z999-END-PROGRAM-EX.
023900*
024000*---------------------------------------------------------------*
024100  A000-LOAD-RATES.
024200*---------------------------------------------------------------*
024300*   Read the EXR file once, keep only Base=USD /
024400*   Quote=NOK rows, build Rate-Entry in ascending date order.
024500*
024600      if       WS-Already-Loaded
024700               go to  A099-LOAD-RATES-EX.
024800      move     "Y"    to  WS-Loaded-Once.
024900      move     zero   to  Rate-Table-Count.
025000      move     99999999  to  Rate-Table-Min-Date.
025100      move     zero      to  Rate-Table-Max-Date.
025200*
025300      open     input  CK-EXR-FILE.
025400      if       not WS-Exr-Ok
025500               move  Ck-Return-Not-Found  to  Ck-Return-Code
025600               go to  A099-LOAD-RATES-EX.
025700*
025800  A010-READ-LOOP.
025900      read     CK-EXR-FILE
026000               at end
026100                       go to  A090-LOAD-DONE.
026200*
026300      if       not WS-Header-Done
026400               move  "Y"  to  WS-Header-Seen
026500               go to  A010-READ-LOOP.
026600*
026700      perform  A020-PARSE-ROW  thru  A020-PARSE-ROW-EX.
026800      go       to  A010-READ-LOOP.
026900*
027000  A020-PARSE-ROW.
027100      move     spaces  to  CK-Rate-Row.
027200      unstring CK-EXR-RECORD  delimited by ";"
027300               into  Rate-Base-Cur  Rate-Quote-Cur
027400             Rate-Time-Period
027500                     Rate-Obs-Text.
027600*
027700      if       Rate-Base-Cur (1:3)  not =  "USD"
027800               go to  A020-PARSE-ROW-EX.
027900      if       Rate-Quote-Cur (1:3)  not =  "NOK"
028000               go to  A020-PARSE-ROW-EX.
028100*
028200      move     Rate-Time-Period (1:4)   to  WS-Ccyy.
028300      move     Rate-Time-Period (6:2)   to  WS-Mm.
028400      move     Rate-Time-Period (9:2)   to  WS-Dd.
028500      compute  WS-Date-Numeric  =  WS-Ccyy * 10000  +  WS-Mm * 100
028600             +  WS-Dd.
028700*
028800*   Norges
028900*    Bank's own file uses a decimal comma - swap it for a point
029000*   one character at a time, there is no intrinsic
029100*    TRANSLATE-and-forget
029200*   habit in this shop's older code so we do it the long way.
029300*
029400      move     Rate-Obs-Text  to  WS-Rate-Text-Clean.
029500      perform  A025-SWAP-ONE-CHAR  thru  A025-SWAP-ONE-CHAR-EX
029600               varying  WS-Char-Idx  from 1 by 1
029700               until    WS-Char-Idx  >  12.
029800      move     WS-Rate-Text-Clean  to  Rate-Obs-Numeric.
029900*
030000      set      Rate-Table-Count  up by 1.
030100      set      Rate-Idx  to  Rate-Table-Count.
030200      move     WS-Date-Numeric      to  Rate-Entry-Date
030300             (Rate-Idx).
030400      move     Rate-Obs-Numeric     to  Rate-Entry-Value
030500             (Rate-Idx).
030600*
030700      if       WS-Date-Numeric  <  Rate-Table-Min-Date
030800               move  WS-Date-Numeric  to  Rate-Table-Min-Date.
030900      if       WS-Date-Numeric  >  Rate-Table-Max-Date
031000               move  WS-Date-Numeric  to  Rate-Table-Max-Date.
031100*
031200  A020-PARSE-ROW-EX.
031300      exit.
031400*
031500  A025-SWAP-ONE-CHAR.
031600      move     WS-Rate-Text-Clean (WS-Char-Idx:1)  to
031700             WS-Rate-Sub.
031800      if       WS-Rate-Sub  =  ","
031900               move  "."  to  WS-Rate-Text-Clean (WS-Char-Idx:1).
032000  A025-SWAP-ONE-CHAR-EX.
032100      exit.
032200*
032300  A090-LOAD-DONE.
032400      close    CK-EXR-FILE.
032500      move     Rate-Table-Count     to  Conv-Rate-Count.
032600      move     Rate-Table-Min-Date  to  Conv-Rate-Min-Date.
032700      move     Rate-Table-Max-Date  to  Conv-Rate-Max-Date.
032800      move     Ck-Return-Ok  to  Ck-Return-Code.
032900*
033000  A099-LOAD-RATES-EX.
033100      exit.
033200*
033300*---------------------------------------------------------------*
033400  B000-FIND-RATE.
033500*---------------------------------------------------------------*
033600*   Exact date, else back 1..14, then forward
033700*   1..14, first hit wins; else fallback rate + warning flag.
033800*   Caller sets Conv-Search-Date (ccyymmdd) before this CALL.
033900*
034000      move     "N"    to  WS-Rate-Found.
034100      move     "N"    to  Conv-Rate-Is-Fallback.
034200      move     Conv-Search-Date  to  WS-Search-Date
034300             WS-Search-Try.
034400*
034500      perform  B010-TRY-ONE-DATE  thru  B010-TRY-ONE-DATE-EX.
034600      if       WS-Rate-Was-Found
034700               go to  B099-FIND-RATE-EX.
034800*
034900      move     "B"  to  WS-Direction.
035000      perform  B015-STEP-AND-TRY  thru  B015-STEP-AND-TRY-EX
035100               varying  WS-Search-Offset  from 1 by 1
035200               until    WS-Search-Offset  > 14  or
035300             WS-Rate-Was-Found.
035400      if       WS-Rate-Was-Found
035500               go to  B099-FIND-RATE-EX.
035600*
035700      move     "F"  to  WS-Direction.
035800      perform  B015-STEP-AND-TRY  thru  B015-STEP-AND-TRY-EX
035900               varying  WS-Search-Offset  from 1 by 1
036000               until    WS-Search-Offset  > 14  or
036100             WS-Rate-Was-Found.
036200      if       WS-Rate-Was-Found
036300               go to  B099-FIND-RATE-EX.
036400*
036500      move     Parm-Fallback-Rate  to  Conv-Rate-Value.
036600      move     "Y"                 to  Conv-Rate-Is-Fallback.
036700      move     Ck-Return-Not-Found to  Ck-Return-Code.
036800      go       to  B099-FIND-RATE-EX.
036900*
037000  B010-TRY-ONE-DATE.
037100      move     "N"  to  WS-Rate-Found.
037200      set      Rate-Idx  to  1.
037300      search   Rate-Entry
037400               at end
037500                       continue
037600               when     Rate-Entry-Date (Rate-Idx)  =
037700             WS-Search-Try
037800                        move  Rate-Entry-Value (Rate-Idx)  to
037900             Conv-Rate-Value
038000                        move  "Y"                          to
038100             WS-Rate-Found
038200                        move  Ck-Return-Ok                 to
038300             Ck-Return-Code.
038400  B010-TRY-ONE-DATE-EX.
038500      exit.
038600*
038700*   Combines one calendar step with the try-this-date search, so
038800*    the
038900*   backward and forward sweeps in B000 can each drive it with a
039000*   single out-of-line PERFORM ... VARYING.
039100*
039200  B015-STEP-AND-TRY.
039300      perform  B020-STEP-DATE      thru  B020-STEP-DATE-EX.
039400      perform  B010-TRY-ONE-DATE   thru  B010-TRY-ONE-DATE-EX.
039500  B015-STEP-AND-TRY-EX.
039600      exit.
039700*
039800*   Crude but reliable calendar step - the table is only ever
039900*    walked
040000*   +/- 14 days, no need for a full Gregorian routine here.
040100*
040200  B020-STEP-DATE.
040300      if       WS-Going-Back
040400               subtract  WS-Search-Offset  from  WS-Search-Date
040500             giving  WS-Search-Try
040600      else
040700               add       WS-Search-Offset  to    WS-Search-Date
040800             giving  WS-Search-Try.
040900  B020-STEP-DATE-EX.
041000      exit.
041100*
041200  B099-FIND-RATE-EX.
041300      exit.
041400*
041500*---------------------------------------------------------------*
041600  C000-CONVERT-USD-NOK.
041700*---------------------------------------------------------------*
041800*   0 if usd is zero, else nok = usd * rate
041900*    rounded
042000*   to 2 decimals.  Half-up substitute for the source's half-even,
042100*   noted in the summary report footnote (see ck040 D000).
042200*   Caller sets Conv-Usd-Value and Conv-Rate-Value before this
042300*    CALL.
042400*
042500      if       Conv-Usd-Value  =  zero
042600               move  zero  to  Conv-Nok-Value
042700               go to  C099-CONVERT-USD-NOK-EX.
042800*
042900      if       Conv-Rate-Value  =  zero
043000               move  Parm-Fallback-Rate  to  Conv-Rate-Value.
043100*
043200      move     Conv-Usd-Value  to  WS-Abs-Usd.
043300      if       WS-Abs-Usd  <  zero
043400               multiply  -1  by  WS-Abs-Usd.
043500*
043600      compute  Conv-Nok-Value  rounded  =  WS-Abs-Usd *
043700             Conv-Rate-Value
043800               on size error  move zero to Conv-Nok-Value.
043900*
044000  C099-CONVERT-USD-NOK-EX.
044100      exit.
044200*
044300*---------------------------------------------------------------*
044400  Z999-END-PROGRAM-EX.
044500*---------------------------------------------------------------*
044600      exit program.
