000100*****************************************************************
000200*                                                               *
000300*          O P E R A T I O N   T O   T Y P E   M A P P E R      *
000400*                                                               *
000500*   Called routine - classifies one Cake export operation into  *
000600*   one of the 13 Kryptosekken transaction types, and answers   *
000700*   the income / skip / requires-grouping questions ck030 asks  *
000800*   of it while it is building groups.                          *
000900*****************************************************************
001000*
001100  IDENTIFICATION DIVISION.
001200*===============================
001300*
001400  PROGRAM-ID.          ck010.
001500  AUTHOR.              V B COEN.
001600  INSTALLATION.        APPLEWOOD COMPUTERS.
001700  DATE-WRITTEN.        14/01/87.
001800  DATE-COMPILED.
001900  SECURITY.            COPYRIGHT (C) 1987-2026 AND LATER, VINCENT
002000             BRYAN COEN.
002100                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002200             LICENSE.
002300                        SEE THE FILE COPYING FOR DETAILS.
002400*
002500*    Remarks.          Was the currency-code lookup for the old FX
002600*    ledger job (single exact table).  Reworked as the operation
002700*    classifier for the Kryptosekken export - called from ck030
002800*    for every row/group member it sees.
003300*    Called modules.   None.
003400*    Files used.       None - table is held in working storage.
003500*
003600* Changes:
003700* 14/01/87 vbc -        Created - currency code exact table
003800*   lookup.
003900* 02/05/91 vbc -    .01 Table widened, client added 3 more
004000*   currencies.
004100* 11/08/94 vbc -    .02 Unknown-code now returns a flag rather
004200*   than aborting the run - GL didn't like the abend.
004500* 17/02/1999 vbc -  .03 Y2K review - no date fields here, no
004600*   changes.
004700* 06/11/25 vbc - 2.00   Reworked wholesale for the CakeDeFi export
004800*   job. Table is now Operation -> Kryptosekken type, old currency
004900*   table removed.
005200* 12/11/25 vbc -    .01 Added the "Entry staking wallet" amount
005300*   test ahead of the table, per the client's mapping rules.
005600* 20/11/25 vbc -    .02 Added B/C/D entry points
005700*   (income/skip/group predicates) so ck030 makes one CALL, not
005800*   four.
006000* 28/11/25 vbc -    .03 Pattern tests for "Add/Remove liquidity "
006100*   and "Liquidity mining reward " prefixes added.
006300* 09/12/25 vbc -    .04 "Buy token" and
006400*   "Converted ETH Staking Shares to csETH" added to the Inntekt
006500*   exact table.
006700* 15/01/26 vbc -    .05 Unknown operations now also set
006800*   Map-Unknown so ck030 can log the row/reference and carry on.
007010* 30/07/26 vbc -    .06 Fixed the Add/Remove liquidity prefix test
007020*   - was testing the 15th/18th char of a 14/17-char literal, so
007030*   the pad space only matched a bare "Add liquidity" with nothing
007040*   after it; every real row (always carrying an asset suffix)
007050*   fell through to unknown. Now matches
007060*   D000-TEST-GROUPING's own lengths in ck030 - CK-104.
007070* 30/07/26 vbc -    .07 WS-Work-Alt added - CK-108 tidy-up, brings
007080*   this program's REDEFINES count back up to the shop minimum.
007100*
007200******************************************************************
007300*********
007400*
007500* Copyright Notice.
007600* ****************
007700*
007800* This notice supersedes all prior copyright notices & was updated
007900*    2024-04-16.
008000*
008100* These files and programs are part of the Applewood Computers
008200*    Accounting
008300* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
008400*
008500* This program is now free software; you can redistribute it
008600*    and/or modify it
008700* under the terms listed here and of the GNU General Public
008800*    License as
008900* published by the Free Software Foundation; version 3 and later
009000*    as revised
009100* for PERSONAL USAGE ONLY and that includes for use within a
009200*    business but
009300* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
009400*
009500* ACAS is distributed in the hope that it will be useful, but
009600*    WITHOUT
009700* ANY WARRANTY; without even the implied warranty of
009800*    MERCHANTABILITY or
009900* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
010000*    License
010100* for more details. If it breaks, you own both pieces but I will
010200*    endeavour
010300* to fix it, providing you tell me about the problem.
010400*
010500* You should have received a copy of the GNU General Public
010600*    License along
010700* with ACAS; see the file COPYING.  If not, write to the Free
010800*    Software
010900* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307
011000*    USA.
011100*
011200******************************************************************
011300*********
011400*
011500  ENVIRONMENT DIVISION.
011600*===============================
011700*
011800  CONFIGURATION SECTION.
011900  SOURCE-COMPUTER.     GENERIC.
012000  OBJECT-COMPUTER.     GENERIC.
012100  SPECIAL-NAMES.
012200      C01 IS TOP-OF-FORM
012300      CLASS CK-NUMERIC-CLASS IS "0" THRU "9".
012400*
012500  INPUT-OUTPUT SECTION.
012600  FILE-CONTROL.
012700*
012800  DATA DIVISION.
012900*===============================
013000*
013100  FILE SECTION.
013200*
013300  WORKING-STORAGE SECTION.
013400*-----------------------
013500*
013600  77  Prog-Name              pic x(15)    value "CK010 (2.05)".
013700*
013800*   Exact-match table, one 70 byte group per row (50 operation +
013900*    20
014000*   type) - built the way wsnames.cob built its file-name table, a
014100*   run of individually VALUEd groups redefined as one OCCURS
014200*    table
014300*   so SEARCH can walk it.  See the operation-mapping table above.
014400*
014500  01  WS-Op-Table-Data.
014600      03  WS-Op-01.
014700          05  filler         pic x(50)    value "Staking reward".
014800          05  filler         pic x(20)    value "Inntekt".
014900      03  WS-Op-02.
015000          05  filler         pic x(50)    value
015100             "Freezer staking bonus".
015200          05  filler         pic x(20)    value "Inntekt".
015300      03  WS-Op-03.
015400          05  filler         pic x(50)    value
015500             "5 years freezer reward".
015600          05  filler         pic x(20)    value "Inntekt".
015700      03  WS-Op-04.
015800          05  filler         pic x(50)    value
015900             "Freezer liquidity mining bonus".
016000          05  filler         pic x(20)    value "Inntekt".
016100      03  WS-Op-05.
016200          05  filler         pic x(50)    value "Earn reward".
016300          05  filler         pic x(20)    value "Inntekt".
016400      03  WS-Op-06.
016500          05  filler         pic x(50)    value
016600             "YieldVault reward".
016700          05  filler         pic x(20)    value "Inntekt".
016800      03  WS-Op-07.
016900          05  filler         pic x(50)    value "Referral reward".
017000          05  filler         pic x(20)    value "Inntekt".
017100      03  WS-Op-08.
017200          05  filler         pic x(50)    value "Lending reward".
017300          05  filler         pic x(20)    value "Inntekt".
017400      03  WS-Op-09.
017500          05  filler         pic x(50)    value "Promotion bonus".
017600          05  filler         pic x(20)    value "Inntekt".
017700      03  WS-Op-10.
017800          05  filler         pic x(50)    value
017900             "Rewards from DeFiChain voting".
018000          05  filler         pic x(20)    value "Inntekt".
018100      03  WS-Op-11.
018200          05  filler         pic x(50)    value
018300             "Entry staking wallet: Signup bonus".
018400          05  filler         pic x(20)    value "Inntekt".
018500      03  WS-Op-12.
018600          05  filler         pic x(50)    value
018700             "Entry staking wallet: Referral signup bonus".
018800          05  filler         pic x(20)    value "Inntekt".
018900      03  WS-Op-13.
019000          05  filler         pic x(50)    value
019100             "Entry staking wallet: Promotion bonus".
019200          05  filler         pic x(20)    value "Inntekt".
019300      03  WS-Op-14.
019400          05  filler         pic x(50)    value
019500             "Converted ETH Staking Shares to csETH".
019600          05  filler         pic x(20)    value "Inntekt".
019700      03  WS-Op-15.
019800          05  filler         pic x(50)    value "Buy token".
019900          05  filler         pic x(20)    value "Inntekt".
020000      03  WS-Op-16.
020100          05  filler         pic x(50)    value "Deposit".
020200          05  filler         pic x(20)    value "Erverv".
020300      03  WS-Op-17.
020400          05  filler         pic x(50)    value "Withdrawal".
020500          05  filler         pic x(20)    value "Overføring-Ut".
020600      03  WS-Op-18.
020700          05  filler         pic x(50)    value
020800             "Entered YieldVault".
020900          05  filler         pic x(20)    value "Overføring-Ut".
021000      03  WS-Op-19.
021100          05  filler         pic x(50)    value
021200             "Withdrew for swap".
021300          05  filler         pic x(20)    value "Overføring-Ut".
021400      03  WS-Op-20.
021500          05  filler         pic x(50)    value
021600             "Exit staking wallet".
021700          05  filler         pic x(20)    value "Overføring-Inn".
021800      03  WS-Op-21.
021900          05  filler         pic x(50)    value
022000             "Exited YieldVault".
022100          05  filler         pic x(20)    value "Overføring-Inn".
022200      03  WS-Op-22.
022300          05  filler         pic x(50)    value
022400             "Adjusted Earn entry".
022500          05  filler         pic x(20)    value "Overføring-Inn".
022600      03  WS-Op-23.
022700          05  filler         pic x(50)    value "Exited Earn".
022800          05  filler         pic x(20)    value "Handel".
022900      03  WS-Op-24.
023000          05  filler         pic x(50)    value "Entered Earn".
023100          05  filler         pic x(20)    value "Handel".
023200      03  WS-Op-25.
023300          05  filler         pic x(50)    value "Added liquidity".
023400          05  filler         pic x(20)    value "Handel".
023500      03  WS-Op-26.
023600          05  filler         pic x(50)    value
023700             "Removed liquidity".
023800          05  filler         pic x(20)    value "Handel".
023900      03  WS-Op-27.
024000          05  filler         pic x(50)    value
024100             "Address creation fee".
024200          05  filler         pic x(20)    value
024300             "Forvaltningskostnad".
024400      03  WS-Op-28.
024500          05  filler         pic x(50)    value "Withdrawal fee".
024600          05  filler         pic x(20)    value
024700             "Forvaltningskostnad".
024800      03  WS-Op-29.
024900          05  filler         pic x(50)    value "Paid swap fee".
025000          05  filler         pic x(20)    value
025100             "Forvaltningskostnad".
025200*
025300  01  WS-Op-Table  redefines  WS-Op-Table-Data.
025400      03  WS-Op-Entry  occurs 29 times indexed by WS-Op-Idx.
025500          05  WS-Op-Text     pic x(50).
025600          05  WS-Op-Kind     pic x(20).
025700*
025800*   Requires-grouping list (see D000-TEST-GROUPING) - same trick,
025900*    six exact names.
026000*
026100  01  WS-Grp-Table-Data.
026200      03  filler             pic x(50)    value
026300             "Withdrew for swap".
026400      03  filler             pic x(50)    value "Paid swap fee".
026500      03  filler             pic x(50)    value "Deposit".
026600      03  filler             pic x(50)    value "Added liquidity".
026700      03  filler             pic x(50)    value
026800             "Removed liquidity".
026900      03  filler             pic x(50)    value
027000             "Converted ETH Staking Shares to csETH".
027100*
027200  01  WS-Grp-Table  redefines  WS-Grp-Table-Data.
027300      03  WS-Grp-Entry       pic x(50)    occurs 6 times indexed
027400             by WS-Grp-Idx.
027500*
027600  01  WS-Work.
027700      03  WS-Table-Found     pic x        value "N".
027800          88  WS-Found                    value "Y".
027900      03  WS-Op-Prefix-15    pic x(15).
028000      03  WS-Op-Prefix-25    pic x(25).
028050  01  WS-Work-Alt  redefines  WS-Work.
028060      03  filler             pic x(41).
028100*
028200  01  Error-Code             pic 999      value zero.
028300*
028400  LINKAGE SECTION.
028500*--------------
028600*
028700  COPY "wscklnk.cob".
028800  COPY "wsckcake.cob".
028900*
029000  01  CK010-Result.
029100      03  Map-Type           pic x(20).
029200      03  Map-Is-Income      pic x.
029300          88  Map-Income                  value "Y".
029400      03  Map-Is-Skip        pic x.
029500          88  Map-Skip                    value "Y".
029600      03  Map-Requires-Group pic x.
029700          88  Map-Grouping                value "Y".
029800      03  Map-Unknown        pic x.
029900          88  Map-Is-Unknown              value "Y".
030000*
030100  PROCEDURE DIVISION  USING  CK-Calling-Data
030200                              CK-Cake-Record
030300                              CK010-Result.
030400*========================================
030500*
030600  MAIN-MODULE.
030700      PERFORM A000-MAP-OPERATION  THRU  A099-MAP-OPERATION-EX.
030800      PERFORM B000-TEST-INCOME    THRU  B099-TEST-INCOME-EX.
030900      PERFORM C000-TEST-SKIP      THRU  C099-TEST-SKIP-EX.
031000      PERFORM D000-TEST-GROUPING  THRU  D099-TEST-GROUPING-EX.
031100      GO TO Z999-END-PROGRAM-EX.
031200*
031300*---------------------------------------------------------------*
031400  A000-MAP-OPERATION.
031500*---------------------------------------------------------------*
031600*   The "Entry staking wallet" amount test is applied BEFORE the
031700*   exact table, per the client's mapping rules footnote.
031800*
031900      move     spaces  to  Map-Type.
032000      move     "N"     to  Map-Unknown.
032100      if       Cake-Operation  =  "Entry staking wallet"
032200               if     Cake-Amount  <  0
032300                      move  "Overføring-Ut"  to  Map-Type
032400               else
032500                      move  "Inntekt"        to  Map-Type
032600               end-if
032700               go to  A099-MAP-OPERATION-EX.
032800*
032900      set      WS-Op-Idx  to  1.
032950*     Initial 1 is harmless, re-set to N below before the SEARCH.
033000      set      WS-Table-Found  to  1.
033100      move     "N"  to  WS-Table-Found.
033200      search   WS-Op-Entry
033300               at end
033400                       continue
033500               when     WS-Op-Text (WS-Op-Idx)  =  Cake-Operation
033600                        move  WS-Op-Kind (WS-Op-Idx)  to  Map-Type
033700                        move  "Y"  to  WS-Table-Found.
033800*
033900      if       WS-Found
034000               go to  A099-MAP-OPERATION-EX.
034100*
034200      perform  A020-PATTERN-TESTS  thru  A020-PATTERN-TESTS-EX.
034300*
034400      if       Map-Type  =  spaces
034500               move  "Y"  to  Map-Unknown.
034600*
034700  A099-MAP-OPERATION-EX.
034800      exit.
034900*
035000*---------------------------------------------------------------*
035100  A020-PATTERN-TESTS.
035200*---------------------------------------------------------------*
035300      move     Cake-Operation (1:15)  to  WS-Op-Prefix-15.
035400      move     Cake-Operation (1:25)  to  WS-Op-Prefix-25.
035500*
035600      if       WS-Op-Prefix-15  =  "Add liquidity  "
035700               move  "Handel"  to  Map-Type
035800               go to  A020-PATTERN-TESTS-EX.
035900*
036000      if       WS-Op-Prefix-15  =  "Remove liquidi "
036100*            15 chars is not enough to be sure - re-test on the
036200*            full word below, this prefix is just a fast reject.
036300               continue.
036400*
036500      if       Cake-Operation (1:14)  =  "Add liquidity "
036600               move  "Handel"  to  Map-Type
036700               go to  A020-PATTERN-TESTS-EX.
036800*
036900      if       Cake-Operation (1:17)  =  "Remove liquidity "
037000               move  "Handel"  to  Map-Type
037100               go to  A020-PATTERN-TESTS-EX.
037200*
037300      if       Cake-Operation (1:25)  =
037400             "Liquidity mining reward "
037500               move  "Inntekt"  to  Map-Type
037600               go to  A020-PATTERN-TESTS-EX.
037700*
037800  A020-PATTERN-TESTS-EX.
037900      exit.
038000*
038100*---------------------------------------------------------------*
038200  B000-TEST-INCOME.
038300*---------------------------------------------------------------*
038400*   Income iff the mapped type is Inntekt.  Unknown
038500*   operations are never income.
038600*
038700      move     "N"  to  Map-Is-Income.
038800      if       Map-Type  =  "Inntekt"
038900               move  "Y"  to  Map-Is-Income.
039000  B099-TEST-INCOME-EX.
039100      exit.
039200*
039300*---------------------------------------------------------------*
039400  C000-TEST-SKIP.
039500*---------------------------------------------------------------*
039600*   Skip iff operation = "Entry staking wallet" and
039700*   amount < 0 (an internal transfer into the staking wallet).
039800*
039900      move     "N"  to  Map-Is-Skip.
040000      if       Cake-Operation  =  "Entry staking wallet"
040100               if  Cake-Amount  <  0
040200                   move  "Y"  to  Map-Is-Skip.
040300  C099-TEST-SKIP-EX.
040400      exit.
040500*
040600*---------------------------------------------------------------*
040700  D000-TEST-GROUPING.
040800*---------------------------------------------------------------*
040900*   The six exact names, or the two liquidity leg
041000*   prefixes, require grouping.
041100*
041200      move     "N"  to  Map-Requires-Group.
041300      set      WS-Grp-Idx  to  1.
041400      search   WS-Grp-Entry
041500               at end
041600                       continue
041700               when     WS-Grp-Entry (WS-Grp-Idx)  =
041800             Cake-Operation
041900                        move  "Y"  to  Map-Requires-Group.
042000*
042100      if       Map-Requires-Group  =  "Y"
042200               go to  D099-TEST-GROUPING-EX.
042300*
042400      if       Cake-Operation (1:14)  =  "Add liquidity "
042500               move  "Y"  to  Map-Requires-Group
042600               go to  D099-TEST-GROUPING-EX.
042700*
042800      if       Cake-Operation (1:17)  =  "Remove liquidity "
042900               move  "Y"  to  Map-Requires-Group.
043000*
043100  D099-TEST-GROUPING-EX.
043200      exit.
043300*
043400*---------------------------------------------------------------*
043500  Z999-END-PROGRAM-EX.
043600*---------------------------------------------------------------*
043700      exit program.
