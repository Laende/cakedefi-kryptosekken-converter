000100*****************************************************************
000200*                                                               *
000300*              T R A N S A C T I O N   G R O U P E R            *
000400*                                                               *
000500*   Reads the Cake export, orders it, collapses the swap / add-  *
000600*   liquidity / remove-liquidity / daily-reward fragments into   *
000700*   groups, and converts each group into 0..n Kryptosekken rows. *
000800*****************************************************************
000900*
001000  IDENTIFICATION DIVISION.
001100*===============================
001200*
001300  PROGRAM-ID.          ck030.
001400  AUTHOR.              V B COEN.
001500  INSTALLATION.        APPLEWOOD COMPUTERS.
001600  DATE-WRITTEN.        14/01/87.
001700  DATE-COMPILED.
001800  SECURITY.            COPYRIGHT (C) 1987-2026 AND LATER, VINCENT
001900             BRYAN COEN.
002000                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002100             LICENSE.
002200                        SEE THE FILE COPYING FOR DETAILS.
002300*
002400*    Remarks.          Was the raw FX ledger reader/sorter for the
002500*    old conversion batch (one row in, one row out, no grouping).
002600*    Reworked as the whole grouping engine for the Kryptosekken
002700*    job - by far the biggest unit in this suite, see the change
002800*    log below for how it grew.
002900*    Called modules.   ck010 (operation mapper), ck020 (rate
003000*    lookup and conversion).
003100*    Files used.       CK-CAKE-FILE (input, opened/closed here
003200*    only).
003300*
003400* Changes:
003500* 14/01/87 vbc -        Created - read, validate, sort, write.
003600* 05/07/90 vbc -    .01 Shell sort replaced the old bubble sort on
003700*   the date field -
003800*   client's file had grown to 9000 rows and the overnight run was
003900*   missing its slot.
004000* 11/02/1999 vbc -  .02 Y2K - date comparison now on the full ccyy
004100*   field, was yy only in the sort key compare.
004200* 06/11/25 vbc - 3.00   Reworked wholesale for the CakeDeFi export
004300*   - added the whole grouping flow (reference grouping, liquidity
004400*   attach, time-gap split, daily/weekly reward aggregation).
004500* 14/11/25 vbc -    .01 Filter step added ahead of grouping - the
004600*   "Entry staking wallet" negative-amount rows are an internal
004700*   transfer, not taxable.
004800* 22/11/25 vbc -    .02 K000-CONVERT-GROUP added - was a separate
004900*   program (ck035) for two days, folded back in once it became
005000*   clear it shares all the tables.
005100* 01/12/25 vbc -    .03 ETH weekly re-bucketing added on top of
005200*   the daily reward grouping - ETH rewards pay daily but the
005300*   client wants them reported weekly.
005400* 09/12/25 vbc -    .04 Final ordering economic-priority test
005500*   added, income groups now always sort ahead of swaps.
005600* 22/01/26 vbc -    .05 SWAP netting tolerance corrected to 1e-9
005700*   per the client's requirements - was reading 1e-6 off an old
005800*   note.
005900* 09/02/26 vbc -    .06 K010-K050 rewritten to actually call ck020
006000*   for the NOK-value notes and GEBYR legs the client has always
006100*   asked for - K060 was silently zeroing GEBYR on every row,
006200*   nobody had noticed (ticket CK-093).  SWAP netting now nets
006300*   fees too, not just the in/out sides; add/remove-liquidity now
006400*   tell receipt/disposal apart from provisions by wording rather
006500*   than assuming table order.
006600* 09/02/26 vbc -    .07 L000 income summary added -
006700*   accountant's 22% estimate needs the pre-grouping asset/
006800*   operation breakdown, and this is the one program still holding
006900*   the original rows when ck000 asks for it.
007000* 02/03/26 vbc -    .08 CK030-Rates-Missing flag added - ck000
007100*   needs to know the ck020 load failed (see ck020 note .01) so it
007200*   can halt the run per the client's fatal-file rule, rather than
007300*   silently writing a file's worth of fallback rate conversions.
007400*   Rate-table span carried through onto CK030-Result at the same
007500*   time, for the summary report.
007600* 30/07/26 vbc -    .09 K060-APPEND-OUTPUT-ROW was emitting
007700*   "Overforing-Inn/Ut" - missing the o slash - while
007800*   ck010's own mapper table has always used "Overføring". Every t
007900*   ransfer row this program built therefore failed
008000*   ck050's type-membership check and its Overføring-specific rul
008100*   e. Literals corrected to match ck010 exactly - CK-108.
008200* 30/07/26 vbc -    .10 WS-Cur-Row-Alt, WS-Split-Ws-Alt and
008300*   WS-Misc-Ws-Alt added - this program, the biggest in the suite,
008400*   had none; CK-108 tidy-up brings it up to the shop minimum.
008500* 09/08/26 vbc -    .11 E010-SPLIT-ONE-GROUP was only counting
008600*   minutes-of-day and never acted on the count - a reference
008700*   spanning a midnight boundary, or just sitting there quiet for
008800*   over ten minutes, stayed one group when it should have split
008900*   in two.  E012 now works an actual elapsed-minutes gap off the
009000*   full date/time, and E014/E016 materialise the tail as a new
009100*   group of its own - CK-112.
009200* 09/08/26 vbc -    .12 H010-MONDAY-OF-WEEK had been left as a
009300*   bare CONTINUE since the .03 weekly re-bucketing note above -
009400*   K040 was labelling every daily ETH bucket "Weekly" without
009500*   ever merging them, so a week's rewards spread over five days
009600*   came out as five weekly rows instead of one.  H010/H012/H020/
009700*   H022/H024/H030 now walk the group table, find the other ETH
009800*   daily buckets falling in the same Monday-to-Sunday week (by
009900*   proper calendar, not the 360/30 day count C052 in ck050 uses -
010000*   a reward week crosses month ends too often for that to be
010100*   safe) and fold their members into one group before K040 ever
010200*   sees it - CK-112.
010300* 09/08/26 vbc -    .13 K085-STRIP-CONVERTED-WORDS was
010400*   substituting " to " with a dash and two spaces on the SWAP
010500*   note - the
010600*   client's arrow character never made it in, so a converted note
010700*   read "12.5 BTC->  0.7 ETH" instead of using the same arrow
010800*   ck010 already puts in its own transfer wording.  Note is now
010900*   rebuilt with STRING either side of the arrow rather than
011000*   INSPECT REPLACING, since the arrow isn't the same width as the
011100*   text it replaces - CK-112.
011200*
011300******************************************************************
011400*********
011500*
011600* Copyright Notice.
011700* ****************
011800*
011900* This notice supersedes all prior copyright notices & was updated
012000*    2024-04-16.
012100*
012200* These files and programs are part of the Applewood Computers
012300*    Accounting
012400* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
012500*
012600* This program is now free software; you can redistribute it
012700*    and/or modify it
012800* under the terms listed here and of the GNU General Public
012900*    License as
013000* published by the Free Software Foundation; version 3 and later
013100*    as revised
013200* for PERSONAL USAGE ONLY and that includes for use within a
013300*    business but
013400* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
013500*
013600* ACAS is distributed in the hope that it will be useful, but
013700*    WITHOUT
013800* ANY WARRANTY; without even the implied warranty of
013900*    MERCHANTABILITY or
014000* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
014100*    License
014200* for more details. If it breaks, you own both pieces but I will
014300*    endeavour
014400* to fix it, providing you tell me about the problem.
014500*
014600* You should have received a copy of the GNU General Public
014700*    License along
014800* with ACAS; see the file COPYING.  If not, write to the Free
014900*    Software
015000* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307
015100*    USA.
015200*
015300******************************************************************
015400*********
015500*
015600  ENVIRONMENT DIVISION.
015700*===============================
015800*
015900  CONFIGURATION SECTION.
016000  SOURCE-COMPUTER.     GENERIC.
016100  OBJECT-COMPUTER.     GENERIC.
016200  SPECIAL-NAMES.
016300      C01 IS TOP-OF-FORM
016400      CLASS CK-NUMERIC-CLASS IS "0" THRU "9".
016500*
016600  INPUT-OUTPUT SECTION.
016700  FILE-CONTROL.
016800      SELECT  CK-CAKE-FILE      ASSIGN TO  CKCAKEIN
016900              ORGANIZATION      LINE SEQUENTIAL
017000              FILE STATUS       WS-Cake-Status.
017100*
017200  DATA DIVISION.
017300*===============================
017400*
017500  FILE SECTION.
017600*
017700  FD  CK-CAKE-FILE
017800      RECORD CONTAINS 2000 CHARACTERS
017900      LABEL RECORDS ARE STANDARD.
018000  01  CK-CAKE-RECORD              pic x(2000).
018100*
018200  WORKING-STORAGE SECTION.
018300*-----------------------
018400*
018500  77  Prog-Name              pic x(15)    value "CK030 (3.05)".
018600  77  WS-Cake-Status         pic xx       value spaces.
018700      88  WS-Cake-Ok                      value "00".
018800      88  WS-Cake-Eof                     value "10".
018900  77  WS-Header-Done         pic x        value "N".
019000      88  WS-Header-Was-Seen              value "Y".
019100*
019200*   Master in-memory transaction table - one entry per parsed
019300*    input
019400*   row, kept in original file order until A030-ORDER-CHECK
019500*    decides
019600*   whether a sort is needed.
019700*
019800  01  WS-Txn-Table.
019900      03  WS-Txn-Count           pic 9(5)    comp.
020000      03  WS-Txn-Entry  occurs 1 to 6000 times depending on
020100             WS-Txn-Count
020200                         indexed by WS-Txn-Idx.
020300          05  Txn-Date               pic x(19).
020400          05  Txn-Operation          pic x(50).
020500          05  Txn-Amount             pic s9(13)v9(8)  comp-3.
020600          05  Txn-Coin-Asset         pic x(16).
020700          05  Txn-Fiat-Value         pic s9(13)v9(8)  comp-3.
020800          05  Txn-Fiat-Currency      pic x(3).
020900          05  Txn-Reference          pic x(64).
021000          05  Txn-Related-Ref-Id     pic x(64).
021100          05  Txn-Original-Index     pic 9(7)    comp.
021200          05  Txn-Skip-Flag          pic x.
021300              88  Txn-Skipped                    value "Y".
021400          05  Txn-Placed-Flag        pic x.
021500              88  Txn-Placed                     value "Y".
021600          05  Txn-Income-Flag        pic x.
021700              88  Txn-Is-Income                  value "Y".
021800*
021900*   Flat byte view of one entry, used by the shell-sort exchange
022000*    step
022100*   (D000-ORDER-CHECK) so a whole row moves with one MOVE, the way
022200*    the
022300*   old bubble sort swapped whole ledger cards.
022400*
022500  01  WS-Txn-Swap-Ws             pic x(240).
022600*
022700*   Group table - the output of the whole grouping flow.  Members
022800*    are
022900*   held as subscripts back into WS-Txn-Table, not copies, to keep
023000*   this table a manageable size.
023100*
023200  01  WS-Group-Table.
023300      03  WS-Group-Count         pic 9(5)    comp.
023400      03  WS-Group-Entry  occurs 1 to 6000 times depending on
023500             WS-Group-Count
023600                           indexed by WS-Grp-Idx.
023700          05  Grp-Type               pic x(16).
023800              88  Grp-Is-Swap                    value "SWAP".
023900              88  Grp-Is-Add-Liq                 value
024000             "ADD-LIQUIDITY".
024100              88  Grp-Is-Rem-Liq                 value
024200             "REMOVE-LIQUIDITY".
024300              88  Grp-Is-Daily-Reward             value
024400             "DAILY-REWARDS".
024500              88  Grp-Is-Single                  value "SINGLE".
024600          05  Grp-Reference          pic x(64).
024700          05  Grp-Timestamp          pic x(19).
024800          05  Grp-Priority           pic 9       comp.
024900          05  Grp-First-Orig-Idx     pic 9(7)    comp.
025000          05  Grp-Member-Count       pic 9(3)    comp.
025100          05  Grp-Member-Txn-Idx     occurs 80 times pic 9(5)
025200             comp.
025300*
025400*   Group-conversion working accumulators - re-used for every
025500*    group
025600*   K000-CONVERT-GROUP handles, cleared at the top of each pass.
025700*
025800  01  WS-Conv-Ws.
025900      03  WS-Cur-Table-Count     pic 99      comp.
026000      03  WS-Cur-Entry  occurs 20 times indexed by WS-Cur-Idx.
026100          05  WS-Cur-Code            pic x(16).
026200          05  WS-Cur-In              pic s9(13)v9(8)  comp-3.
026300          05  WS-Cur-Out             pic s9(13)v9(8)  comp-3.
026400          05  WS-Cur-Fee             pic s9(13)v9(8)  comp-3.
026500*
026600*   Flat byte view of one currency-member slot, same MOVE-the-
026700*    whole-row
026800*   idiom as WS-Grp-Swap-Ws below - used by K012 to zero a slot in
026900*   one hit instead of four elementary MOVEs.
027000*
027100      03  WS-Cur-Row-Alt  redefines  WS-Cur-Entry  occurs
027200             20 times  indexed by  WS-Cur-Alt-Idx.
027300          05  filler                 pic x(58).
027400      03  WS-Saw-Converted-Text  pic x       value "N".
027500      03  WS-Converted-Op        pic x(50)   value spaces.
027600      03  WS-Emit-Type           pic x(20).
027700      03  WS-Emit-Inn            pic s9(13)v9(8)  comp-3.
027800      03  WS-Emit-Inn-Cur        pic x(16).
027900      03  WS-Emit-Ut             pic s9(13)v9(8)  comp-3.
028000      03  WS-Emit-Ut-Cur         pic x(16).
028100      03  WS-Emit-Gebyr          pic s9(13)v9(8)  comp-3.
028200      03  WS-Emit-Gebyr-Cur      pic x(16).
028300      03  WS-Emit-Notat          pic x(80).
028400      03  WS-Emit-Timestamp      pic x(19).
028500      03  WS-Nok-Total           pic s9(13)v9(2)  comp-3.
028600      03  WS-Abs-Amount          pic s9(13)v9(8)  comp-3.
028700*
028800*   Swap netting - how many currencies are left with a net IN /
028900*    OUT
029000*   side after K014, and which table slots they and the first fee
029100*   sit in (zero = none found) - see the SWAP netting rule in
029200*    K040.
029300*
029400      03  WS-In-Count            pic 9       comp.
029500      03  WS-Out-Count           pic 9       comp.
029600      03  WS-In-Idx-Found        pic 99      comp.
029700      03  WS-Out-Idx-Found       pic 99      comp.
029800      03  WS-Fee-Idx-Found       pic 99      comp.
029900      03  WS-Pos-Fiat-Total      pic s9(13)v9(8)  comp-3.
030000*
030100*   Add/Remove-Liquidity group classification - the
030200*    receipt/disposal
030300*   member and up to two provision/return members, found by
030400*    operation
030500*   text rather than table position (a group can be built either
030600*    way
030700*   depending on which leg carried the RELATED-REFERENCE-ID).
030800*
030900      03  WS-Liq-Receipt-Found   pic x       value "N".
031000          88  WS-Liq-Has-Receipt             value "Y".
031100      03  WS-Liq-Receipt-Idx     pic 9(5)    comp.
031200      03  WS-Liq-Prov-Count      pic 9       comp.
031300      03  WS-Liq-Prov1-Idx       pic 9(5)    comp.
031400      03  WS-Liq-Prov2-Idx       pic 9(5)    comp.
031500*
031600*   Working note-builder for K050's "letters, digits, spaces only,
031700*   30 chars, trimmed" rule and K016's Converted-text rewrite.
031800*
031900      03  WS-Note-Src            pic x(80).
032000      03  WS-Note-Out            pic x(80).
032100      03  WS-Note-Src-Len        pic 99      comp.
032200      03  WS-Note-Out-Len        pic 99      comp.
032300      03  WS-Note-Src-Pos        pic 99      comp.
032400      03  WS-Note-One-Char       pic x.
032500*
032600*   K085's own splice fields - the "->" arrow is a different byte
032700*    width
032800*   to the " to " it replaces, so the swap is built fresh with
032900*    STRING
033000*   rather than an INSPECT REPLACING (same trick as the Overforing
033100*    labels
033200*   ck010 sets from a literal - this shop's compiler takes the
033300*    8-bit
033400*   arrow character straight into a PIC X slot).
033500*
033600      03  WS-Note-Arrow-Head     pic x(80).
033700      03  WS-Note-Arrow-Tail     pic x(80).
033800      03  WS-Note-Tail-Pos       pic 99      comp.
033900*
034000*   Scratch date/amount handed to K070 for one rate conversion -
034100*   ck020's own rate table stays resident inside ck020 across
034200*   calls, this program only ever sees the answer back in
034300*   WS-Nok-Total.
034400*
034500      03  WS-Conv-Date-Str       pic x(19).
034600      03  WS-Conv-Usd-In         pic s9(13)v9(8)  comp-3.
034700      03  WS-Conv-Ccyy           pic 9(4).
034800      03  WS-Conv-Mm             pic 99.
034900      03  WS-Conv-Dd             pic 99.
035000*
035100*   CK020's own result shape, kept in step with ck020's 01
035200*    CK020-Result
035300*   - see the note by CK010-Result above, the same rule applies.
035400*
035500  01  CK020-Result.
035600      03  Conv-Search-Date       pic 9(8)         comp.
035700      03  Conv-Usd-Value         pic s9(13)v9(8)  comp-3.
035800      03  Conv-Rate-Value        pic 9(3)v9(6)    comp-3.
035900      03  Conv-Rate-Is-Fallback  pic x.
036000          88  Conv-Fallback-Used                 value "Y".
036100      03  Conv-Nok-Value         pic s9(13)v9(2)  comp-3.
036200      03  Conv-Rate-Count        pic 9(5)         comp.
036300      03  Conv-Rate-Min-Date     pic 9(8)         comp.
036400      03  Conv-Rate-Max-Date     pic 9(8)         comp.
036500*
036600*   Income summary working index - a plain scratch
036700*    subscript,
036800*   same habit as WS-J elsewhere in this file, kept separate only
036900*    so
037000*   L020/L030's inner searches don't fight WS-J's other callers.
037100*
037200  01  WS-Income-Sub              pic 9(5)    comp.
037300*
037400  01  WS-Split-Ws.
037500      03  WS-Gap-Minutes         pic s9(9)   comp.
037600      03  WS-Prev-Date           pic x(19).
037700      03  WS-This-Date           pic x(19).
037800      03  WS-Split-At            pic 9(3)    comp.
037900      03  WS-Split-Yr            pic 9(4).
038000      03  WS-Split-Mo            pic 99.
038100      03  WS-Split-Dy            pic 99.
038200      03  WS-Split-Hh            pic 99.
038300      03  WS-Split-Mi            pic 99.
038400      03  WS-Prev-Serial-Min     pic 9(9)    comp.
038500      03  WS-This-Serial-Min     pic 9(9)    comp.
038600      03  WS-New-Grp-Idx         pic 9(5)    comp.
038700      03  WS-Split-M             pic 9(3)    comp.
038800  01  WS-Split-Ws-Alt  redefines  WS-Split-Ws.
038900      03  filler                 pic x(80).
039000*   H010's Monday-of-ISO-week key - the day-serial here is the
039100*    real
039200*   Julian day number (Fliegel/van Flandern integer formula, the
039300*    same one printed in most date-routine handbooks this shop's
039400*   programmers would have had on the shelf), not the 360/30
039500*    banker's-year approximation E012 uses - a reward week can
039600*   straddle a month end often enough that the sloppy version
039700*    would misgroup it.
039800*
039900  01  WS-Week-Ws.
040000      03  WS-Wk-Yr               pic 9(4).
040100      03  WS-Wk-Mo               pic 99.
040200      03  WS-Wk-Dy               pic 99.
040300      03  WS-Wk-A                pic 9        comp.
040400      03  WS-Wk-Y                pic 9(5)     comp.
040500      03  WS-Wk-M                pic 99       comp.
040600      03  WS-Wk-Term1            pic 9(5)     comp.
040700      03  WS-Wk-Y4               pic 9(5)     comp.
040800      03  WS-Wk-Y100             pic 9(5)     comp.
040900      03  WS-Wk-Y400             pic 9(5)     comp.
041000      03  WS-Wk-Jdn              pic 9(9)     comp.
041100      03  WS-Wk-Offset           pic 9(9)     comp.
041200      03  WS-Wk-Dow              pic 9        comp.
041300      03  WS-Wk-Junk             pic 9(9)     comp.
041400      03  WS-Wk-Anchor-Jdn       pic 9(9)     comp.
041500      03  WS-Wk-Cand-Jdn         pic 9(9)     comp.
041600      03  WS-Wk-Date-In          pic x(19).
041700      03  WS-Wk-Anchor-Idx       pic 9(5)     comp.
041800      03  WS-Wk-Scan-Idx         pic 9(5)     comp.
041900      03  WS-Wk-Sub              pic 9(3)     comp.
042000*
042100  01  WS-Misc-Ws.
042200      03  WS-Field-Cnt           pic 99      comp.
042300      03  WS-Comma-Idx           pic 999     comp.
042400      03  WS-Row-Num             pic 9(7)    comp.
042500      03  WS-Sort-Needed         pic x       value "N".
042600          88  WS-Sort-Is-Needed              value "Y".
042700      03  WS-I                   pic 9(5)    comp.
042800      03  WS-J                   pic 9(5)    comp.
042900      03  WS-Gap                 pic 9(5)    comp.
043000      03  WS-Swapped             pic x       value "N".
043100          88  WS-A-Swap-Happened            value "Y".
043200      03  WS-Date-Ccyymmdd       pic 9(8)    comp.
043300      03  WS-Inner-Done          pic x       value "N".
043400          88  WS-Inner-Done-Flag             value "Y".
043500      03  WS-Group-Out-Of-Order  pic x       value "N".
043600          88  WS-Group-Is-Out-Of-Order      value "Y".
043700  01  WS-Misc-Ws-Alt  redefines  WS-Misc-Ws.
043800      03  filler                 pic x(24).
043900*
044000*   Parse work fields - the amount/fiat columns carry a literal
044100*   decimal point in the export so we land them here first, then
044200*   MOVE onto the packed working fields (same two-step the EXR
044300*   loader in ck020 uses for its own text-to-packed conversion).
044400*
044500  01  WS-Parse-Ws.
044600      03  WS-Amount-Text         pic x(20).
044700      03  WS-Fiat-Text           pic x(20).
044800      03  WS-Txn-Id-Ws           pic x(64).
044900      03  WS-Withdrawal-Addr-Ws  pic x(64).
045000*
045100*   Flat byte view of one group-table entry, used by J020's shell
045200*   sort to swap a whole group row with one MOVE.
045300*
045400  01  WS-Grp-Swap-Ws             pic x(420).
045500*
045600*   One-row scratch copy of the Cake record shape, used only to
045700*   pass a single transaction's operation/amount down to ck010 -
045800*   never read from a file in this program (A000 unstrings
045900*    straight
046000*   into WS-Txn-Table instead).
046100*
046200  COPY "wsckcake.cob".
046300*
046400  01  Error-Code             pic 999      value zero.
046500*
046600  LINKAGE SECTION.
046700*--------------
046800*
046900  COPY "wscklnk.cob".
047000  COPY "wsckparm.cob".
047100  COPY "wsckissu.cob".
047200*
047300*   Shape of CK010's result parameter - kept in step with the 01
047400*   CK010-Result in ck010 itself, see the note there if this ever
047500*   needs to change.
047600*
047700  01  CK010-Result.
047800      03  Map-Type           pic x(20).
047900      03  Map-Is-Income      pic x.
048000          88  Map-Income                  value "Y".
048100      03  Map-Is-Skip        pic x.
048200          88  Map-Skip                    value "Y".
048300      03  Map-Requires-Group pic x.
048400          88  Map-Grouping                value "Y".
048500      03  Map-Unknown        pic x.
048600          88  Map-Is-Unknown              value "Y".
048700*
048800  01  CK030-Result.
048900      03  CK030-Rates-Missing    pic x       value "N".
049000          88  CK030-Rates-Load-Failed        value "Y".
049100      03  filler                     pic x(3).
049200      03  CK030-Input-Count      pic 9(7)    comp.
049300      03  CK030-Skipped-Count    pic 9(7)    comp.
049400      03  CK030-Group-Count      pic 9(7)    comp.
049500      03  CK030-Output-Count     pic 9(7)    comp.
049600      03  CK030-Output-Entry  occurs 1 to 6000 times
049700                               depending on CK030-Output-Count
049800                               indexed by CK030-Out-Idx.
049900          05  Out-Tidspunkt          pic x(19).
050000          05  Out-Type               pic x(20).
050100          05  Out-Inn                pic s9(13)v9(8)  comp-3.
050200          05  Out-Inn-Present        pic x.
050300          05  Out-Inn-Valuta         pic x(16).
050400          05  Out-Ut                 pic s9(13)v9(8)  comp-3.
050500          05  Out-Ut-Present         pic x.
050600          05  Out-Ut-Valuta          pic x(16).
050700          05  Out-Gebyr              pic s9(13)v9(8)  comp-3.
050800          05  Out-Gebyr-Present      pic x.
050900          05  Out-Gebyr-Valuta       pic x(16).
051000          05  Out-Marked             pic x(20).
051100          05  Out-Notat              pic x(80).
051200          05  filler                 pic x(4).
051300      03  filler                     pic x(4).
051400*
051500*   Income summary (the accountant's derived
051600*    figures) - accumulated
051700*   here over the ORIGINAL parsed rows, before filtering/grouping,
051800*   since this is the one program already holding that table;
051900*    ck000
052000*   just formats what is added up below onto the summary report.
052100*
052200      03  CK030-Income-Usd-Total     pic s9(13)v9(8)  comp-3.
052300      03  CK030-Income-Nok-Total     pic s9(13)v9(2)  comp-3.
052400      03  CK030-Income-Asset-Count   pic 99      comp.
052500      03  CK030-Income-Asset-Entry  occurs 1 to 30 times
052600                           depending on CK030-Income-Asset-Count
052700                           indexed by CK030-Income-Asset-Idx.
052800          05  Income-Asset-Code         pic x(16).
052900          05  Income-Asset-Amt          pic s9(13)v9(8)  comp-3.
053000      03  CK030-Income-Op-Count      pic 99      comp.
053100      03  CK030-Income-Op-Entry  occurs 1 to 40 times
053200                           depending on CK030-Income-Op-Count
053300                           indexed by CK030-Income-Op-Idx.
053400          05  Income-Op-Name             pic x(50).
053500          05  Income-Op-Cnt              pic 9(7)    comp.
053600*
053700*   Rate-table span, passed straight through from CK020-Result
053800*    above -
053900*   ck030 is the one program that already calls ck020, so ck000
054000*    does
054100*   not need a separate CALL just to learn the file's coverage.
054200*
054300      03  CK030-Rate-Count           pic 9(5)    comp.
054400      03  CK030-Rate-Min-Date        pic 9(8)    comp.
054500      03  CK030-Rate-Max-Date        pic 9(8)    comp.
054600      03  filler                     pic x(4).
054700*
054800  PROCEDURE DIVISION  USING  CK-Calling-Data
054900                              CK-Parameter-Record
055000                              CK-Issue-Table
055100                              CK030-Result.
055200*========================================
055300*
055400  MAIN-MODULE.
055500      move     "CK020"  to  Ck-Called.
055600      move     "CK030"  to  Ck-Caller.
055700      set      Ck-Fn-Load-Rates  to  true.
055800      call     "ck020"  using  CK-Calling-Data
055900             CK-Parameter-Record
056000                                CK020-Result.
056100      move     "N"  to  CK030-Rates-Missing.
056200      if       not Ck-Return-Ok
056300               move  "Y"  to  CK030-Rates-Missing.
056400      move     Conv-Rate-Count      to  CK030-Rate-Count.
056500      move     Conv-Rate-Min-Date   to  CK030-Rate-Min-Date.
056600      move     Conv-Rate-Max-Date   to  CK030-Rate-Max-Date.
056700      perform  A000-READ-AND-PARSE       thru
056800             A099-READ-AND-PARSE-EX.
056900      perform  A030-ORDER-CHECK          thru
057000             A030-ORDER-CHECK-EX.
057100      perform  L000-INCOME-SUMMARY       thru
057200             L099-INCOME-SUMMARY-EX.
057300      perform  B000-FILTER-ENTRY-STAKING thru
057400             B099-FILTER-ENTRY-STAKING-EX.
057500      perform  C000-REFERENCE-GROUPING   thru
057600             C099-REFERENCE-GROUPING-EX.
057700      perform  D000-ATTACH-LIQUIDITY     thru
057800             D099-ATTACH-LIQUIDITY-EX.
057900      perform  E000-SPLIT-TIME-GAPS      thru
058000             E099-SPLIT-TIME-GAPS-EX.
058100      perform  F000-TYPE-GROUPS          thru
058200             F099-TYPE-GROUPS-EX.
058300      perform  G000-DAILY-REWARDS        thru
058400             G099-DAILY-REWARDS-EX.
058500      perform  H000-ETH-WEEKLY           thru  H099-ETH-WEEKLY-EX.
058600      perform  I000-MAKE-SINGLES         thru
058700             I099-MAKE-SINGLES-EX.
058800      perform  J000-FINAL-ORDER          thru
058900             J099-FINAL-ORDER-EX.
059000      perform  K000-CONVERT-ALL-GROUPS   thru
059100             K099-CONVERT-ALL-GROUPS-EX.
059200*
059300      move     WS-Txn-Count    to  CK030-Input-Count.
059400      move     WS-Group-Count  to  CK030-Group-Count.
059500      set      Ck-Return-Ok    to  true.
059600      go to    Z999-END-PROGRAM-EX.
059700*
059800*=================================================================
059900**
060000*  A - READ, PARSE, ORDER CHECK
060100**
060200*=================================================================
060300**
060400  A000-READ-AND-PARSE.
060500      move     zero    to  WS-Txn-Count.
060600      move     zero    to  WS-Row-Num.
060700      open     input   CK-CAKE-FILE.
060800      if       not WS-Cake-Ok
060900               move  Ck-Return-Not-Found  to  Ck-Return-Code
061000               go to  A099-READ-AND-PARSE-EX.
061100*
061200  A010-READ-LOOP.
061300      read     CK-CAKE-FILE
061400               at end
061500                       go to  A020-READ-DONE.
061600      add      1  to  WS-Row-Num.
061700      if       not WS-Header-Was-Seen
061800               move  "Y"  to  WS-Header-Done
061900               go to  A010-READ-LOOP.
062000*
062100      perform  A012-PARSE-ONE-ROW  thru  A012-PARSE-ONE-ROW-EX.
062200      go       to  A010-READ-LOOP.
062300*
062400  A012-PARSE-ONE-ROW.
062500      set      WS-Txn-Idx  to  WS-Txn-Count.
062600      set      WS-Txn-Count  up by 1.
062700      set      WS-Txn-Idx    up by 1.
062800      unstring CK-CAKE-RECORD  delimited by  ","
062900               into  Txn-Date (WS-Txn-Idx)      Txn-Operation
063000             (WS-Txn-Idx)
063100                     WS-Amount-Text              Txn-Coin-Asset
063200             (WS-Txn-Idx)
063300                     WS-Fiat-Text                Txn-Fiat-Currency
063400             (WS-Txn-Idx)
063500                     WS-Txn-Id-Ws
063600             WS-Withdrawal-Addr-Ws
063700                     Txn-Reference (WS-Txn-Idx) Txn-Related-Ref-Id
063800             (WS-Txn-Idx)
063900               on overflow
064000                       perform  A015-LOG-PARSE-ERROR  thru
064100             A015-LOG-PARSE-ERROR-EX
064200                       set   WS-Txn-Count  down by 1
064300                       go to  A012-PARSE-ONE-ROW-EX.
064400*
064500*   The two money columns carry a literal decimal point in the
064600*    export
064700*   ("-12.34500000"), so we MOVE the parsed text onto the packed
064800*   fields rather than UNSTRING straight into them.
064900*
065000      move     WS-Amount-Text  to  Txn-Amount (WS-Txn-Idx).
065100      move     WS-Fiat-Text    to  Txn-Fiat-Value (WS-Txn-Idx).
065200      move     WS-Row-Num  to  Txn-Original-Index (WS-Txn-Idx).
065300      move     "N"         to  Txn-Skip-Flag (WS-Txn-Idx).
065400      move     "N"         to  Txn-Placed-Flag (WS-Txn-Idx).
065500      move     "N"         to  Txn-Income-Flag (WS-Txn-Idx).
065600*
065700  A012-PARSE-ONE-ROW-EX.
065800      exit.
065900*
066000  A015-LOG-PARSE-ERROR.
066100      set      Issu-Idx  to  Issu-Table-Count.
066200      set      Issu-Table-Count  up by 1.
066300      set      Issu-Idx          up by 1.
066400      move     "ERROR  "     to  Issu-Tbl-Level (Issu-Idx).
066500      move     "unparseable input row, skipped"  to
066600             Issu-Tbl-Message (Issu-Idx).
066700      move     WS-Row-Num    to  Issu-Tbl-Row-Num (Issu-Idx).
066800      add      1  to  Issu-Error-Count.
066900  A015-LOG-PARSE-ERROR-EX.
067000      exit.
067100*
067200  A020-READ-DONE.
067300      close    CK-CAKE-FILE.
067400      move     Ck-Return-Ok  to  Ck-Return-Code.
067500  A099-READ-AND-PARSE-EX.
067600      exit.
067700*
067800*-----------------------------------------------------------------
067900**
068000  A030-ORDER-CHECK.
068100*-----------------------------------------------------------------
068200**
068300*   Rule: sort the whole table if it is not already in ascending
068400*   date order.  We scan once for an inversion rather than assume
068500*   the export is dirty every run - the client's export usually
068600*   is already in order.
068700*
068800      move     "N"  to  WS-Sort-Needed.
068900      if       WS-Txn-Count  <  2
069000               go to  A030-ORDER-CHECK-EX.
069100      perform  A035-TEST-ONE-PAIR  thru  A035-TEST-ONE-PAIR-EX
069200               varying  WS-I  from 2 by 1
069300               until  WS-I  >  WS-Txn-Count  or
069400             WS-Sort-Is-Needed.
069500      if       WS-Sort-Is-Needed
069600               perform  A040-SHELL-SORT  thru  A040-SHELL-SORT-EX.
069700  A030-ORDER-CHECK-EX.
069800      exit.
069900*
070000  A035-TEST-ONE-PAIR.
070100      if       Txn-Date (WS-I)  <  Txn-Date (WS-I - 1)
070200               move  "Y"  to  WS-Sort-Needed.
070300  A035-TEST-ONE-PAIR-EX.
070400      exit.
070500*
070600*-----------------------------------------------------------------
070700**
070800  A040-SHELL-SORT.
070900*-----------------------------------------------------------------
071000**
071100*   Stable-enough shell sort on DATE, ORIGINAL-INDEX as the tie
071200*   break - same shape as the sort this program has used since
071300*    1990,
071400*   widened to swap a whole 240 byte row per exchange.
071500*
071600      divide   WS-Txn-Count  by  2  giving  WS-Gap.
071700  A042-GAP-PASS.
071800      if       WS-Gap  =  zero
071900               go to  A042-GAP-PASS-EX.
072000      perform  A044-ONE-I  thru  A044-ONE-I-EX
072100               varying  WS-I  from  WS-Gap  by  1
072200               until  WS-I  >  WS-Txn-Count.
072300      divide   WS-Gap  by  2  giving  WS-Gap.
072400      go to    A042-GAP-PASS.
072500  A042-GAP-PASS-EX.
072600      exit.
072700*
072800  A044-ONE-I.
072900      move     WS-I  to  WS-J.
073000      move     "N"  to  WS-Inner-Done.
073100      perform  A046-COMPARE-SWAP  thru  A046-COMPARE-SWAP-EX
073200               until  WS-J  <=  WS-Gap  or  WS-Inner-Done-Flag.
073300  A044-ONE-I-EX.
073400      exit.
073500*
073600  A046-COMPARE-SWAP.
073700      if       Txn-Date (WS-J)  <  Txn-Date (WS-J - WS-Gap)
073800               move  "N"  to  WS-Inner-Done
073900      else
074000         if    Txn-Date (WS-J)  =  Txn-Date (WS-J - WS-Gap)
074100               and Txn-Original-Index (WS-J) < Txn-Original-Index
074200             (WS-J - WS-Gap)
074300               move  "N"  to  WS-Inner-Done
074400         else
074500               move  "Y"  to  WS-Inner-Done
074600               go to  A046-COMPARE-SWAP-EX.
074700      move     WS-Txn-Entry (WS-J)          to  WS-Txn-Swap-Ws.
074800      move     WS-Txn-Entry (WS-J - WS-Gap) to  WS-Txn-Entry
074900             (WS-J).
075000      move     WS-Txn-Swap-Ws               to  WS-Txn-Entry (WS-J
075100             - WS-Gap).
075200      subtract WS-Gap  from  WS-J.
075300  A046-COMPARE-SWAP-EX.
075400      exit.
075500*
075600*=================================================================
075700**
075800*  B - FILTER (GROUPING STEP 1)
075900**
076000*=================================================================
076100**
076200  B000-FILTER-ENTRY-STAKING.
076300      move     zero  to  Error-Code.
076400      perform  B010-TEST-ONE-ROW  thru  B010-TEST-ONE-ROW-EX
076500               varying  WS-Txn-Idx  from 1 by 1
076600               until  WS-Txn-Idx  >  WS-Txn-Count.
076700      move     Error-Code  to  CK030-Skipped-Count.
076800  B099-FILTER-ENTRY-STAKING-EX.
076900      exit.
077000*
077100  B010-TEST-ONE-ROW.
077200      if       Txn-Operation (WS-Txn-Idx)  =
077300             "Entry staking wallet"
077400               and Txn-Amount (WS-Txn-Idx)  <  0
077500               move  "Y"  to  Txn-Skip-Flag (WS-Txn-Idx)
077600               add   1    to  Error-Code.
077700  B010-TEST-ONE-ROW-EX.
077800      exit.
077900*
078000*=================================================================
078100**
078200*  C - REFERENCE GROUPING (GROUPING STEP 2)
078300**
078400*=================================================================
078500**
078600  C000-REFERENCE-GROUPING.
078700      move     zero  to  WS-Group-Count.
078800      perform  C005-PROCESS-ONE-TXN  thru  C005-PROCESS-ONE-TXN-EX
078900               varying  WS-Txn-Idx  from 1 by 1
079000               until  WS-Txn-Idx  >  WS-Txn-Count.
079100  C099-REFERENCE-GROUPING-EX.
079200      exit.
079300*
079400  C005-PROCESS-ONE-TXN.
079500      if       Txn-Skipped (WS-Txn-Idx)
079600               go to  C005-PROCESS-ONE-TXN-EX.
079700      if       Txn-Related-Ref-Id (WS-Txn-Idx)  =  spaces
079800               go to  C005-PROCESS-ONE-TXN-EX.
079900      perform  C010-REQUIRES-GROUPING-CALL  thru
080000             C010-REQUIRES-GROUPING-CALL-EX.
080100      if       Ck-Return-Ok
080200               perform  C020-APPEND-TO-REF-GROUP  thru
080300             C020-APPEND-TO-REF-GROUP-EX.
080400  C005-PROCESS-ONE-TXN-EX.
080500      exit.
080600*
080700  C010-REQUIRES-GROUPING-CALL.
080800      move     "CK010"  to  Ck-Called.
080900      move     "CK030"  to  Ck-Caller.
081000      set      Ck-Fn-Test-Grouping  to  true.
081100      move     Txn-Operation (WS-Txn-Idx)   to  Cake-Operation.
081200      move     Txn-Amount (WS-Txn-Idx)      to  Cake-Amount.
081300      call     "ck010"  using  CK-Calling-Data  CK-Cake-Record
081400             CK010-Result.
081500      if       Map-Grouping
081600               move  Ck-Return-Ok  to  Ck-Return-Code
081700      else
081800               move  Ck-Return-Not-Found  to  Ck-Return-Code.
081900  C010-REQUIRES-GROUPING-CALL-EX.
082000      exit.
082100*
082200*   Find (or start) the group keyed by RELATED-REFERENCE-ID and
082300*   append this transaction's subscript to it.
082400*
082500  C020-APPEND-TO-REF-GROUP.
082600      move     "N"  to  WS-Swapped.
082700      perform  C022-TEST-ONE-GROUP  thru  C022-TEST-ONE-GROUP-EX
082800               varying  WS-Grp-Idx  from 1 by 1
082900               until  WS-Grp-Idx  >  WS-Group-Count  or
083000             WS-A-Swap-Happened.
083100      if       not WS-A-Swap-Happened
083200               set   WS-Grp-Idx  to  WS-Group-Count
083300               set   WS-Group-Count  up by 1
083400               set   WS-Grp-Idx      up by 1
083500               move  Txn-Related-Ref-Id (WS-Txn-Idx)  to
083600             Grp-Reference (WS-Grp-Idx)
083700               move  1                                to
083800             Grp-Member-Count (WS-Grp-Idx)
083900               move  WS-Txn-Idx    to  Grp-Member-Txn-Idx
084000             (WS-Grp-Idx 1)
084100               move  "Y"           to  Txn-Placed-Flag
084200             (WS-Txn-Idx).
084300  C020-APPEND-TO-REF-GROUP-EX.
084400      exit.
084500*
084600  C022-TEST-ONE-GROUP.
084700      if       Grp-Reference (WS-Grp-Idx)  =  Txn-Related-Ref-Id
084800             (WS-Txn-Idx)
084900               add    1  to  Grp-Member-Count (WS-Grp-Idx)
085000               move   WS-Txn-Idx  to  Grp-Member-Txn-Idx
085100             (WS-Grp-Idx
085200                      Grp-Member-Count (WS-Grp-Idx))
085300               move   "Y"  to  WS-Swapped
085400               move   "Y"  to  Txn-Placed-Flag (WS-Txn-Idx).
085500  C022-TEST-ONE-GROUP-EX.
085600      exit.
085700*
085800*=================================================================
085900**
086000*  D - LIQUIDITY-RESULT ATTACHMENT (GROUPING STEP 3)
086100**
086200*=================================================================
086300**
086400  D000-ATTACH-LIQUIDITY.
086500      perform  D005-TEST-ONE-TXN  thru  D005-TEST-ONE-TXN-EX
086600               varying  WS-Txn-Idx  from 1 by 1
086700               until  WS-Txn-Idx  >  WS-Txn-Count.
086800  D099-ATTACH-LIQUIDITY-EX.
086900      exit.
087000*
087100  D005-TEST-ONE-TXN.
087200      if       Txn-Skipped (WS-Txn-Idx)  or  Txn-Placed
087300             (WS-Txn-Idx)
087400               go to  D005-TEST-ONE-TXN-EX.
087500      if       Txn-Operation (WS-Txn-Idx)  not =
087600             "Added liquidity"
087700               and Txn-Operation (WS-Txn-Idx)  not =
087800             "Removed liquidity"
087900               go to  D005-TEST-ONE-TXN-EX.
088000      if       Txn-Reference (WS-Txn-Idx)  =  spaces
088100               go to  D005-TEST-ONE-TXN-EX.
088200      perform  D010-FIND-REF-GROUP  thru  D010-FIND-REF-GROUP-EX.
088300  D005-TEST-ONE-TXN-EX.
088400      exit.
088500*
088600  D010-FIND-REF-GROUP.
088700      move     "N"  to  WS-Swapped.
088800      perform  D012-TEST-ONE-GROUP  thru  D012-TEST-ONE-GROUP-EX
088900               varying  WS-Grp-Idx  from 1 by 1
089000               until  WS-Grp-Idx  >  WS-Group-Count  or
089100             WS-A-Swap-Happened.
089200  D010-FIND-REF-GROUP-EX.
089300      exit.
089400*
089500  D012-TEST-ONE-GROUP.
089600      if       Grp-Reference (WS-Grp-Idx)  =  Txn-Reference
089700             (WS-Txn-Idx)
089800               add    1  to  Grp-Member-Count (WS-Grp-Idx)
089900               move   WS-Txn-Idx  to  Grp-Member-Txn-Idx
090000             (WS-Grp-Idx
090100                      Grp-Member-Count (WS-Grp-Idx))
090200               move   "Y"  to  WS-Swapped
090300               move   "Y"  to  Txn-Placed-Flag (WS-Txn-Idx).
090400  D012-TEST-ONE-GROUP-EX.
090500      exit.
090600*
090700*=================================================================
090800**
090900*  E - TIME-GAP SPLIT WITHIN EACH REFERENCE GROUP (STEP 4)
091000**
091100*=================================================================
091200**
091300  E000-SPLIT-TIME-GAPS.
091400*   Each group so far is already in ascending DATE order because
091500*    its
091600*   members came off WS-Txn-Table in DATE order (A040 sorted it);
091700*    we
091800*   only need to look for a >10 minute gap and cut a new group
091900*    there.  WS-Group-Count grows as splits are found, so this
092000*   same PERFORM VARYING keeps walking into the newly cut groups
092100*   and re-tests each of those for a further gap of its own.
092200*
092300      perform  E010-SPLIT-ONE-GROUP  thru  E010-SPLIT-ONE-GROUP-EX
092400               varying  WS-Grp-Idx  from 1 by 1
092500               until  WS-Grp-Idx  >  WS-Group-Count.
092600  E099-SPLIT-TIME-GAPS-EX.
092700      exit.
092800*
092900  E010-SPLIT-ONE-GROUP.
093000      if       Grp-Member-Count (WS-Grp-Idx)  <  2
093100               go to  E010-SPLIT-ONE-GROUP-EX.
093200      move     zero  to  WS-Split-At.
093300      perform  E012-TEST-ONE-PAIR  thru  E012-TEST-ONE-PAIR-EX
093400               varying  WS-I  from 2 by 1
093500               until  WS-I  >  Grp-Member-Count (WS-Grp-Idx)
093600                      or  WS-Split-At  not =  zero.
093700      if       WS-Split-At  not =  zero
093800               perform  E014-MATERIALIZE-SPLIT  thru
093900             E014-MATERIALIZE-SPLIT-EX.
094000  E010-SPLIT-ONE-GROUP-EX.
094100      exit.
094200*
094300*   A gap is a genuine >10 minute span between two consecutive
094400*   members, not just a change of clock minute - two txns at
094500*   14:03:58 and 14:04:02 are 4 seconds apart, not a break, so
094600*   the test walks the full date/time through a day-serial
094700*   count (same 360-day-year/30-day-month serial the year-span
094800*   check in ck050 uses) rather than comparing the printed
094900*   minute digits.
095000*
095100  E012-TEST-ONE-PAIR.
095200      move     Txn-Date (Grp-Member-Txn-Idx (WS-Grp-Idx WS-I))
095300             to WS-This-Date.
095400      move     Txn-Date (Grp-Member-Txn-Idx (WS-Grp-Idx (WS-I -
095500             1))) to WS-Prev-Date.
095600      move     WS-Prev-Date (1:4)      to  WS-Split-Yr.
095700      move     WS-Prev-Date (6:2)      to  WS-Split-Mo.
095800      move     WS-Prev-Date (9:2)      to  WS-Split-Dy.
095900      move     WS-Prev-Date (12:2)     to  WS-Split-Hh.
096000      move     WS-Prev-Date (15:2)     to  WS-Split-Mi.
096100      compute  WS-Prev-Serial-Min  =
096200               (((WS-Split-Yr * 360) + (WS-Split-Mo * 30) +
096300               WS-Split-Dy) * 1440) + (WS-Split-Hh * 60) +
096400               WS-Split-Mi.
096500      move     WS-This-Date (1:4)      to  WS-Split-Yr.
096600      move     WS-This-Date (6:2)      to  WS-Split-Mo.
096700      move     WS-This-Date (9:2)      to  WS-Split-Dy.
096800      move     WS-This-Date (12:2)     to  WS-Split-Hh.
096900      move     WS-This-Date (15:2)     to  WS-Split-Mi.
097000      compute  WS-This-Serial-Min  =
097100               (((WS-Split-Yr * 360) + (WS-Split-Mo * 30) +
097200               WS-Split-Dy) * 1440) + (WS-Split-Hh * 60) +
097300               WS-Split-Mi.
097400      compute  WS-Gap-Minutes  =  WS-This-Serial-Min  -
097500             WS-Prev-Serial-Min.
097600      if       WS-Gap-Minutes  >  10
097700               move  WS-I  to  WS-Split-At.
097800  E012-TEST-ONE-PAIR-EX.
097900      exit.
098000*
098100*   The tail of the group from the first >10 minute gap onward
098200*   becomes a brand new group appended at the end of the table;
098300*   F010 (STEP 5) will type it, timestamp it and reference it
098400*   fresh from its own members the same as any other group, so
098500*   nothing but the member split needs doing here.
098600*
098700  E014-MATERIALIZE-SPLIT.
098800      set      WS-New-Grp-Idx  to  WS-Group-Count.
098900      set      WS-Group-Count  up by 1.
099000      set      WS-New-Grp-Idx  up by 1.
099100      move     zero  to  WS-Split-M.
099200      perform  E016-MOVE-ONE-MEMBER  thru  E016-MOVE-ONE-MEMBER-EX
099300               varying  WS-I  from  WS-Split-At  by 1
099400               until  WS-I  >  Grp-Member-Count (WS-Grp-Idx).
099500      move     WS-Split-M  to  Grp-Member-Count (WS-New-Grp-Idx).
099600      compute  Grp-Member-Count (WS-Grp-Idx)  =  WS-Split-At
099700         -  1.
099800  E014-MATERIALIZE-SPLIT-EX.
099900      exit.
100000*
100100  E016-MOVE-ONE-MEMBER.
100200      add      1  to  WS-Split-M.
100300      move     Grp-Member-Txn-Idx (WS-Grp-Idx WS-I)  to
100400             Grp-Member-Txn-Idx (WS-New-Grp-Idx WS-Split-M).
100500  E016-MOVE-ONE-MEMBER-EX.
100600      exit.
100700*
100800*=================================================================
100900**
101000*  F - GROUP TYPING (GROUPING STEP 5)
101100**
101200*=================================================================
101300**
101400  F000-TYPE-GROUPS.
101500      perform  F010-TYPE-ONE-GROUP  thru  F010-TYPE-ONE-GROUP-EX
101600               varying  WS-Grp-Idx  from 1 by 1
101700               until  WS-Grp-Idx  >  WS-Group-Count.
101800  F099-TYPE-GROUPS-EX.
101900      exit.
102000*
102100  F010-TYPE-ONE-GROUP.
102200      move     "SWAP"  to  Grp-Type (WS-Grp-Idx).
102300      perform  F012-TEST-ADD-LIQ  thru  F012-TEST-ADD-LIQ-EX
102400               varying  WS-I  from 1 by 1
102500               until  WS-I  >  Grp-Member-Count (WS-Grp-Idx).
102600      if       Grp-Is-Swap (WS-Grp-Idx)
102700               perform  F014-TEST-REM-LIQ  thru
102800             F014-TEST-REM-LIQ-EX
102900                        varying  WS-I  from 1 by 1
103000                        until  WS-I  >  Grp-Member-Count
103100             (WS-Grp-Idx).
103200*
103300      set      WS-Txn-Idx  to  Grp-Member-Txn-Idx (WS-Grp-Idx 1).
103400      move     Txn-Date (WS-Txn-Idx)  to  Grp-Timestamp
103500             (WS-Grp-Idx).
103600      move     Txn-Original-Index (WS-Txn-Idx)  to
103700             Grp-First-Orig-Idx (WS-Grp-Idx).
103800      if       Txn-Related-Ref-Id (WS-Txn-Idx)  not =  spaces
103900               move  Txn-Related-Ref-Id (WS-Txn-Idx)  to
104000             Grp-Reference (WS-Grp-Idx)
104100      else
104200               move  Txn-Reference (WS-Txn-Idx)       to
104300             Grp-Reference (WS-Grp-Idx).
104400  F010-TYPE-ONE-GROUP-EX.
104500      exit.
104600*
104700  F012-TEST-ADD-LIQ.
104800      set      WS-Txn-Idx  to  Grp-Member-Txn-Idx (WS-Grp-Idx
104900             WS-I).
105000      if       Txn-Operation (WS-Txn-Idx) = "Added liquidity"
105100               or Txn-Operation (WS-Txn-Idx) (1:14) =
105200             "Add liquidity "
105300               move  "ADD-LIQUIDITY"  to  Grp-Type (WS-Grp-Idx).
105400  F012-TEST-ADD-LIQ-EX.
105500      exit.
105600*
105700  F014-TEST-REM-LIQ.
105800      set      WS-Txn-Idx  to  Grp-Member-Txn-Idx (WS-Grp-Idx
105900             WS-I).
106000      if       Txn-Operation (WS-Txn-Idx) = "Removed liquidity"
106100               or Txn-Operation (WS-Txn-Idx) (1:17) =
106200             "Remove liquidity "
106300               move  "REMOVE-LIQUIDITY"  to  Grp-Type
106400             (WS-Grp-Idx).
106500  F014-TEST-REM-LIQ-EX.
106600      exit.
106700*
106800*=================================================================
106900**
107000*  G - DAILY REWARD AGGREGATION (GROUPING STEP 6)
107100**
107200*=================================================================
107300**
107400  G000-DAILY-REWARDS.
107500*   Among the still-ungrouped, unskipped singles, bucket the
107600*    income
107700*   rows by (calendar date, asset); buckets of 2+ become groups.
107800*
107900      perform  G002-PROCESS-ONE-TXN  thru  G002-PROCESS-ONE-TXN-EX
108000               varying  WS-Txn-Idx  from 1 by 1
108100               until  WS-Txn-Idx  >  WS-Txn-Count.
108200      perform  G020-PROMOTE-MULTI-MEMBER-BUCKETS
108300               thru  G020-PROMOTE-MULTI-MEMBER-BUCKETS-EX.
108400  G099-DAILY-REWARDS-EX.
108500      exit.
108600*
108700  G002-PROCESS-ONE-TXN.
108800      if       Txn-Skipped (WS-Txn-Idx)  or  Txn-Placed
108900             (WS-Txn-Idx)
109000               go to  G002-PROCESS-ONE-TXN-EX.
109100      perform  G005-TEST-INCOME-CALL  thru
109200             G005-TEST-INCOME-CALL-EX.
109300      if       Txn-Is-Income (WS-Txn-Idx)
109400               perform  G010-BUCKET-BY-DAY-ASSET  thru
109500             G010-BUCKET-BY-DAY-ASSET-EX.
109600  G002-PROCESS-ONE-TXN-EX.
109700      exit.
109800*
109900  G005-TEST-INCOME-CALL.
110000      move     "CK010"  to  Ck-Called.
110100      set      Ck-Fn-Test-Income  to  true.
110200      move     Txn-Operation (WS-Txn-Idx)   to  Cake-Operation.
110300      move     Txn-Amount (WS-Txn-Idx)      to  Cake-Amount.
110400      call     "ck010"  using  CK-Calling-Data  CK-Cake-Record
110500             CK010-Result.
110600      if       Map-Income
110700               move  "Y"  to  Txn-Income-Flag (WS-Txn-Idx)
110800      else
110900               move  "N"  to  Txn-Income-Flag (WS-Txn-Idx).
111000  G005-TEST-INCOME-CALL-EX.
111100      exit.
111200*
111300*   Buckets are held as ordinary groups typed DAILY-REWARDS from
111400*    the
111500*   start, one bucket per (date, asset) pair seen so far; a bucket
111600*   found with only 1 member at the end is demoted back to a
111700*    single
111800*   by G020.
111900*
112000  G010-BUCKET-BY-DAY-ASSET.
112100      move     "N"  to  WS-Swapped.
112200      perform  G012-TEST-ONE-BUCKET  thru  G012-TEST-ONE-BUCKET-EX
112300               varying  WS-Grp-Idx  from 1 by 1
112400               until  WS-Grp-Idx  >  WS-Group-Count  or
112500             WS-A-Swap-Happened.
112600      if       not WS-A-Swap-Happened
112700               set   WS-Grp-Idx  to  WS-Group-Count
112800               set   WS-Group-Count  up by 1
112900               set   WS-Grp-Idx      up by 1
113000               move  "DAILY-REWARDS"                  to  Grp-Type
113100             (WS-Grp-Idx)
113200               move  Txn-Date (WS-Txn-Idx)             to
113300             Grp-Timestamp (WS-Grp-Idx)
113400               move  Txn-Coin-Asset (WS-Txn-Idx)       to
113500             Grp-Reference (WS-Grp-Idx)
113600               move  Txn-Original-Index (WS-Txn-Idx)   to
113700             Grp-First-Orig-Idx (WS-Grp-Idx)
113800               move  1                                 to
113900             Grp-Member-Count (WS-Grp-Idx)
114000               move  WS-Txn-Idx  to  Grp-Member-Txn-Idx
114100             (WS-Grp-Idx 1)
114200               move  "Y"         to  Txn-Placed-Flag (WS-Txn-Idx).
114300  G010-BUCKET-BY-DAY-ASSET-EX.
114400      exit.
114500*
114600  G012-TEST-ONE-BUCKET.
114700      if       Grp-Is-Daily-Reward (WS-Grp-Idx)
114800               and Grp-Timestamp (WS-Grp-Idx) (1:10) = Txn-Date
114900             (WS-Txn-Idx) (1:10)
115000               and Grp-Reference (WS-Grp-Idx) (1:16) =
115100             Txn-Coin-Asset (WS-Txn-Idx)
115200               add    1  to  Grp-Member-Count (WS-Grp-Idx)
115300               move   WS-Txn-Idx  to  Grp-Member-Txn-Idx
115400             (WS-Grp-Idx
115500                      Grp-Member-Count (WS-Grp-Idx))
115600               move   "Y"  to  WS-Swapped
115700               move   "Y"  to  Txn-Placed-Flag (WS-Txn-Idx).
115800  G012-TEST-ONE-BUCKET-EX.
115900      exit.
116000*
116100  G020-PROMOTE-MULTI-MEMBER-BUCKETS.
116200*   A bucket left with exactly 1 member is not a reward group at
116300*    all
116400*   - free its member back to single status.
116500      perform  G022-TEST-ONE-GROUP  thru  G022-TEST-ONE-GROUP-EX
116600               varying  WS-Grp-Idx  from 1 by 1
116700               until  WS-Grp-Idx  >  WS-Group-Count.
116800  G020-PROMOTE-MULTI-MEMBER-BUCKETS-EX.
116900      exit.
117000*
117100  G022-TEST-ONE-GROUP.
117200      if       Grp-Is-Daily-Reward (WS-Grp-Idx)
117300               and Grp-Member-Count (WS-Grp-Idx) = 1
117400               set    WS-Txn-Idx  to  Grp-Member-Txn-Idx
117500             (WS-Grp-Idx 1)
117600               move   "N"           to  Txn-Placed-Flag
117700             (WS-Txn-Idx)
117800               move   "DELETED"     to  Grp-Type (WS-Grp-Idx)
117900               move   zero          to  Grp-Member-Count
118000             (WS-Grp-Idx).
118100  G022-TEST-ONE-GROUP-EX.
118200      exit.
118300*
118400*=================================================================
118500**
118600*  H - ETH WEEKLY RE-BUCKETING (GROUPING STEP 7)
118700**
118800*=================================================================
118900**
119000  H000-ETH-WEEKLY.
119100*   Every DAILY-REWARDS group whose asset is ETH is re-bucketed by
119200*   the Monday of its earliest member's ISO week.  Weeks with only
119300*   1 transaction after re-bucketing fall back to singles.
119400*
119500      perform  H005-TEST-ONE-GROUP  thru  H005-TEST-ONE-GROUP-EX
119600               varying  WS-Grp-Idx  from 1 by 1
119700               until  WS-Grp-Idx  >  WS-Group-Count.
119800  H099-ETH-WEEKLY-EX.
119900      exit.
120000*
120100  H005-TEST-ONE-GROUP.
120200      if       Grp-Is-Daily-Reward (WS-Grp-Idx)
120300               and Grp-Reference (WS-Grp-Idx) (1:3) = "ETH"
120400               perform  H010-MONDAY-OF-WEEK  thru
120500             H010-MONDAY-OF-WEEK-EX.
120600  H005-TEST-ONE-GROUP-EX.
120700      exit.
120800*
120900*   This group is the anchor for its own ISO week until proven
121000*    otherwise - work out its Monday-of-week key, then absorb
121100*    every other still-live ETH DAILY-REWARDS group carrying the
121200*   same key.  F010 already stamped every group's own Type/
121300*    Timestamp/Reference from its members, so an absorbed
121400*    group's members simply move across; nothing else needs
121500*    re-deriving.
121600*
121700  H010-MONDAY-OF-WEEK.
121800      move     Grp-Timestamp (WS-Grp-Idx)  to  WS-Wk-Date-In.
121900      perform  H012-DATE-TO-JDN  thru  H012-DATE-TO-JDN-EX.
122000      compute  WS-Wk-Offset  =  WS-Wk-Jdn  -  2451547.
122100      divide   WS-Wk-Offset  by  7  giving  WS-Wk-Junk
122200               remainder  WS-Wk-Dow.
122300      compute  WS-Wk-Anchor-Jdn  =  WS-Wk-Jdn  -  WS-Wk-Dow.
122400      set      WS-Wk-Anchor-Idx  to  WS-Grp-Idx.
122500      perform  H020-TEST-ONE-CANDIDATE  thru
122600             H020-TEST-ONE-CANDIDATE-EX
122700               varying  WS-Wk-Scan-Idx  from 1 by 1
122800               until    WS-Wk-Scan-Idx  >  WS-Group-Count.
122900      perform  H030-CHECK-STILL-MULTI  thru
123000             H030-CHECK-STILL-MULTI-EX.
123100  H010-MONDAY-OF-WEEK-EX.
123200      exit.
123300*
123400*   2000-01-03 (Julian day 2451547) is a known Monday - every
123500*    other Monday's JDN differs from it by an exact multiple of
123600*   7, so "JDN minus that remainder" lands on the Monday of
123700*   whichever week JDN falls in.  2451547 predates every export
123800*   this batch will ever see, so the subtraction below never
123900*   goes negative.
124000*
124100  H012-DATE-TO-JDN.
124200      move     WS-Wk-Date-In (1:4)   to  WS-Wk-Yr.
124300      move     WS-Wk-Date-In (6:2)   to  WS-Wk-Mo.
124400      move     WS-Wk-Date-In (9:2)   to  WS-Wk-Dy.
124500      compute  WS-Wk-A     =  (14 - WS-Wk-Mo) / 12.
124600      compute  WS-Wk-Y     =  WS-Wk-Yr + 4800 - WS-Wk-A.
124700      compute  WS-Wk-M     =  WS-Wk-Mo + (12 * WS-Wk-A) - 3.
124800      compute  WS-Wk-Term1 =  ((153 * WS-Wk-M) + 2) / 5.
124900      compute  WS-Wk-Y4    =  WS-Wk-Y / 4.
125000      compute  WS-Wk-Y100  =  WS-Wk-Y / 100.
125100      compute  WS-Wk-Y400  =  WS-Wk-Y / 400.
125200      compute  WS-Wk-Jdn   =  WS-Wk-Dy + WS-Wk-Term1 +
125300               (365 * WS-Wk-Y) + WS-Wk-Y4 - WS-Wk-Y100 +
125400               WS-Wk-Y400 - 32045.
125500  H012-DATE-TO-JDN-EX.
125600      exit.
125700*
125800  H020-TEST-ONE-CANDIDATE.
125900      if       WS-Wk-Scan-Idx  =  WS-Wk-Anchor-Idx
126000               go to  H020-TEST-ONE-CANDIDATE-EX.
126100      if       not Grp-Is-Daily-Reward (WS-Wk-Scan-Idx)
126200               go to  H020-TEST-ONE-CANDIDATE-EX.
126300      if       Grp-Reference (WS-Wk-Scan-Idx) (1:3) not = "ETH"
126400               go to  H020-TEST-ONE-CANDIDATE-EX.
126500      move     Grp-Timestamp (WS-Wk-Scan-Idx)  to  WS-Wk-Date-In.
126600      perform  H012-DATE-TO-JDN  thru  H012-DATE-TO-JDN-EX.
126700      compute  WS-Wk-Offset  =  WS-Wk-Jdn  -  2451547.
126800      divide   WS-Wk-Offset  by  7  giving  WS-Wk-Junk
126900               remainder  WS-Wk-Dow.
127000      compute  WS-Wk-Cand-Jdn  =  WS-Wk-Jdn  -  WS-Wk-Dow.
127100      if       WS-Wk-Cand-Jdn  =  WS-Wk-Anchor-Jdn
127200               perform  H022-ABSORB-CANDIDATE  thru
127300             H022-ABSORB-CANDIDATE-EX.
127400  H020-TEST-ONE-CANDIDATE-EX.
127500      exit.
127600*
127700  H022-ABSORB-CANDIDATE.
127800      perform  H024-COPY-ONE-MEMBER  thru  H024-COPY-ONE-MEMBER-EX
127900               varying  WS-Wk-Sub  from 1 by 1
128000               until    WS-Wk-Sub  >  Grp-Member-Count
128100             (WS-Wk-Scan-Idx).
128200      move     "DELETED"  to  Grp-Type (WS-Wk-Scan-Idx).
128300      move     zero       to  Grp-Member-Count (WS-Wk-Scan-Idx).
128400  H022-ABSORB-CANDIDATE-EX.
128500      exit.
128600*
128700  H024-COPY-ONE-MEMBER.
128800      add      1  to  Grp-Member-Count (WS-Wk-Anchor-Idx).
128900      move     Grp-Member-Txn-Idx (WS-Wk-Scan-Idx WS-Wk-Sub)  to
129000             Grp-Member-Txn-Idx (WS-Wk-Anchor-Idx
129100             Grp-Member-Count (WS-Wk-Anchor-Idx)).
129200  H024-COPY-ONE-MEMBER-EX.
129300      exit.
129400*
129500*   A week that never picked up a second ETH bucket is not a
129600*    reward group after all - same fallback the daily bucketer
129700*   uses in G022 above.
129800*
129900  H030-CHECK-STILL-MULTI.
130000      if       Grp-Member-Count (WS-Wk-Anchor-Idx)  =  1
130100               set    WS-Txn-Idx  to  Grp-Member-Txn-Idx
130200             (WS-Wk-Anchor-Idx 1)
130300               move   "N"           to  Txn-Placed-Flag
130400             (WS-Txn-Idx)
130500               move   "DELETED"     to  Grp-Type
130600             (WS-Wk-Anchor-Idx)
130700               move   zero          to  Grp-Member-Count
130800             (WS-Wk-Anchor-Idx).
130900  H030-CHECK-STILL-MULTI-EX.
131000      exit.
131100*
131200*=================================================================
131300**
131400*  I - REMAINING UNPLACED ROWS BECOME SINGLES (STEP 8)
131500**
131600*=================================================================
131700**
131800  I000-MAKE-SINGLES.
131900      perform  I005-TEST-ONE-TXN  thru  I005-TEST-ONE-TXN-EX
132000               varying  WS-Txn-Idx  from 1 by 1
132100               until  WS-Txn-Idx  >  WS-Txn-Count.
132200  I099-MAKE-SINGLES-EX.
132300      exit.
132400*
132500  I005-TEST-ONE-TXN.
132600      if       Txn-Skipped (WS-Txn-Idx)  or  Txn-Placed
132700             (WS-Txn-Idx)
132800               go to  I005-TEST-ONE-TXN-EX.
132900      set      WS-Grp-Idx  to  WS-Group-Count.
133000      set      WS-Group-Count  up by 1.
133100      set      WS-Grp-Idx      up by 1.
133200      move     "SINGLE"                        to  Grp-Type
133300             (WS-Grp-Idx).
133400      move     Txn-Date (WS-Txn-Idx)            to  Grp-Timestamp
133500             (WS-Grp-Idx).
133600      move     Txn-Reference (WS-Txn-Idx)       to  Grp-Reference
133700             (WS-Grp-Idx).
133800      move     Txn-Original-Index (WS-Txn-Idx)  to
133900             Grp-First-Orig-Idx (WS-Grp-Idx).
134000      move     1                                to
134100             Grp-Member-Count (WS-Grp-Idx).
134200      move     WS-Txn-Idx  to  Grp-Member-Txn-Idx (WS-Grp-Idx 1).
134300      move     "Y"         to  Txn-Placed-Flag (WS-Txn-Idx).
134400  I005-TEST-ONE-TXN-EX.
134500      exit.
134600*
134700*=================================================================
134800**
134900*  J - FINAL ORDERING (GROUPING STEP 9)
135000**
135100*=================================================================
135200**
135300  J000-FINAL-ORDER.
135400*   Priority: 1 = any income member, 2 = SWAP, 4 = otherwise.
135500*
135600      perform  J010-SET-PRIORITY  thru  J010-SET-PRIORITY-EX
135700               varying  WS-Grp-Idx  from 1 by 1
135800               until  WS-Grp-Idx  >  WS-Group-Count.
135900      perform  J020-GROUP-SHELL-SORT  thru
136000             J020-GROUP-SHELL-SORT-EX.
136100  J099-FINAL-ORDER-EX.
136200      exit.
136300*
136400  J010-SET-PRIORITY.
136500      move     4  to  Grp-Priority (WS-Grp-Idx).
136600      if       Grp-Is-Swap (WS-Grp-Idx)
136700               move  2  to  Grp-Priority (WS-Grp-Idx).
136800      perform  J012-TEST-ONE-MEMBER  thru  J012-TEST-ONE-MEMBER-EX
136900               varying  WS-I  from 1 by 1
137000               until  WS-I  >  Grp-Member-Count (WS-Grp-Idx).
137100  J010-SET-PRIORITY-EX.
137200      exit.
137300*
137400  J012-TEST-ONE-MEMBER.
137500      set      WS-Txn-Idx  to  Grp-Member-Txn-Idx (WS-Grp-Idx
137600             WS-I).
137700      if       Txn-Is-Income (WS-Txn-Idx)
137800               move  1  to  Grp-Priority (WS-Grp-Idx).
137900  J012-TEST-ONE-MEMBER-EX.
138000      exit.
138100*
138200  J020-GROUP-SHELL-SORT.
138300*   Same shell-sort shape as A040, key is (timestamp, priority,
138400*   first original index).
138500      divide   WS-Group-Count  by  2  giving  WS-Gap.
138600  J022-GAP-PASS.
138700      if       WS-Gap  =  zero
138800               go to  J022-GAP-PASS-EX.
138900      perform  J024-ONE-I  thru  J024-ONE-I-EX
139000               varying  WS-I  from  WS-Gap  by  1
139100               until  WS-I  >  WS-Group-Count.
139200      divide   WS-Gap  by  2  giving  WS-Gap.
139300      go to    J022-GAP-PASS.
139400  J022-GAP-PASS-EX.
139500      exit.
139600*
139700  J024-ONE-I.
139800      move     WS-I  to  WS-J.
139900      move     "N"  to  WS-Inner-Done.
140000      perform  J030-COMPARE-SWAP  thru  J030-COMPARE-SWAP-EX
140100               until  WS-J  <=  WS-Gap  or  WS-Inner-Done-Flag.
140200  J024-ONE-I-EX.
140300      exit.
140400*
140500  J030-COMPARE-SWAP.
140600      perform  J032-TEST-OUT-OF-ORDER  thru
140700             J032-TEST-OUT-OF-ORDER-EX.
140800      if       not WS-Group-Is-Out-Of-Order
140900               move  "Y"  to  WS-Inner-Done
141000               go to  J030-COMPARE-SWAP-EX.
141100      move     WS-Group-Entry (WS-J)          to  WS-Grp-Swap-Ws.
141200      move     WS-Group-Entry (WS-J - WS-Gap) to  WS-Group-Entry
141300             (WS-J).
141400      move     WS-Grp-Swap-Ws                 to  WS-Group-Entry
141500             (WS-J - WS-Gap).
141600      subtract WS-Gap  from  WS-J.
141700  J030-COMPARE-SWAP-EX.
141800      exit.
141900*
142000*   Sets WS-Group-Out-Of-Order rather than dropping out through a
142100*   condition on the paragraph name - a paragraph is not a boolean
142200*   and this shop got bitten by that once already (see py000's
142300*   EARLIER-DATE flag for the same fix applied there).
142400*
142500  J032-TEST-OUT-OF-ORDER.
142600      move     "N"  to  WS-Group-Out-Of-Order.
142700      if       Grp-Timestamp (WS-J)  <  Grp-Timestamp (WS-J -
142800             WS-Gap)
142900               move  "Y"  to  WS-Group-Out-Of-Order
143000               go to  J032-TEST-OUT-OF-ORDER-EX.
143100      if       Grp-Timestamp (WS-J)  >  Grp-Timestamp (WS-J -
143200             WS-Gap)
143300               go to  J032-TEST-OUT-OF-ORDER-EX.
143400      if       Grp-Priority (WS-J)  <  Grp-Priority (WS-J -
143500             WS-Gap)
143600               move  "Y"  to  WS-Group-Out-Of-Order
143700               go to  J032-TEST-OUT-OF-ORDER-EX.
143800      if       Grp-Priority (WS-J)  >  Grp-Priority (WS-J -
143900             WS-Gap)
144000               go to  J032-TEST-OUT-OF-ORDER-EX.
144100      if       Grp-First-Orig-Idx (WS-J)  <  Grp-First-Orig-Idx
144200             (WS-J - WS-Gap)
144300               move  "Y"  to  WS-Group-Out-Of-Order.
144400  J032-TEST-OUT-OF-ORDER-EX.
144500      exit.
144600*
144700*=================================================================
144800**
144900*  K - CONVERT EACH GROUP TO 0..N OUTPUT ROWS (GROUPING STEPS
145000**
145100*      6-9, RATE LOOKUP)
145200**
145300*=================================================================
145400**
145500* 22/11/25 vbc -    .02 K000-CONVERT-GROUP added - was a separate
145600*                       program (ck035) for two days, folded back
145700*    in
145800*                       once it became clear it shares all the
145900*    tables.
146000* 22/01/26 vbc -    .05 SWAP netting tolerance corrected to 1e-9
146100*    per the client's requirements - was reading 1e-6 off an old
146200*    note.
146300*
146400  K000-CONVERT-ALL-GROUPS.
146500      move     zero  to  CK030-Output-Count.
146600      perform  K005-CONVERT-ONE-GROUP  thru
146700             K005-CONVERT-ONE-GROUP-EX
146800               varying  WS-Grp-Idx  from 1 by 1
146900               until  WS-Grp-Idx  >  WS-Group-Count.
147000  K099-CONVERT-ALL-GROUPS-EX.
147100      exit.
147200*
147300  K005-CONVERT-ONE-GROUP.
147400      if       Grp-Type (WS-Grp-Idx)  =  "DELETED"
147500               go to  K005-CONVERT-ONE-GROUP-EX.
147600      move     Grp-Timestamp (WS-Grp-Idx)  to  WS-Emit-Timestamp.
147700      evaluate true
147800          when  Grp-Is-Swap (WS-Grp-Idx)
147900                perform  K010-CONVERT-SWAP  thru
148000             K010-CONVERT-SWAP-EX
148100          when  Grp-Is-Add-Liq (WS-Grp-Idx)
148200                perform  K020-CONVERT-ADD-LIQ  thru
148300             K020-CONVERT-ADD-LIQ-EX
148400          when  Grp-Is-Rem-Liq (WS-Grp-Idx)
148500                perform  K030-CONVERT-REM-LIQ  thru
148600             K030-CONVERT-REM-LIQ-EX
148700          when  Grp-Is-Daily-Reward (WS-Grp-Idx)
148800                perform  K040-CONVERT-DAILY-REWARD  thru
148900             K040-CONVERT-DAILY-REWARD-EX
149000          when  other
149100                move  1  to  WS-I
149200                perform  K050-CONVERT-SINGLE  thru
149300             K050-CONVERT-SINGLE-EX
149400      end-evaluate.
149500  K005-CONVERT-ONE-GROUP-EX.
149600      exit.
149700*
149800*-----------------------------------------------------------------
149900**
150000*   K010 - SWAP: net every currency touched by the group across
150100*    all its members, then apply the netting rule: exactly one net
150200*   IN currency and at least one net OUT currency emits a single
150300*   Handel (with the first FEE currency, if any, riding as GEBYR);
150400*   one net IN and nothing else, with a "Converted ..." op seen
150500*    among
150600*   the members, emits an Inntekt carrying the converted-currency
150700*    NOK
150800*   value; anything else is too tangled to trust, so we fall back
150900*    to
151000*   converting every member singly and log a warning (ticket
151100*    CK-093).
151200*    -------------------------------------------------------------
151300*    ----
151400**
151500  K010-CONVERT-SWAP.
151600      move     zero  to  WS-Cur-Table-Count.
151700      move     "N"   to  WS-Saw-Converted-Text.
151800      move     spaces to WS-Converted-Op.
151900      move     zero  to  WS-Pos-Fiat-Total.
152000      perform  K012-ACCUM-ONE-MEMBER  thru
152100             K012-ACCUM-ONE-MEMBER-EX
152200               varying  WS-I  from 1 by 1
152300               until  WS-I  >  Grp-Member-Count (WS-Grp-Idx).
152400      perform  K014-NET-ONE-CURRENCY  thru
152500             K014-NET-ONE-CURRENCY-EX
152600               varying  WS-Cur-Idx  from 1 by 1
152700               until  WS-Cur-Idx  >  WS-Cur-Table-Count.
152800      move     zero  to  WS-In-Count   WS-Out-Count
152900                          WS-In-Idx-Found  WS-Out-Idx-Found
153000             WS-Fee-Idx-Found.
153100      perform  K015-COUNT-ONE-CURRENCY  thru
153200             K015-COUNT-ONE-CURRENCY-EX
153300               varying  WS-Cur-Idx  from 1 by 1
153400               until  WS-Cur-Idx  >  WS-Cur-Table-Count.
153500      evaluate true
153600          when  WS-In-Count  =  1  and  WS-Out-Count  not less  1
153700                perform  K016-EMIT-SWAP-HANDEL thru
153800             K016-EMIT-SWAP-HANDEL-EX
153900          when  WS-In-Count  =  1  and  WS-Out-Count  =  zero
154000                                 and  WS-Saw-Converted-Text  =
154100             "Y"
154200                perform  K018-EMIT-SWAP-CONVERTED
154300                         thru K018-EMIT-SWAP-CONVERTED-EX
154400          when  other
154500                perform  K019-FALLBACK-SWAP-SINGLES
154600                         thru K019-FALLBACK-SWAP-SINGLES-EX
154700      end-evaluate.
154800  K010-CONVERT-SWAP-EX.
154900      exit.
155000*
155100  K012-ACCUM-ONE-MEMBER.
155200      set      WS-Txn-Idx  to  Grp-Member-Txn-Idx (WS-Grp-Idx
155300             WS-I).
155400      move     Txn-Amount (WS-Txn-Idx)  to  WS-Abs-Amount.
155500      if       WS-Abs-Amount  <  zero
155600               multiply  -1  by  WS-Abs-Amount.
155700      perform  K013-FIND-OR-ADD-CURRENCY  thru
155800             K013-FIND-OR-ADD-CURRENCY-EX.
155900      if       Txn-Operation (WS-Txn-Idx)  =  "Paid swap fee"
156000               add  WS-Abs-Amount  to  WS-Cur-Fee (WS-Cur-Idx)
156100      else
156200         if    Txn-Amount (WS-Txn-Idx)  <  zero
156300               add  WS-Abs-Amount  to  WS-Cur-Out (WS-Cur-Idx)
156400         else
156500               add  WS-Abs-Amount  to  WS-Cur-In (WS-Cur-Idx).
156600      if       Txn-Amount (WS-Txn-Idx)  >  zero
156700               add  Txn-Fiat-Value (WS-Txn-Idx)  to
156800             WS-Pos-Fiat-Total.
156900      if       Txn-Operation (WS-Txn-Idx) (1:9)  =  "Converted"
157000               move  "Y"  to  WS-Saw-Converted-Text
157100               move  Txn-Operation (WS-Txn-Idx)  to
157200             WS-Converted-Op.
157300  K012-ACCUM-ONE-MEMBER-EX.
157400      exit.
157500*
157600  K013-FIND-OR-ADD-CURRENCY.
157700      move     "N"  to  WS-Swapped.
157800      perform  K013A-TEST-ONE-CURRENCY  thru
157900             K013A-TEST-ONE-CURRENCY-EX
158000               varying  WS-Cur-Idx  from 1 by 1
158100               until  WS-Cur-Idx  >  WS-Cur-Table-Count  or
158200             WS-A-Swap-Happened.
158300      if       not WS-A-Swap-Happened
158400               add     1  to  WS-Cur-Table-Count
158500               set     WS-Cur-Idx  to  WS-Cur-Table-Count
158600               move    Txn-Coin-Asset (WS-Txn-Idx)  to
158700             WS-Cur-Code (WS-Cur-Idx)
158800               move    zero  to  WS-Cur-In (WS-Cur-Idx)
158900                                 WS-Cur-Out (WS-Cur-Idx)
159000                                 WS-Cur-Fee (WS-Cur-Idx).
159100  K013-FIND-OR-ADD-CURRENCY-EX.
159200      exit.
159300*
159400  K013A-TEST-ONE-CURRENCY.
159500      if       WS-Cur-Code (WS-Cur-Idx)  =  Txn-Coin-Asset
159600             (WS-Txn-Idx)
159700               move  "Y"  to  WS-Swapped.
159800  K013A-TEST-ONE-CURRENCY-EX.
159900      exit.
160000*
160100*   Net IN against OUT+FEES per currency, for any currency that
160200*    shows
160300*   up on the IN side and also on the OUT or FEES side; a currency
160400*   that comes out within the 1e-9 tolerance was fully consumed by
160500*   the swap itself and drops out of all three tables - the FEES
160600*   value is left alone otherwise, it still has to survive through
160700*   to K016 as the GEBYR leg.
160800*
160900  K014-NET-ONE-CURRENCY.
161000      if       WS-Cur-In (WS-Cur-Idx)  =  zero
161100               go to  K014-NET-ONE-CURRENCY-EX.
161200      if       WS-Cur-Out (WS-Cur-Idx)  =  zero
161300               and WS-Cur-Fee (WS-Cur-Idx)  =  zero
161400               go to  K014-NET-ONE-CURRENCY-EX.
161500      compute  WS-Abs-Amount = WS-Cur-In (WS-Cur-Idx)
161600                              - (WS-Cur-Out (WS-Cur-Idx) +
161700             WS-Cur-Fee (WS-Cur-Idx)).
161800      if       WS-Abs-Amount  <  zero
161900               multiply  -1  by  WS-Abs-Amount.
162000      if       WS-Abs-Amount  <  Parm-Tol-Swap-Net
162100               move  zero  to  WS-Cur-In (WS-Cur-Idx)
162200                                WS-Cur-Out (WS-Cur-Idx)
162300                                WS-Cur-Fee (WS-Cur-Idx).
162400  K014-NET-ONE-CURRENCY-EX.
162500      exit.
162600*
162700  K015-COUNT-ONE-CURRENCY.
162800      if       WS-Cur-In (WS-Cur-Idx)  >  zero
162900               add  1  to  WS-In-Count
163000               if  WS-In-Idx-Found  =  zero
163100                   move  WS-Cur-Idx  to  WS-In-Idx-Found.
163200      if       WS-Cur-Out (WS-Cur-Idx)  >  zero
163300               add  1  to  WS-Out-Count
163400               if  WS-Out-Idx-Found  =  zero
163500                   move  WS-Cur-Idx  to  WS-Out-Idx-Found.
163600      if       WS-Cur-Fee (WS-Cur-Idx)  >  zero
163700               and WS-Fee-Idx-Found  =  zero
163800               move  WS-Cur-Idx  to  WS-Fee-Idx-Found.
163900  K015-COUNT-ONE-CURRENCY-EX.
164000      exit.
164100*
164200*   One net IN currency, at least one net OUT currency - a proper
164300*   swap.  The first OUT currency rides as UT, the first currency
164400*   still carrying a fee (if any survived K014) rides as GEBYR.
164500*
164600  K016-EMIT-SWAP-HANDEL.
164700      move     WS-Cur-In (WS-In-Idx-Found)    to  WS-Emit-Inn.
164800      move     WS-Cur-Code (WS-In-Idx-Found)  to  WS-Emit-Inn-Cur.
164900      move     WS-Cur-Out (WS-Out-Idx-Found)  to  WS-Emit-Ut.
165000      move     WS-Cur-Code (WS-Out-Idx-Found) to  WS-Emit-Ut-Cur.
165100      move     zero    to  WS-Emit-Gebyr.
165200      move     spaces  to  WS-Emit-Gebyr-Cur.
165300      if       WS-Fee-Idx-Found  not =  zero
165400               move  WS-Cur-Fee (WS-Fee-Idx-Found)   to
165500             WS-Emit-Gebyr
165600               move  WS-Cur-Code (WS-Fee-Idx-Found)  to
165700             WS-Emit-Gebyr-Cur.
165800      move     "Handel"                        to  WS-Emit-Type.
165900      string   "Swap from "  delimited by size
166000               Grp-Member-Count (WS-Grp-Idx)   delimited by size
166100               " txs"        delimited by size
166200               into  WS-Emit-Notat.
166300      perform  K060-APPEND-OUTPUT-ROW  thru
166400             K060-APPEND-OUTPUT-ROW-EX.
166500  K016-EMIT-SWAP-HANDEL-EX.
166600      exit.
166700*
166800*   One net IN currency, nothing left to balance it against, and a
166900*   "Converted ..." wording was seen among the members - Cake's
167000*   own conversion tool, booked here as income at the day's rate.
167100*   "Converted X to Y" becomes "X->Y" in the note, dashes standing
167200*   in for the arrow the source note uses.
167300*
167400  K018-EMIT-SWAP-CONVERTED.
167500      move     WS-Cur-In (WS-In-Idx-Found)    to  WS-Emit-Inn.
167600      move     WS-Cur-Code (WS-In-Idx-Found)  to  WS-Emit-Inn-Cur.
167700      move     zero     to  WS-Emit-Ut     WS-Emit-Gebyr.
167800      move     spaces   to  WS-Emit-Ut-Cur WS-Emit-Gebyr-Cur.
167900      move     "Inntekt"  to  WS-Emit-Type.
168000      move     WS-Converted-Op  to  WS-Note-Src.
168100      perform  K085-STRIP-CONVERTED-WORDS thru
168200             K085-STRIP-CONVERTED-WORDS-EX.
168300      move     Grp-Timestamp (WS-Grp-Idx) (1:4)  to  WS-Conv-Ccyy.
168400      move     Grp-Timestamp (WS-Grp-Idx) (6:2)  to  WS-Conv-Mm.
168500      move     Grp-Timestamp (WS-Grp-Idx) (9:2)  to  WS-Conv-Dd.
168600      move     WS-Pos-Fiat-Total  to  WS-Conv-Usd-In.
168700      perform  K070-CONVERT-TO-NOK  thru  K070-CONVERT-TO-NOK-EX.
168800      string   WS-Note-Out    delimited by "  "
168900               " (NOK value: "  delimited by size
169000               WS-Nok-Total     delimited by size
169100               ")"              delimited by size
169200               into  WS-Emit-Notat.
169300      perform  K060-APPEND-OUTPUT-ROW  thru
169400             K060-APPEND-OUTPUT-ROW-EX.
169500  K018-EMIT-SWAP-CONVERTED-EX.
169600      exit.
169700*
169800*   "Converted 12.5 BTC to 0.7 ETH" -> "12.5 BTC→0.7 ETH" - drop
169900*    the
170000*   leading verb and turn " to " into the arrow itself (built
170100*    with STRING, not INSPECT REPLACING - the arrow isn't 4
170200*    bytes wide).
170300*
170400  K085-STRIP-CONVERTED-WORDS.
170500      move     spaces  to  WS-Note-Out.
170600      if       WS-Note-Src (1:10)  =  "Converted "
170700               move  WS-Note-Src (11:40)  to  WS-Note-Out
170800      else
170900               move  WS-Note-Src  to  WS-Note-Out.
171000      move     zero    to  WS-Note-Src-Pos.
171100      inspect  WS-Note-Out  tallying  WS-Note-Src-Pos
171200             for  characters  before  initial  " to ".
171300      if       WS-Note-Src-Pos  <  80
171400               move     WS-Note-Out (1:WS-Note-Src-Pos)  to
171500             WS-Note-Arrow-Head
171600               compute  WS-Note-Tail-Pos  =  WS-Note-Src-Pos  +  5
171700               move     WS-Note-Out (WS-Note-Tail-Pos:)  to
171800             WS-Note-Arrow-Tail
171900               move     spaces  to  WS-Note-Out
172000               string   WS-Note-Arrow-Head  delimited by size
172100                        "→"                 delimited by size
172200                        WS-Note-Arrow-Tail  delimited by size
172300                        into  WS-Note-Out.
172400  K085-STRIP-CONVERTED-WORDS-EX.
172500      exit.
172600*
172700*   Too tangled to trust as a single swap (more than one currency
172800*   left on either side, or nothing to net at all) - fall back to
172900*   converting every member as its own SINGLE row and flag the
173000*    group
173100*   for the reviewer (ticket CK-093).
173200*
173300  K019-FALLBACK-SWAP-SINGLES.
173400      set      Issu-Idx  to  Issu-Table-Count.
173500      set      Issu-Table-Count  up by 1.
173600      set      Issu-Idx          up by 1.
173700      move     "WARNING"     to  Issu-Tbl-Level (Issu-Idx).
173800      move
173900             "swap group did not net to 1 in/out pair, singly"
174000               to  Issu-Tbl-Message (Issu-Idx).
174100      move     Txn-Original-Index (Grp-Member-Txn-Idx (WS-Grp-Idx
174200             1))
174300               to  Issu-Tbl-Row-Num (Issu-Idx).
174400      add      1  to  Issu-Warning-Count.
174500      perform  K050-CONVERT-SINGLE  thru  K050-CONVERT-SINGLE-EX
174600               varying  WS-I  from 1 by 1
174700               until  WS-I  >  Grp-Member-Count (WS-Grp-Idx).
174800  K019-FALLBACK-SWAP-SINGLES-EX.
174900      exit.
175000*
175100*-----------------------------------------------------------------
175200**
175300*   K020 - ADD-LIQUIDITY: RECEIPT is the member whose operation
175400*    reads
175500*   exactly "Added liquidity" (the LP token coming back),
175600*    PROVISIONS
175700*   are the members that read "Add liquidity ..." (the coins paid
175800*    in)
175900*   - found by wording, not by table position, since D000 can
176000*   attach the receipt to a group built from either leg (the
176100*   ADD-LIQUIDITY group).
176200*    -------------------------------------------------------------
176300*    ----
176400**
176500  K020-CONVERT-ADD-LIQ.
176600      move     "N"  to  WS-Liq-Receipt-Found.
176700      move     zero to  WS-Liq-Prov-Count  WS-Liq-Prov1-Idx
176800             WS-Liq-Prov2-Idx
176900                         WS-Liq-Receipt-Idx.
177000      perform  K023-CLASSIFY-ONE-MEMBER  thru
177100             K023-CLASSIFY-ONE-MEMBER-EX
177200               varying  WS-I  from 1 by 1
177300               until  WS-I  >  Grp-Member-Count (WS-Grp-Idx).
177400      evaluate true
177500          when  WS-Liq-Has-Receipt  and  WS-Liq-Prov-Count  not
177600             less  1
177700                perform  K024-EMIT-ADD-LIQ-HANDEL
177800                         thru K024-EMIT-ADD-LIQ-HANDEL-EX
177900          when  WS-Liq-Has-Receipt  and  WS-Liq-Prov-Count  =
178000             zero
178100                perform  K025-EMIT-ADD-LIQ-RECEIPT
178200                         thru K025-EMIT-ADD-LIQ-RECEIPT-EX
178300          when  not WS-Liq-Has-Receipt  and  WS-Liq-Prov-Count
178400             not less 1
178500                continue
178600          when  other
178700                move  1  to  WS-I
178800                perform  K050-CONVERT-SINGLE thru
178900             K050-CONVERT-SINGLE-EX
179000                         varying  WS-I  from 1 by 1
179100                         until  WS-I  >  Grp-Member-Count
179200             (WS-Grp-Idx)
179300      end-evaluate.
179400  K020-CONVERT-ADD-LIQ-EX.
179500      exit.
179600*
179700  K023-CLASSIFY-ONE-MEMBER.
179800      set      WS-Txn-Idx  to  Grp-Member-Txn-Idx (WS-Grp-Idx
179900             WS-I).
180000      if       Txn-Operation (WS-Txn-Idx)  =  "Added liquidity"
180100               move  "Y"  to  WS-Liq-Receipt-Found
180200               move  WS-Txn-Idx  to  WS-Liq-Receipt-Idx
180300      else
180400         if    Txn-Operation (WS-Txn-Idx) (1:13)  =
180500             "Add liquidity"
180600               add  1  to  WS-Liq-Prov-Count
180700               if  WS-Liq-Prov1-Idx  =  zero
180800                   move  WS-Txn-Idx  to  WS-Liq-Prov1-Idx
180900               else
181000                  if  WS-Liq-Prov2-Idx  =  zero
181100                      move  WS-Txn-Idx  to  WS-Liq-Prov2-Idx.
181200  K023-CLASSIFY-ONE-MEMBER-EX.
181300      exit.
181400*
181500  K024-EMIT-ADD-LIQ-HANDEL.
181600      move     Txn-Amount (WS-Liq-Receipt-Idx)     to
181700             WS-Emit-Inn.
181800      if       WS-Emit-Inn  <  zero
181900               multiply  -1  by  WS-Emit-Inn.
182000      move     Txn-Coin-Asset (WS-Liq-Receipt-Idx)  to
182100             WS-Emit-Inn-Cur.
182200      move     Txn-Amount (WS-Liq-Prov1-Idx)        to
182300             WS-Emit-Ut.
182400      if       WS-Emit-Ut  <  zero
182500               multiply  -1  by  WS-Emit-Ut.
182600      move     Txn-Coin-Asset (WS-Liq-Prov1-Idx)    to
182700             WS-Emit-Ut-Cur.
182800      move     zero    to  WS-Emit-Gebyr.
182900      move     spaces  to  WS-Emit-Gebyr-Cur.
183000      if       WS-Liq-Prov2-Idx  not =  zero
183100               move  Txn-Amount (WS-Liq-Prov2-Idx)  to
183200             WS-Emit-Gebyr
183300               if  WS-Emit-Gebyr  <  zero
183400                   multiply  -1  by  WS-Emit-Gebyr
183500               move  Txn-Coin-Asset (WS-Liq-Prov2-Idx) to
183600             WS-Emit-Gebyr-Cur.
183700      move     "Handel"  to  WS-Emit-Type.
183800      move     Txn-Date (WS-Liq-Receipt-Idx)  to
183900             WS-Emit-Timestamp.
184000      set      WS-Txn-Idx  to  WS-Liq-Receipt-Idx.
184100      perform  K026-CONVERT-LIQ-FIAT  thru
184200             K026-CONVERT-LIQ-FIAT-EX.
184300      string   "Add liquidity (LP token NOK value: "  delimited by
184400             size
184500               WS-Nok-Total                           delimited by
184600             size
184700               ")"                                     delimited
184800             by size
184900               into  WS-Emit-Notat.
185000      perform  K060-APPEND-OUTPUT-ROW  thru
185100             K060-APPEND-OUTPUT-ROW-EX.
185200  K024-EMIT-ADD-LIQ-HANDEL-EX.
185300      exit.
185400*
185500  K025-EMIT-ADD-LIQ-RECEIPT.
185600      move     Txn-Amount (WS-Liq-Receipt-Idx)     to
185700             WS-Emit-Inn.
185800      if       WS-Emit-Inn  <  zero
185900               multiply  -1  by  WS-Emit-Inn.
186000      move     Txn-Coin-Asset (WS-Liq-Receipt-Idx)  to
186100             WS-Emit-Inn-Cur.
186200      move     zero     to  WS-Emit-Ut     WS-Emit-Gebyr.
186300      move     spaces   to  WS-Emit-Ut-Cur WS-Emit-Gebyr-Cur.
186400      move     "Overføring-Inn"  to  WS-Emit-Type.
186500      move     Txn-Date (WS-Liq-Receipt-Idx)  to
186600             WS-Emit-Timestamp.
186700      set      WS-Txn-Idx  to  WS-Liq-Receipt-Idx.
186800      perform  K026-CONVERT-LIQ-FIAT  thru
186900             K026-CONVERT-LIQ-FIAT-EX.
187000      string   "Received LP token (incomplete - assets provided "
187100               delimited by size
187200               "separately) (NOK value: "  delimited by size
187300               WS-Nok-Total                delimited by size
187400               ")"                         delimited by size
187500               into  WS-Emit-Notat.
187600      perform  K060-APPEND-OUTPUT-ROW  thru
187700             K060-APPEND-OUTPUT-ROW-EX.
187800  K025-EMIT-ADD-LIQ-RECEIPT-EX.
187900      exit.
188000*
188100*   Shared by K024/K025 (Add) and K034/K035 (Remove) - convert the
188200*   |fiat value| of whichever leg WS-Txn-Idx points at, on its own
188300*   date, into WS-Nok-Total for the note.
188400*
188500  K026-CONVERT-LIQ-FIAT.
188600      move     Txn-Date (WS-Txn-Idx) (1:4)  to  WS-Conv-Ccyy.
188700      move     Txn-Date (WS-Txn-Idx) (6:2)  to  WS-Conv-Mm.
188800      move     Txn-Date (WS-Txn-Idx) (9:2)  to  WS-Conv-Dd.
188900      move     Txn-Fiat-Value (WS-Txn-Idx)  to  WS-Conv-Usd-In.
189000      if       WS-Conv-Usd-In  <  zero
189100               multiply  -1  by  WS-Conv-Usd-In.
189200      perform  K070-CONVERT-TO-NOK  thru  K070-CONVERT-TO-NOK-EX.
189300  K026-CONVERT-LIQ-FIAT-EX.
189400      exit.
189500*
189600*-----------------------------------------------------------------
189700**
189800*   K030 - REMOVE-LIQUIDITY: symmetric with K020.  DISPOSAL is the
189900*   member reading exactly "Removed liquidity" (the LP token going
190000*   back), RETURNS read "Remove liquidity ..." (the coins coming
190100*    out).
190200*    -------------------------------------------------------------
190300*    ----
190400**
190500  K030-CONVERT-REM-LIQ.
190600      move     "N"  to  WS-Liq-Receipt-Found.
190700      move     zero to  WS-Liq-Prov-Count  WS-Liq-Prov1-Idx
190800             WS-Liq-Prov2-Idx
190900                         WS-Liq-Receipt-Idx.
191000      perform  K033-CLASSIFY-ONE-MEMBER  thru
191100             K033-CLASSIFY-ONE-MEMBER-EX
191200               varying  WS-I  from 1 by 1
191300               until  WS-I  >  Grp-Member-Count (WS-Grp-Idx).
191400      if       WS-Liq-Has-Receipt  and  WS-Liq-Prov-Count  not
191500             less  1
191600               perform  K034-EMIT-REM-LIQ-HANDEL
191700                        thru K034-EMIT-REM-LIQ-HANDEL-EX
191800      else
191900               move  1  to  WS-I
192000               perform  K050-CONVERT-SINGLE thru
192100             K050-CONVERT-SINGLE-EX
192200                        varying  WS-I  from 1 by 1
192300                        until  WS-I  >  Grp-Member-Count
192400             (WS-Grp-Idx).
192500  K030-CONVERT-REM-LIQ-EX.
192600      exit.
192700*
192800  K033-CLASSIFY-ONE-MEMBER.
192900      set      WS-Txn-Idx  to  Grp-Member-Txn-Idx (WS-Grp-Idx
193000             WS-I).
193100      if       Txn-Operation (WS-Txn-Idx)  =  "Removed liquidity"
193200               move  "Y"  to  WS-Liq-Receipt-Found
193300               move  WS-Txn-Idx  to  WS-Liq-Receipt-Idx
193400      else
193500         if    Txn-Operation (WS-Txn-Idx) (1:16)  =
193600             "Remove liquidity"
193700               add  1  to  WS-Liq-Prov-Count
193800               if  WS-Liq-Prov1-Idx  =  zero
193900                   move  WS-Txn-Idx  to  WS-Liq-Prov1-Idx
194000               else
194100                  if  WS-Liq-Prov2-Idx  =  zero
194200                      move  WS-Txn-Idx  to  WS-Liq-Prov2-Idx.
194300  K033-CLASSIFY-ONE-MEMBER-EX.
194400      exit.
194500*
194600  K034-EMIT-REM-LIQ-HANDEL.
194700      move     Txn-Amount (WS-Liq-Prov1-Idx)       to
194800             WS-Emit-Inn.
194900      if       WS-Emit-Inn  <  zero
195000               multiply  -1  by  WS-Emit-Inn.
195100      move     Txn-Coin-Asset (WS-Liq-Prov1-Idx)    to
195200             WS-Emit-Inn-Cur.
195300      move     Txn-Amount (WS-Liq-Receipt-Idx)      to
195400             WS-Emit-Ut.
195500      if       WS-Emit-Ut  <  zero
195600               multiply  -1  by  WS-Emit-Ut.
195700      move     Txn-Coin-Asset (WS-Liq-Receipt-Idx)  to
195800             WS-Emit-Ut-Cur.
195900      move     zero    to  WS-Emit-Gebyr.
196000      move     spaces  to  WS-Emit-Gebyr-Cur.
196100      if       WS-Liq-Prov2-Idx  not =  zero
196200               move  Txn-Amount (WS-Liq-Prov2-Idx)  to
196300             WS-Emit-Gebyr
196400               if  WS-Emit-Gebyr  <  zero
196500                   multiply  -1  by  WS-Emit-Gebyr
196600               move  Txn-Coin-Asset (WS-Liq-Prov2-Idx) to
196700             WS-Emit-Gebyr-Cur.
196800      move     "Handel"  to  WS-Emit-Type.
196900      move     Grp-Timestamp (WS-Grp-Idx) (1:4)  to  WS-Conv-Ccyy.
197000      move     Grp-Timestamp (WS-Grp-Idx) (6:2)  to  WS-Conv-Mm.
197100      move     Grp-Timestamp (WS-Grp-Idx) (9:2)  to  WS-Conv-Dd.
197200      move     Txn-Fiat-Value (WS-Liq-Receipt-Idx)  to
197300             WS-Conv-Usd-In.
197400      if       WS-Conv-Usd-In  <  zero
197500               multiply  -1  by  WS-Conv-Usd-In.
197600      perform  K070-CONVERT-TO-NOK  thru  K070-CONVERT-TO-NOK-EX.
197700      string   "Remove liquidity (LP token NOK value: "  delimited
197800             by size
197900               WS-Nok-Total                              delimited
198000             by size
198100               ")"
198200             delimited by size
198300               into  WS-Emit-Notat.
198400      perform  K060-APPEND-OUTPUT-ROW  thru
198500             K060-APPEND-OUTPUT-ROW-EX.
198600  K034-EMIT-REM-LIQ-HANDEL-EX.
198700      exit.
198800*
198900*-----------------------------------------------------------------
199000**
199100*   K040 - DAILY-REWARDS: one Inntekt row, amount summed across
199200*    every
199300*   member in the group's common asset, NOK value summed member by
199400*   member at each one's own day rate (the DAILY-REWARDS group) -
199500*   "Weekly" replaces "Daily" in the note when the asset is ETH,
199600*   CakeDeFi only batches ETH staking rewards a week at a
199700*    time.
199800*    -------------------------------------------------------------
199900*    ----
200000**
200100  K040-CONVERT-DAILY-REWARD.
200200      move     zero    to  WS-Emit-Inn  WS-Nok-Total
200300             WS-Pos-Fiat-Total.
200400      perform  K042-ADD-ONE-MEMBER  thru  K042-ADD-ONE-MEMBER-EX
200500               varying  WS-I  from 1 by 1
200600               until  WS-I  >  Grp-Member-Count (WS-Grp-Idx).
200700      move     WS-Pos-Fiat-Total  to  WS-Nok-Total.
200800      set      WS-Txn-Idx  to  Grp-Member-Txn-Idx (WS-Grp-Idx 1).
200900      move     Txn-Coin-Asset (WS-Txn-Idx)  to  WS-Emit-Inn-Cur.
201000      move     zero     to  WS-Emit-Ut     WS-Emit-Gebyr.
201100      move     spaces   to  WS-Emit-Ut-Cur WS-Emit-Gebyr-Cur.
201200      move     "Inntekt"          to  WS-Emit-Type.
201300      if       Txn-Coin-Asset (WS-Txn-Idx)  =  "ETH"
201400               string  "Weekly "  delimited by size
201500                       Txn-Coin-Asset (WS-Txn-Idx)  delimited by
201600             "  "
201700                       " rewards "                   delimited by
201800             size
201900                       Grp-Member-Count (WS-Grp-Idx) delimited by
202000             size
202100                       " txs (NOK value: "           delimited by
202200             size
202300                       WS-Nok-Total                  delimited by
202400             size
202500                       ")"                           delimited by
202600             size
202700                       into  WS-Emit-Notat
202800      else
202900               string  "Daily "   delimited by size
203000                       Txn-Coin-Asset (WS-Txn-Idx)  delimited by
203100             "  "
203200                       " rewards "                   delimited by
203300             size
203400                       Grp-Member-Count (WS-Grp-Idx) delimited by
203500             size
203600                       " txs (NOK value: "           delimited by
203700             size
203800                       WS-Nok-Total                  delimited by
203900             size
204000                       ")"                           delimited by
204100             size
204200                       into  WS-Emit-Notat.
204300      perform  K060-APPEND-OUTPUT-ROW  thru
204400             K060-APPEND-OUTPUT-ROW-EX.
204500  K040-CONVERT-DAILY-REWARD-EX.
204600      exit.
204700*
204800  K042-ADD-ONE-MEMBER.
204900      set      WS-Txn-Idx  to  Grp-Member-Txn-Idx (WS-Grp-Idx
205000             WS-I).
205100      move     Txn-Amount (WS-Txn-Idx)  to  WS-Abs-Amount.
205200      if       WS-Abs-Amount  <  zero
205300               multiply  -1  by  WS-Abs-Amount.
205400      add      WS-Abs-Amount  to  WS-Emit-Inn.
205500      move     Txn-Date (WS-Txn-Idx) (1:4)  to  WS-Conv-Ccyy.
205600      move     Txn-Date (WS-Txn-Idx) (6:2)  to  WS-Conv-Mm.
205700      move     Txn-Date (WS-Txn-Idx) (9:2)  to  WS-Conv-Dd.
205800      move     Txn-Fiat-Value (WS-Txn-Idx)  to  WS-Conv-Usd-In.
205900      if       WS-Conv-Usd-In  <  zero
206000               multiply  -1  by  WS-Conv-Usd-In.
206100      perform  K070-CONVERT-TO-NOK  thru  K070-CONVERT-TO-NOK-EX.
206200      add      WS-Nok-Total  to  WS-Pos-Fiat-Total.
206300  K042-ADD-ONE-MEMBER-EX.
206400      exit.
206500*
206600*-----------------------------------------------------------------
206700**
206800*   K050 - SINGLE: one transaction, mapped straight through ck010
206900*   and emitted as Inntekt / Overføring-Inn / Overføring-Ut /
207000*   Forvaltningskostnad / Tap per the operation-mapping table
207100*    (the
207200*   single-transaction rule) - also reached member by
207300*   member from K019 when a swap group would not net cleanly, and
207400*   from D000/E000 style fallbacks elsewhere in this program. Uses
207500*   WS-I as the member subscript, callers with only one member set
207600*   WS-I to 1 first.
207700*    -------------------------------------------------------------
207800*    ----
207900**
208000  K050-CONVERT-SINGLE.
208100      set      WS-Txn-Idx  to  Grp-Member-Txn-Idx (WS-Grp-Idx
208200             WS-I).
208300      move     "CK010"  to  Ck-Called.
208400      move     "CK030"  to  Ck-Caller.
208500      set      Ck-Fn-Map-Operation  to  true.
208600      move     Txn-Operation (WS-Txn-Idx)  to  Cake-Operation.
208700      move     Txn-Amount (WS-Txn-Idx)     to  Cake-Amount.
208800      call     "ck010"  using  CK-Calling-Data  CK-Cake-Record
208900             CK010-Result.
209000      move     Map-Type  to  WS-Emit-Type.
209100      move     zero    to  WS-Emit-Inn  WS-Emit-Ut  WS-Emit-Gebyr.
209200      move     spaces  to  WS-Emit-Inn-Cur  WS-Emit-Ut-Cur
209300             WS-Emit-Gebyr-Cur.
209400      move     Txn-Amount (WS-Txn-Idx)  to  WS-Abs-Amount.
209500      if       WS-Abs-Amount  <  zero
209600               multiply  -1  by  WS-Abs-Amount.
209700      move     Txn-Date (WS-Txn-Idx) (1:4)  to  WS-Conv-Ccyy.
209800      move     Txn-Date (WS-Txn-Idx) (6:2)  to  WS-Conv-Mm.
209900      move     Txn-Date (WS-Txn-Idx) (9:2)  to  WS-Conv-Dd.
210000      move     Txn-Fiat-Value (WS-Txn-Idx)  to  WS-Conv-Usd-In.
210100      if       WS-Conv-Usd-In  <  zero
210200               multiply  -1  by  WS-Conv-Usd-In.
210300      perform  K070-CONVERT-TO-NOK  thru  K070-CONVERT-TO-NOK-EX.
210400      move     Txn-Operation (WS-Txn-Idx)  to  WS-Note-Src.
210500      perform  K080-BUILD-CLEAN-NOTE  thru
210600             K080-BUILD-CLEAN-NOTE-EX.
210700      evaluate true
210800          when  WS-Emit-Type  =  "Inntekt"
210900                move  WS-Abs-Amount               to  WS-Emit-Inn
211000                move  Txn-Coin-Asset (WS-Txn-Idx)  to
211100             WS-Emit-Inn-Cur
211200                move  WS-Note-Out                  to
211300             WS-Emit-Notat
211400                if    WS-Nok-Total  not =  zero
211500                      string  WS-Note-Out    delimited by "  "
211600                              " (NOK value: "  delimited by size
211700                              WS-Nok-Total     delimited by size
211800                              ")"              delimited by size
211900                              into  WS-Emit-Notat
212000          when  WS-Emit-Type  =  "Overføring-Inn"
212100                move  WS-Abs-Amount               to  WS-Emit-Inn
212200                move  Txn-Coin-Asset (WS-Txn-Idx)  to
212300             WS-Emit-Inn-Cur
212400                move  WS-Note-Out                  to
212500             WS-Emit-Notat
212600          when  WS-Emit-Type  =  "Overføring-Ut"
212700                move  WS-Abs-Amount               to  WS-Emit-Ut
212800                move  Txn-Coin-Asset (WS-Txn-Idx)  to
212900             WS-Emit-Ut-Cur
213000                move  WS-Note-Out                  to
213100             WS-Emit-Notat
213200          when  WS-Emit-Type  =  "Forvaltningskostnad"
213300                move  WS-Abs-Amount               to  WS-Emit-Ut
213400                move  Txn-Coin-Asset (WS-Txn-Idx)  to
213500             WS-Emit-Ut-Cur
213600                move  WS-Note-Out                  to
213700             WS-Emit-Notat
213800          when  Txn-Operation (WS-Txn-Idx) (1:13)  =
213900             "Add liquidity"
214000             or Txn-Operation (WS-Txn-Idx) (1:16)  =
214100             "Remove liquidity"
214200             or Txn-Operation (WS-Txn-Idx) (1:12)  =
214300             "Entered Earn"
214400             or Txn-Operation (WS-Txn-Idx) (1:11)  =
214500             "Exited Earn"
214600                if    Txn-Amount (WS-Txn-Idx)  <  zero
214700                      move  "Overføring-Ut"           to
214800             WS-Emit-Type
214900                      move  WS-Abs-Amount             to
215000             WS-Emit-Ut
215100                      move  Txn-Coin-Asset (WS-Txn-Idx) to
215200             WS-Emit-Ut-Cur
215300                else
215400                      move  "Overføring-Inn"          to
215500             WS-Emit-Type
215600                      move  WS-Abs-Amount             to
215700             WS-Emit-Inn
215800                      move  Txn-Coin-Asset (WS-Txn-Idx) to
215900             WS-Emit-Inn-Cur
216000                end-if
216100                string  WS-Note-Out  delimited by "  "
216200                        " (incomplete DeFi op)"  delimited by size
216300                        into  WS-Emit-Notat
216400          when  other
216500                if    Txn-Amount (WS-Txn-Idx)  >  zero
216600                      move  WS-Abs-Amount               to
216700             WS-Emit-Inn
216800                      move  Txn-Coin-Asset (WS-Txn-Idx)  to
216900             WS-Emit-Inn-Cur
217000                else
217100                      move  WS-Abs-Amount               to
217200             WS-Emit-Ut
217300                      move  Txn-Coin-Asset (WS-Txn-Idx)  to
217400             WS-Emit-Ut-Cur
217500                end-if
217600                move  WS-Note-Out                  to
217700             WS-Emit-Notat
217800      end-evaluate.
217900      perform  K060-APPEND-OUTPUT-ROW  thru
218000             K060-APPEND-OUTPUT-ROW-EX.
218100  K050-CONVERT-SINGLE-EX.
218200      exit.
218300*
218400*   Note text for a SINGLE row - keep only letters, digits and
218500*   spaces from the raw operation text, cut to 30 characters, trim
218600*   trailing spaces (the SINGLE transaction rule).
218700*
218800  K080-BUILD-CLEAN-NOTE.
218900      move     spaces  to  WS-Note-Out.
219000      move     zero    to  WS-Note-Out-Len.
219100      inspect  WS-Note-Src  tallying  WS-Note-Src-Len  for
219200             characters
219300               before initial "  ".
219400      if       WS-Note-Src-Len  =  zero
219500               move  50  to  WS-Note-Src-Len.
219600      perform  K082-COPY-ONE-CHAR  thru  K082-COPY-ONE-CHAR-EX
219700               varying  WS-Note-Src-Pos  from 1 by 1
219800               until  WS-Note-Src-Pos  >  WS-Note-Src-Len
219900                      or  WS-Note-Out-Len  =  30.
220000  K080-BUILD-CLEAN-NOTE-EX.
220100      exit.
220200*
220300  K082-COPY-ONE-CHAR.
220400      move     WS-Note-Src (WS-Note-Src-Pos:1)  to
220500             WS-Note-One-Char.
220600      if       (WS-Note-One-Char  >=  "A"  and  WS-Note-One-Char
220700             <=  "Z")
220800         or    (WS-Note-One-Char  >=  "a"  and  WS-Note-One-Char
220900             <=  "z")
221000         or    (WS-Note-One-Char  >=  "0"  and  WS-Note-One-Char
221100             <=  "9")
221200         or     WS-Note-One-Char  =  " "
221300               add  1  to  WS-Note-Out-Len
221400               move  WS-Note-One-Char  to  WS-Note-Out
221500             (WS-Note-Out-Len:1).
221600  K082-COPY-ONE-CHAR-EX.
221700      exit.
221800*
221900*-----------------------------------------------------------------
222000**
222100*   K060 - common tail: stamp the group's timestamp and append the
222200*   emitted row onto the caller's output table (owned by ck000,
222300*   passed down as part of CK030-Result).
222400*    -------------------------------------------------------------
222500*    ----
222600**
222700  K060-APPEND-OUTPUT-ROW.
222800      set      CK030-Out-Idx  to  CK030-Output-Count.
222900      set      CK030-Output-Count  up by 1.
223000      set      CK030-Out-Idx       up by 1.
223100      move     WS-Emit-Timestamp       to  Out-Tidspunkt
223200             (CK030-Out-Idx).
223300      move     WS-Emit-Type            to  Out-Type
223400             (CK030-Out-Idx).
223500      move     WS-Emit-Inn             to  Out-Inn
223600             (CK030-Out-Idx).
223700      move     WS-Emit-Inn-Cur         to  Out-Inn-Valuta
223800             (CK030-Out-Idx).
223900      move     WS-Emit-Ut              to  Out-Ut
224000             (CK030-Out-Idx).
224100      move     WS-Emit-Ut-Cur          to  Out-Ut-Valuta
224200             (CK030-Out-Idx).
224300      move     WS-Emit-Gebyr           to  Out-Gebyr
224400             (CK030-Out-Idx).
224500      move     WS-Emit-Gebyr-Cur       to  Out-Gebyr-Valuta
224600             (CK030-Out-Idx).
224700      move     "Kryptobors"            to  Out-Marked
224800             (CK030-Out-Idx).
224900      move     WS-Emit-Notat           to  Out-Notat
225000             (CK030-Out-Idx).
225100      if       WS-Emit-Inn  not =  zero
225200               move  "Y"  to  Out-Inn-Present (CK030-Out-Idx)
225300      else
225400               move  "N"  to  Out-Inn-Present (CK030-Out-Idx).
225500      if       WS-Emit-Ut  not =  zero
225600               move  "Y"  to  Out-Ut-Present (CK030-Out-Idx)
225700      else
225800               move  "N"  to  Out-Ut-Present (CK030-Out-Idx).
225900      if       WS-Emit-Gebyr  not =  zero
226000               move  "Y"  to  Out-Gebyr-Present (CK030-Out-Idx)
226100      else
226200               move  "N"  to  Out-Gebyr-Present (CK030-Out-Idx).
226300  K060-APPEND-OUTPUT-ROW-EX.
226400      exit.
226500*
226600*-----------------------------------------------------------------
226700**
226800*   K070 - shared NOK converter: hand ck020 an absolute USD figure
226900*   and a ccyymmdd date, get back the rounded NOK value.  Callers
227000*   load WS-Conv-Ccyy/Mm/Dd and WS-Conv-Usd-In first; ck020 keeps
227100*    its
227200*   own rate table resident across calls, this program never sees
227300*    it.
227400*    -------------------------------------------------------------
227500*    ----
227600**
227700  K070-CONVERT-TO-NOK.
227800      compute  Conv-Search-Date  =  WS-Conv-Ccyy * 10000
227900                                   + WS-Conv-Mm * 100 +
228000             WS-Conv-Dd.
228100      move     "CK020"  to  Ck-Called.
228200      move     "CK030"  to  Ck-Caller.
228300      set      Ck-Fn-Find-Rate  to  true.
228400      call     "ck020"  using  CK-Calling-Data
228500             CK-Parameter-Record
228600                                CK020-Result.
228700      move     WS-Conv-Usd-In                to  Conv-Usd-Value.
228800      set      Ck-Fn-Convert  to  true.
228900      call     "ck020"  using  CK-Calling-Data
229000             CK-Parameter-Record
229100                                CK020-Result.
229200      move     Conv-Nok-Value  to  WS-Nok-Total.
229300  K070-CONVERT-TO-NOK-EX.
229400      exit.
229500*
229600*=================================================================
229700**
229800*  L - INCOME SUMMARY OVER THE ORIGINAL ROWS
229900**
230000*=================================================================
230100**
230200*
230300*   Run ahead of
230400*    B000's filter and all the grouping steps below it,
230500*   so this walks every parsed row exactly as CAKE handed it over
230600*    -
230700*   the income summary is deliberately taken pre-grouping.
230800*
230900  L000-INCOME-SUMMARY.
231000      move     zero  to  CK030-Income-Usd-Total
231100             CK030-Income-Nok-Total
231200                          CK030-Income-Asset-Count
231300             CK030-Income-Op-Count.
231400      perform  L010-PROCESS-ONE-TXN  thru  L010-PROCESS-ONE-TXN-EX
231500               varying  WS-Txn-Idx  from 1 by 1
231600               until  WS-Txn-Idx  >  WS-Txn-Count.
231700  L099-INCOME-SUMMARY-EX.
231800      exit.
231900*
232000  L010-PROCESS-ONE-TXN.
232100      move     "CK010"  to  Ck-Called.
232200      set      Ck-Fn-Test-Income  to  true.
232300      move     Txn-Operation (WS-Txn-Idx)  to  Cake-Operation.
232400      move     Txn-Amount (WS-Txn-Idx)     to  Cake-Amount.
232500      call     "ck010"  using  CK-Calling-Data  CK-Cake-Record
232600             CK010-Result.
232700      if       not Map-Income
232800               go to  L010-PROCESS-ONE-TXN-EX.
232900      move     Txn-Amount (WS-Txn-Idx)  to  WS-Abs-Amount.
233000      if       WS-Abs-Amount  <  zero
233100               multiply  -1  by  WS-Abs-Amount.
233200      perform  L020-ACCUM-ASSET      thru  L020-ACCUM-ASSET-EX.
233300      perform  L030-ACCUM-OPERATION  thru
233400             L030-ACCUM-OPERATION-EX.
233500      move     Txn-Date (WS-Txn-Idx) (1:4)  to  WS-Conv-Ccyy.
233600      move     Txn-Date (WS-Txn-Idx) (6:2)  to  WS-Conv-Mm.
233700      move     Txn-Date (WS-Txn-Idx) (9:2)  to  WS-Conv-Dd.
233800      move     Txn-Fiat-Value (WS-Txn-Idx)  to  WS-Conv-Usd-In.
233900      if       WS-Conv-Usd-In  <  zero
234000               multiply  -1  by  WS-Conv-Usd-In.
234100      add      WS-Conv-Usd-In  to  CK030-Income-Usd-Total.
234200      perform  K070-CONVERT-TO-NOK  thru  K070-CONVERT-TO-NOK-EX.
234300      add      WS-Nok-Total  to  CK030-Income-Nok-Total.
234400  L010-PROCESS-ONE-TXN-EX.
234500      exit.
234600*
234700*   Per-asset running |amount| - table searched linearly since a
234800*    run
234900*   rarely sees more than a handful of distinct income assets.
235000*
235100  L020-ACCUM-ASSET.
235200      move     "N"  to  WS-Inner-Done.
235300      perform  L022-TEST-ONE-ASSET  thru  L022-TEST-ONE-ASSET-EX
235400               varying  WS-Income-Sub  from 1 by 1
235500               until  WS-Income-Sub  >  CK030-Income-Asset-Count
235600                      or  WS-Inner-Done-Flag.
235700      if       not WS-Inner-Done-Flag
235800               add    1  to  CK030-Income-Asset-Count
235900               set    CK030-Income-Asset-Idx  to
236000             CK030-Income-Asset-Count
236100               move   Txn-Coin-Asset (WS-Txn-Idx)  to
236200                      Income-Asset-Code (CK030-Income-Asset-Idx)
236300               move   WS-Abs-Amount  to
236400                      Income-Asset-Amt (CK030-Income-Asset-Idx).
236500  L020-ACCUM-ASSET-EX.
236600      exit.
236700*
236800  L022-TEST-ONE-ASSET.
236900      set      CK030-Income-Asset-Idx  to  WS-Income-Sub.
237000      if       Income-Asset-Code (CK030-Income-Asset-Idx)  =
237100               Txn-Coin-Asset (WS-Txn-Idx)
237200               add   WS-Abs-Amount  to
237300                     Income-Asset-Amt (CK030-Income-Asset-Idx)
237400               move  "Y"  to  WS-Inner-Done.
237500  L022-TEST-ONE-ASSET-EX.
237600      exit.
237700*
237800*   Per-operation row count - same linear search, keyed on the
237900*    full
238000*   operation text so "Add liquidity NNN/MMM" variants each get
238100*    their
238200*   own line rather than being folded together.
238300*
238400  L030-ACCUM-OPERATION.
238500      move     "N"  to  WS-Inner-Done.
238600      perform  L032-TEST-ONE-OP  thru  L032-TEST-ONE-OP-EX
238700               varying  WS-Income-Sub  from 1 by 1
238800               until  WS-Income-Sub  >  CK030-Income-Op-Count
238900                      or  WS-Inner-Done-Flag.
239000      if       not WS-Inner-Done-Flag
239100               add    1  to  CK030-Income-Op-Count
239200               set    CK030-Income-Op-Idx  to
239300             CK030-Income-Op-Count
239400               move   Txn-Operation (WS-Txn-Idx)  to
239500                      Income-Op-Name (CK030-Income-Op-Idx)
239600               move   1  to  Income-Op-Cnt (CK030-Income-Op-Idx).
239700  L030-ACCUM-OPERATION-EX.
239800      exit.
239900*
240000  L032-TEST-ONE-OP.
240100      set      CK030-Income-Op-Idx  to  WS-Income-Sub.
240200      if       Income-Op-Name (CK030-Income-Op-Idx)  =
240300               Txn-Operation (WS-Txn-Idx)
240400               add   1  to  Income-Op-Cnt (CK030-Income-Op-Idx)
240500               move  "Y"  to  WS-Inner-Done.
240600  L032-TEST-ONE-OP-EX.
240700      exit.
240800*
240900*=================================================================
241000**
241100*  Z - COMMON EXIT
241200**
241300*=================================================================
241400**
241500  Z999-END-PROGRAM-EX.
241600      exit program.
