000100********************************************
000200*                                          *
000300*  Record Definition For The Validation   *
000400*       Issue List (Internal)             *
000500********************************************
000600*  File size 176 bytes.
000700*
000800* 14/01/87 vbc - Created as the single error-count record for the
000900*   old FX conversion batch.
001100* 06/11/25 vbc - Reworked to a level+message+row finding, one per
001200*   issue, for ck040/ck050 - was just a counter before.
001400* 27/11/25 vbc - Issu-Row-Num made optional (zero = not
001500*   applicable).
001600*
001700  01  CK-Issue-Record.
001800      03  Issu-Level                   pic x(7).
001900          88  Issu-Is-Error                        value
002000             "ERROR  ".
002100          88  Issu-Is-Warning                      value
002200             "WARNING".
002300          88  Issu-Is-Info                         value
002400             "INFO   ".
002500      03  Issu-Message                 pic x(160).
002550*       Issu-Row-Num - zero means not applicable to a single row.
002600      03  Issu-Row-Num                 pic 9(7)    comp.
002800      03  filler                       pic x(9).
002900*
003000*   Working table of issues accumulated for one file / one pass -
003100*   mirrors wspyded.cob's flags-then-amounts shape (a run of small
003200*   indicator style fields ahead of the bulk of the record).
003300*
003400  01  CK-Issue-Table.
003500      03  Issu-Counters.
003600          05  Issu-Error-Count         pic 9(5)    comp.
003700          05  Issu-Warning-Count       pic 9(5)    comp.
003800          05  Issu-Info-Count          pic 9(5)    comp.
003900          05  Issu-Table-Count         pic 9(5)    comp.
004000      03  Issu-Counters-Alt  redefines  Issu-Counters.
004100          05  filler                   pic x(8).
004200      03  Issu-Entry  occurs 1 to 3000 times depending on
004300             Issu-Table-Count
004400                      indexed by Issu-Idx.
004500          05  Issu-Tbl-Level           pic x(7).
004600          05  Issu-Tbl-Message         pic x(160).
004700          05  Issu-Tbl-Row-Num         pic 9(7)    comp.
