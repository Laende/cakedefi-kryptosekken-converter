000100* 06/11/25 vbc - 1.00  New for the Kryptosekken job - CALL
000200*   interface between ck000 and the ck0nn sub units.
000400* 22/11/25 vbc - 1.01  Ck-Sub-Function added, ck030 needs more
000500*   than one entry point (parse / group / convert).
000700*
000800  01  CK-Calling-Data.
000900      03  Ck-Called             pic x(8).
001000      03  Ck-Caller             pic x(8).
001100      03  Ck-Function            pic 9.
001200          88  Ck-Fn-Map-Operation             value 1.
001300          88  Ck-Fn-Test-Income               value 2.
001400          88  Ck-Fn-Test-Skip                 value 3.
001500          88  Ck-Fn-Test-Grouping             value 4.
001600          88  Ck-Fn-Load-Rates                value 5.
001700          88  Ck-Fn-Find-Rate                 value 6.
001800          88  Ck-Fn-Convert                   value 7.
001900      03  Ck-Sub-Function        pic 9.
002000      03  Ck-Return-Code         pic 99.
002100          88  Ck-Return-Ok                    value zero.
002200          88  Ck-Return-Not-Found             value 99.
