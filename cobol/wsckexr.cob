000100********************************************
000200*                                          *
000300*  Record-Definition For The USD/NOK      *
000400*    Exchange Rate File (EXR)             *
000500*     Sequential file, semi-colon sep     *
000600********************************************
000700*  File size 32 bytes for the input row, table below is working
000800*    storage.
000900*
001000* THESE FIELDS DEFINITIONS WILL NEED CHANGING
001100*
001200* 14/01/87 vbc - Created, was the single GBP/USD rate-of-the-day
001300*   record.
001400* 20/04/1999 vbc - Y2K: Rate-Time-Period widened for ccyy-mm-dd
001500*   form.
001600* 06/11/25 vbc - Reworked for daily USD/NOK Norges Bank style
001700*   rates, only Base=USD/Quote=NOK rows are kept - see ck020.
002000* 28/11/25 vbc - Table bumped to 4500 entries (approx 12 yrs of
002100*   banking days) - increase again if we run out.
002300*
002400  01  CK-Rate-Row.
002420*       Rate-Base-Cur/Rate-Quote-Cur - only "USD"/"NOK" rows
002430*       are ever kept, everything else is skipped on read.
002500      03  Rate-Base-Cur                pic x(3).
002700      03  Rate-Quote-Cur               pic x(3).
002850*       Rate-Time-Period - ccyy-mm-dd, banking days only.
002900      03  Rate-Time-Period             pic x(10).
003050*       Rate-Obs-Text - as read off the file, decimal comma
003060*       allowed.
003100      03  Rate-Obs-Text                pic x(12).
003300      03  filler                       pic x(4).
003400*
003500*   Numeric working copy of Rate-Obs-Text after the comma has been
003600*   swapped for a point by ck020 A000-LOAD-RATES.
003700*
003800  01  CK-Rate-Numeric-Ws.
003900      03  Rate-Obs-Numeric             pic 9(3)v9(6)  comp-3.
004000*
004100*   In-memory rate table, one entry per banking day loaded - kept
004200*    in
004300*   ascending date order so B000-FIND-RATE-EX can SEARCH ALL.
004400*
004500  01  CK-Rate-Table.
004600      03  Rate-Table-Count             pic 9(5)    comp.
004650*       Rate-Table-Min-Date and Rate-Table-Max-Date are both
004660*       ccyymmdd.
004700      03  Rate-Table-Min-Date          pic 9(8)    comp.
004900      03  Rate-Table-Max-Date          pic 9(8)    comp.
005100      03  Rate-Entry  occurs 1 to 4500 times depending on
005200             Rate-Table-Count
005300                      ascending key is Rate-Entry-Date
005400                      indexed by Rate-Idx.
005450*           Rate-Entry-Date is ccyymmdd.
005500          05  Rate-Entry-Date          pic 9(8)    comp.
005700          05  Rate-Entry-Value         pic 9(3)v9(6)  comp-3.
005800*
005900*   Flat byte view of the input row - used when a malformed row
006000*    has to
006100*   be dumped to the skipped-row warning as-is (see ck020
006200*    A020-BAD-ROW).
006300*
006400  01  CK-Rate-Row-Alt  redefines  CK-Rate-Row.
006500      03  Rate-Row-Flat                pic x(32).
